      ******************************************************************
      * SURVRESP   -  SURVEY-RESPONSE RECORD
      *               ONE PER SUBMITTED RATING-SCALE SURVEY, SORTED ON
      *               INPUT BY PATIENT-ID, SUBMIT-DATE.  ITEM-ANSWER
      *               ARRIVES PRE-NORMALIZED (DIGITS ONLY) FROM THE
      *               FRONT-END SCREENS - SEE SCORCALC FOR THE CLAMP.
      *
      *   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   11/19/03  RTC  ADDED CLUSTERING-FLAG FOR K-MDQ REQUEST 4417
      ******************************************************************
       01  SURVEY-RESPONSE-REC.
           05  PATIENT-ID                  PIC X(10).
           05  SURVEY-ID                   PIC X(10).
           05  SCALE-CODE                  PIC X(08).
               88  SCALE-IS-AUDIT    VALUE "AUDIT   ".
               88  SCALE-IS-PSQI     VALUE "PSQI    ".
               88  SCALE-IS-BDI      VALUE "BDI     ".
               88  SCALE-IS-BAI      VALUE "BAI     ".
               88  SCALE-IS-KMDQ     VALUE "K-MDQ   ".
               88  SCALE-IS-OCIR     VALUE "OCI-R   ".
           05  GENDER                      PIC X(01).
               88  GENDER-MALE       VALUE "M".
               88  GENDER-FEMALE     VALUE "F".
           05  SUBMIT-DATE                 PIC 9(08).
           05  SUBMIT-DATE-X REDEFINES SUBMIT-DATE.
               10  SUBMIT-YEAR              PIC 9(04).
               10  SUBMIT-MONTH             PIC 9(02).
               10  SUBMIT-DAY               PIC 9(02).
           05  BIRTH-DATE                  PIC 9(08).
           05  BIRTH-DATE-X REDEFINES BIRTH-DATE.
               10  BIRTH-YEAR               PIC 9(04).
               10  BIRTH-MONTH              PIC 9(02).
               10  BIRTH-DAY                PIC 9(02).
           05  ITEM-COUNT                  PIC 9(02).
           05  ITEM-ANSWER OCCURS 21 TIMES
                                           PIC 9(01).
           05  SIMULTANEITY-FLAG           PIC X(01).
               88  SIMULTANEITY-YES  VALUE "Y".
           05  IMPAIRMENT                  PIC 9(01).
           05  CLUSTERING-FLAG             PIC X(01).
               88  CLUSTERING-YES    VALUE "Y".
           05  FILLER                      PIC X(01).
