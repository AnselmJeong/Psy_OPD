       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  PSQISCOR.
       AUTHOR. R CHO.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 09/30/03.
       DATE-COMPILED. 09/30/03.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    PSQI SEVEN-COMPONENT SLEEP SCORER - CALLED FROM SURVEDIT
      *    ONCE A PSQI-DETAIL ROW HAS BEEN FOUND IN THE TABLE SEARCH.
      *    RETURNS C1-C7 (EACH 0-3) AND THE TOTAL 0-21.  THE GOOD/POOR
      *    SLEEP CALL IS A CRITERIA-TABLE LOOKUP, NOT THIS PROGRAM'S
      *    JOB - SEE INTRPROC.
      *
      *   09/30/03  RTC  ORIGINAL FOR REQUEST 5102 (PSQI ADD-ON)
      *   04/14/04  JWB  EFFICIENCY CALC BLEW UP WHEN WAKEUP-TIME WAS
      *                   EARLIER THAN GOTO-SLEEP-TIME (OVERNIGHT) -
      *                   ADD 24 HOURS BEFORE DIVIDING, PER LAB NOTES
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  SUB                         PIC 9(02) COMP.
           05  WS-ONSET-SCORE              PIC 9(01) COMP.
           05  WS-MAPPED-SUM                PIC 9(02) COMP.
           05  WS-DISTURB-SUM               PIC 9(02) COMP.
           05  WS-DAYTIME-SUM               PIC 9(01) COMP.
           05  WS-BED-HOURS                PIC S9(3)V99 COMP-3.
           05  WS-WAKE-HOURS               PIC S9(3)V99 COMP-3.
           05  WS-HOURS-IN-BED             PIC S9(3)V99 COMP-3.
           05  WS-EFFICIENCY               PIC S9(5)V99 COMP-3.

       LINKAGE SECTION.
       01  PSQI-SCORE-REC.
           05  GOTO-SLEEP-HH                PIC 9(02).
           05  GOTO-SLEEP-MM                PIC 9(02).
           05  WAKEUP-HH                    PIC 9(02).
           05  WAKEUP-MM                    PIC 9(02).
           05  SLEEP-ONSET-MIN              PIC 9(03).
           05  SLEEP-DURATION               PIC 9(02)V9(02).
           05  DISTURB-ITEM OCCURS 10 TIMES PIC 9(01).
           05  SLEEP-QUALITY                PIC 9(01).
           05  SLEEP-MEDICATION             PIC 9(01).
           05  DAYTIME-DYSFUNCTION          PIC 9(01).
           05  DAYTIME-MOTIVATION           PIC 9(01).
           05  PSQI-SUBSCORE-C1             PIC 9(01).
           05  PSQI-SUBSCORE-C2             PIC 9(01).
           05  PSQI-SUBSCORE-C3             PIC 9(01).
           05  PSQI-SUBSCORE-C4             PIC 9(01).
           05  PSQI-SUBSCORE-C5             PIC 9(01).
           05  PSQI-SUBSCORE-C6             PIC 9(01).
           05  PSQI-SUBSCORE-C7             PIC 9(01).
           05  TOTAL-SCORE                  PIC S9(03).

       01  RETURN-CD                        PIC 9(4) COMP.

       PROCEDURE DIVISION USING PSQI-SCORE-REC, RETURN-CD.
           PERFORM 100-SCORE-C1-C2 THRU 100-EXIT.
           PERFORM 200-SCORE-C3    THRU 200-EXIT.
           PERFORM 300-SCORE-C4    THRU 300-EXIT.
           PERFORM 400-SCORE-C5    THRU 400-EXIT.
           PERFORM 500-SCORE-C6    THRU 500-EXIT.
           PERFORM 600-SCORE-C7    THRU 600-EXIT.
           PERFORM 700-SUM-TOTAL   THRU 700-EXIT.

           MOVE ZERO TO RETURN-CD.
           GOBACK.

       100-SCORE-C1-C2.
      *  C1 - SUBJECTIVE SLEEP QUALITY, TAKEN AS GIVEN.
           MOVE SLEEP-QUALITY TO PSQI-SUBSCORE-C1.

      *  C2 - LATENCY.  ONSET MINUTES BANDED, DISTURB-A ADDED IN,
      *  THEN THE COMBINED SUM IS RE-BANDED.
           IF SLEEP-ONSET-MIN <= 15
               MOVE 0 TO WS-ONSET-SCORE
           ELSE IF SLEEP-ONSET-MIN <= 30
               MOVE 1 TO WS-ONSET-SCORE
           ELSE IF SLEEP-ONSET-MIN <= 60
               MOVE 2 TO WS-ONSET-SCORE
           ELSE
               MOVE 3 TO WS-ONSET-SCORE.

           COMPUTE WS-MAPPED-SUM = WS-ONSET-SCORE + DISTURB-ITEM(1).

           IF WS-MAPPED-SUM = 0
               MOVE 0 TO PSQI-SUBSCORE-C2
           ELSE IF WS-MAPPED-SUM <= 2
               MOVE 1 TO PSQI-SUBSCORE-C2
           ELSE IF WS-MAPPED-SUM <= 4
               MOVE 2 TO PSQI-SUBSCORE-C2
           ELSE
               MOVE 3 TO PSQI-SUBSCORE-C2.
       100-EXIT.
           EXIT.

       200-SCORE-C3.
      *  C3 - DURATION.  SLEEP-DURATION IS ALREADY HOURS TO 2 DECIMALS.
           IF SLEEP-DURATION > 7.00
               MOVE 0 TO PSQI-SUBSCORE-C3
           ELSE IF SLEEP-DURATION >= 6.00
               MOVE 1 TO PSQI-SUBSCORE-C3
           ELSE IF SLEEP-DURATION >= 5.00
               MOVE 2 TO PSQI-SUBSCORE-C3
           ELSE
               MOVE 3 TO PSQI-SUBSCORE-C3.
       200-EXIT.
           EXIT.

       300-SCORE-C4.
      *  C4 - EFFICIENCY.  CONVERT BEDTIME/WAKE-TIME HHMM TO
      *  FRACTIONAL HOURS; IF THE NIGHT CROSSES MIDNIGHT THE RESULT
      *  GOES NEGATIVE SO ADD 24 HOURS BACK IN.
           COMPUTE WS-BED-HOURS  = GOTO-SLEEP-HH + (GOTO-SLEEP-MM / 60).
           COMPUTE WS-WAKE-HOURS = WAKEUP-HH     + (WAKEUP-MM / 60).
           COMPUTE WS-HOURS-IN-BED = WS-WAKE-HOURS - WS-BED-HOURS.
           IF WS-HOURS-IN-BED <= 0
               ADD 24 TO WS-HOURS-IN-BED.

           IF WS-HOURS-IN-BED = ZERO
               MOVE 3 TO PSQI-SUBSCORE-C4
               GO TO 300-EXIT.

           COMPUTE WS-EFFICIENCY ROUNDED =
               (SLEEP-DURATION / WS-HOURS-IN-BED) * 100.

           IF WS-EFFICIENCY >= 85
               MOVE 0 TO PSQI-SUBSCORE-C4
           ELSE IF WS-EFFICIENCY >= 75
               MOVE 1 TO PSQI-SUBSCORE-C4
           ELSE IF WS-EFFICIENCY >= 65
               MOVE 2 TO PSQI-SUBSCORE-C4
           ELSE
               MOVE 3 TO PSQI-SUBSCORE-C4.
       300-EXIT.
           EXIT.

       400-SCORE-C5.
      *  C5 - DISTURBANCE.  SUM ALL TEN 5A-5J ITEMS.
           MOVE ZERO TO WS-DISTURB-SUM.
           PERFORM 410-ADD-ONE-DISTURB-ITEM THRU 410-EXIT
                  VARYING SUB FROM 1 BY 1 UNTIL SUB > 10.

           IF WS-DISTURB-SUM = 0
               MOVE 0 TO PSQI-SUBSCORE-C5
           ELSE IF WS-DISTURB-SUM <= 9
               MOVE 1 TO PSQI-SUBSCORE-C5
           ELSE IF WS-DISTURB-SUM <= 18
               MOVE 2 TO PSQI-SUBSCORE-C5
           ELSE
               MOVE 3 TO PSQI-SUBSCORE-C5.
       400-EXIT.
           EXIT.

       410-ADD-ONE-DISTURB-ITEM.
           ADD DISTURB-ITEM(SUB) TO WS-DISTURB-SUM.
       410-EXIT.
           EXIT.

       500-SCORE-C6.
      *  C6 - USE OF SLEEP MEDICATION, TAKEN AS GIVEN.
           MOVE SLEEP-MEDICATION TO PSQI-SUBSCORE-C6.
       500-EXIT.
           EXIT.

       600-SCORE-C7.
      *  C7 - DAYTIME DYSFUNCTION.  TROUBLE STAYING AWAKE PLUS THE
      *  ENTHUSIASM PROBLEM, BANDED.
           COMPUTE WS-DAYTIME-SUM =
               DAYTIME-DYSFUNCTION + DAYTIME-MOTIVATION.

           IF WS-DAYTIME-SUM = 0
               MOVE 0 TO PSQI-SUBSCORE-C7
           ELSE IF WS-DAYTIME-SUM <= 2
               MOVE 1 TO PSQI-SUBSCORE-C7
           ELSE IF WS-DAYTIME-SUM <= 4
               MOVE 2 TO PSQI-SUBSCORE-C7
           ELSE
               MOVE 3 TO PSQI-SUBSCORE-C7.
       600-EXIT.
           EXIT.

       700-SUM-TOTAL.
           COMPUTE TOTAL-SCORE =
               PSQI-SUBSCORE-C1 + PSQI-SUBSCORE-C2 + PSQI-SUBSCORE-C3
             + PSQI-SUBSCORE-C4 + PSQI-SUBSCORE-C5 + PSQI-SUBSCORE-C6
             + PSQI-SUBSCORE-C7.
       700-EXIT.
           EXIT.
