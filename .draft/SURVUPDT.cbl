       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SURVUPDT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 03/11/02.
       DATE-COMPILED. 03/11/02.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS THE INTERIM SCORED FILE BUILT BY
      *          SURVEDIT, LOOKS UP EACH SURVEY'S INTERPRETIVE CATEGORY
      *          (INTRPROC, AGAINST SCORING_CRITERIA) AND RISK BAND
      *          (RISKPROC, AGAINST RISK_THRESHOLD), AND WRITES THE
      *          FINAL SCORED-SURVEY RECORD FOR SURVRPT
      *
      *          ONE SCORED-SURVEY RECORD IS WRITTEN FOR EVERY SURVEY-
      *          INTERIM RECORD READ - A SURVEY THAT COULD NOT BE
      *          INTERPRETED STILL GETS A RECORD, CATEGORY "UNSUPPORTED"
      *          OR "NO-DETAIL", SO THE COUNTS IN SURVRPT TIE OUT
      *
      ******************************************************************

               INPUT FILE             -   OPD0001.SURVINT

               OUTPUT FILE PRODUCED   -   OPD0001.SCORSURV

               DUMP FILE              -   SYSOUT

      ******************************************************************
      *
      *   03/11/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   11/19/03  RTC  CATEGORY LOOKUP NOW SHORT-CIRCUITS ON GENDER-
      *                   REQUIRED AND NO-DETAIL - REQUEST 5102
      *   06/02/99  RTC  Y2K - SUBMIT-DATE PASSED THROUGH TO SCORSURV
      *                   UNCHANGED, CENTURY ALREADY CARRIED AS 9(04)
      *   02/08/08  JWB  RISK-BAND DEFAULTS TO LOW WHEN RISKPROC FINDS
      *                   NO THRESHOLD ROW FOR THE SCALE, NOT AN ABEND
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT SURVEY-INTERIM
           ASSIGN TO UT-S-SURVINT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SIFCODE.

           SELECT SCORED-SURVEY
           ASSIGN TO UT-S-SCORSURV
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SSFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-Rec.
       01  SYSOUT-REC  PIC X(130).

       FD  SURVEY-INTERIM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 60 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SURVEY-INTERIM-REC-DATA.
       01  SURVEY-INTERIM-REC-DATA PIC X(60).

       FD  SCORED-SURVEY
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-SURVEY-REC-DATA.
       01  SCORED-SURVEY-REC-DATA PIC X(80).

      ** QUICK PATIENT-ID PEEK WITHOUT GOING THROUGH THE SCORSURV
      ** COPYBOOK - USED BY THE 02/08/08 RISK-BAND DIAGNOSTIC DISPLAY
       01  SSR-QUICK-PEEK REDEFINES SCORED-SURVEY-REC-DATA.
           05  SSR-PATIENT-ID-CHK     PIC X(10).
           05  FILLER                 PIC X(70).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  SIFCODE                 PIC X(2).
               88 NO-MORE-DATA-SW VALUE "10".
           05  SSFCODE                 PIC X(2).
               88 CODE-WRITE    VALUE SPACES.

      ** QSAM FILE
       COPY SURVINT.

      ** QSAM FILE
       COPY SCORSURV.

       COPY ABENDREC.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 RECORDS-WRITTEN          PIC 9(7) COMP.
           05 RECORDS-UNSUPPORTED      PIC 9(7) COMP.

       01  MISC-WS-FLDS.
           05 SQLCODEOUT               PIC S9(9) COMP-5.
           05 WS-RISK-BAND             PIC X(08).

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-DATA VALUE "N".

      ** LINKAGE-MIRROR WORK AREAS FOR THE CALLED STORED PROCEDURES
       01  WS-INTRPROC-REC.
           05  IP-SCALECD              PIC X(08).
           05  IP-GENDERCD             PIC X(01).
           05  IP-TOTALSCORE           PIC S9(4) COMP-5.
           05  IP-SIMULFLAG            PIC X(01).
           05  IP-DETAILFND            PIC X(01).
           05  IP-CATEGORYOUT          PIC X(20).

       01  WS-RISKPROC-REC.
           05  RP-SCALECD              PIC X(08).
           05  RP-TOTALSCORE           PIC S9(4) COMP-5.
           05  RP-RISKBANDOUT          PIC X(08).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB SURVUPDT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-SURVINT THRU 900-EXIT.
           IF NO-MORE-DATA
               MOVE "EMPTY INTERIM FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           INITIALIZE SCORED-SURVEY-REC.

           MOVE SI-PATIENT-ID    TO PATIENT-ID.
           MOVE SI-SURVEY-ID     TO SURVEY-ID.
           MOVE SI-SCALE-CODE    TO SCALE-CODE.
           MOVE SI-SUBMIT-DATE   TO SUBMIT-DATE.
           MOVE TOTAL-SCORE OF SURVEY-INTERIM-REC
                                 TO TOTAL-SCORE OF SCORED-SURVEY-REC.
           MOVE PSQI-SUBSCORE-C1 OF SURVEY-INTERIM-REC
                                 TO PSQI-SUBSCORE-C1 OF SCORED-SURVEY-REC.
           MOVE PSQI-SUBSCORE-C2 OF SURVEY-INTERIM-REC
                                 TO PSQI-SUBSCORE-C2 OF SCORED-SURVEY-REC.
           MOVE PSQI-SUBSCORE-C3 OF SURVEY-INTERIM-REC
                                 TO PSQI-SUBSCORE-C3 OF SCORED-SURVEY-REC.
           MOVE PSQI-SUBSCORE-C4 OF SURVEY-INTERIM-REC
                                 TO PSQI-SUBSCORE-C4 OF SCORED-SURVEY-REC.
           MOVE PSQI-SUBSCORE-C5 OF SURVEY-INTERIM-REC
                                 TO PSQI-SUBSCORE-C5 OF SCORED-SURVEY-REC.
           MOVE PSQI-SUBSCORE-C6 OF SURVEY-INTERIM-REC
                                 TO PSQI-SUBSCORE-C6 OF SCORED-SURVEY-REC.
           MOVE PSQI-SUBSCORE-C7 OF SURVEY-INTERIM-REC
                                 TO PSQI-SUBSCORE-C7 OF SCORED-SURVEY-REC.

           PERFORM 300-LOOKUP-CATEGORY THRU 300-EXIT.
           PERFORM 400-LOOKUP-RISK-BAND THRU 400-EXIT.

           PERFORM 700-WRITE-SCORSURV THRU 700-EXIT.
           ADD 1 TO RECORDS-WRITTEN.

           PERFORM 900-READ-SURVINT THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-LOOKUP-CATEGORY.
           MOVE "300-LOOKUP-CATEGORY" TO PARA-NAME.
           MOVE SI-SCALE-CODE          TO IP-SCALECD.
           MOVE SI-GENDER              TO IP-GENDERCD.
           MOVE TOTAL-SCORE OF SURVEY-INTERIM-REC TO IP-TOTALSCORE.
           MOVE SI-SIMULTANEITY-FLAG   TO IP-SIMULFLAG.
           MOVE DETAIL-FOUND-SW        TO IP-DETAILFND.

           CALL "INTRPROC" USING IP-SCALECD, IP-GENDERCD,
                IP-TOTALSCORE, IP-SIMULFLAG, IP-DETAILFND,
                IP-CATEGORYOUT, SQLCODEOUT.

           MOVE IP-CATEGORYOUT TO CATEGORY.
           IF IP-CATEGORYOUT = "UNSUPPORTED         "
               ADD 1 TO RECORDS-UNSUPPORTED.
       300-EXIT.
           EXIT.

       400-LOOKUP-RISK-BAND.
           MOVE "400-LOOKUP-RISK-BAND" TO PARA-NAME.
           MOVE SI-SCALE-CODE  TO RP-SCALECD.
           MOVE TOTAL-SCORE OF SURVEY-INTERIM-REC TO RP-TOTALSCORE.

           CALL "RISKPROC" USING RP-SCALECD, RP-TOTALSCORE,
                RP-RISKBANDOUT, SQLCODEOUT.

           IF SQLCODEOUT NOT = ZERO
               MOVE "LOW     " TO RISK-BAND
           ELSE
               MOVE RP-RISKBANDOUT TO RISK-BAND.
       400-EXIT.
           EXIT.

       700-WRITE-SCORSURV.
           MOVE "700-WRITE-SCORSURV" TO PARA-NAME.
           WRITE SCORED-SURVEY-REC-DATA FROM SCORED-SURVEY-REC.
           IF SQLCODEOUT NOT = ZERO
               DISPLAY "NO RISK THRESHOLD ROW - DEFAULTED TO LOW - "
                       SSR-PATIENT-ID-CHK.
       700-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN OUTPUT SYSOUT.
           OPEN INPUT SURVEY-INTERIM.
           OPEN OUTPUT SCORED-SURVEY.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE SURVEY-INTERIM, SCORED-SURVEY, SYSOUT.
       850-EXIT.
           EXIT.

       900-READ-SURVINT.
           MOVE "900-READ-SURVINT" TO PARA-NAME.
           READ SURVEY-INTERIM INTO SURVEY-INTERIM-REC
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD 1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "** UNSUPPORTED CATEGORY LOOKUPS **".
           DISPLAY RECORDS-UNSUPPORTED.

           DISPLAY "******** NORMAL END OF JOB SURVUPDT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-SURVUPDT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
