       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SURVEDIT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 03/04/02.
       DATE-COMPILED. 03/04/02.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM EDITS AND SCORES THE DAILY PATIENT RATING
      *          SCALE SURVEY FEED PRODUCED BY THE OUTPATIENT PSYCH
      *          CLINIC'S SCREENING SOFTWARE
      *
      *          IT CONTAINS ONE RECORD FOR EVERY COMPLETED SURVEY -
      *          AUDIT, PSQI, BDI, BAI, K-MDQ OR OCI-R
      *
      *          THE PROGRAM EDITS EACH RECORD'S DATES AGAINST THE RUN
      *          DATE, SCORES THE SURVEY BY SCALE (CALLING OUT TO
      *          SCORCALC/PSQISCOR/AGECALC), AND WRITES AN INTERIM
      *          SCORED FILE FOR SURVUPDT TO INTERPRET
      *
      ******************************************************************

               RUN DATE PARM FILE     -   OPD0001.RUNPARM

               INPUT FILE             -   OPD0001.SURVRESP

               PSQI LOOKUP FILE       -   OPD0001.PSQIDTL

               OUTPUT FILE PRODUCED   -   OPD0001.SURVINT

               DUMP FILE              -   SYSOUT

      ******************************************************************
      *
      *   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   11/19/03  RTC  ADDED K-MDQ DISPATCH PER REQUEST 4417
      *   09/30/03  RTC  PSQI NOW LOADS DETAIL INTO A TABLE AND DOES A
      *                   SEARCH ALL INSTEAD OF A RANDOM VSAM READ -
      *                   REQUEST 5102
      *   04/14/04  JWB  A PSQI SURVEY WITH NO MATCHING DETAIL ROW NO
      *                   LONGER ABENDS THE RUN - COUNTED AS AN ERROR
      *                   RECORD AND PASSED THROUGH WITH SCORE ZERO
      *   02/08/08  JWB  RUN DATE NOW COMES FROM RUNPARM, NOT THE
      *                   SYSTEM CLOCK, SO REPROCESSING A PRIOR DAY'S
      *                   FEED EDITS AGES AND DATE RANGES CORRECTLY
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT RUN-PARM
           ASSIGN TO UT-S-RUNPARM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RPFCODE.

           SELECT SURVEY-RESPONSE
           ASSIGN TO UT-S-SURVRSP
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SRFCODE.

           SELECT PSQI-DETAIL
           ASSIGN TO UT-S-PSQIDTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PDFCODE.

           SELECT SURVEY-INTERIM
           ASSIGN TO UT-S-SURVINT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SIFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-Rec.
       01  SYSOUT-REC  PIC X(130).

      ****** RUN-PARM CARRIES ONE 8-BYTE RUN DATE (YYYYMMDD) - IT
      ****** REPLACES THE SYSTEM CLOCK SO A REPROCESSED DAY'S FEED
      ****** EDITS AGAINST THE DAY THE FEED WAS ACTUALLY BUILT FOR
       FD  RUN-PARM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 8 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RUN-PARM-REC-DATA.
       01  RUN-PARM-REC-DATA PIC X(08).

      ****** THIS FILE IS PASSED IN FROM THE CLINIC SCREENING SYSTEM
      ****** IT IS SORTED BY PATIENT-ID, SUBMIT-DATE
       FD  SURVEY-RESPONSE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 72 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SURVEY-RESPONSE-REC-DATA.
       01  SURVEY-RESPONSE-REC-DATA PIC X(72).

      ****** PSQI SLEEP-DIARY DETAIL - SORTED BY SURVEY-ID, LOADED
      ****** WHOLE INTO PSQI-TABLE AT HOUSEKEEPING (SEE COPY PSQIDTL)
       FD  PSQI-DETAIL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 46 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PSQI-DETAIL-REC-DATA.
       01  PSQI-DETAIL-REC-DATA PIC X(46).

      ****** SCORED INTERIM FILE HANDED TO SURVUPDT FOR INTERPRETATION
       FD  SURVEY-INTERIM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 60 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SURVEY-INTERIM-REC-DATA.
       01  SURVEY-INTERIM-REC-DATA PIC X(60).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  RPFCODE                 PIC X(2).
               88 NO-MORE-RUNPARM VALUE "10".
           05  SRFCODE                 PIC X(2).
               88 NO-MORE-SURV-RESP VALUE "10".
           05  PDFCODE                 PIC X(2).
               88 NO-MORE-PSQI-DTL VALUE "10".
           05  SIFCODE                 PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  FILLER                  PIC X(02).

       01  WS-RUN-PARM-REC.
           05  RUN-DATE                PIC 9(08).
           05  RUN-DATE-X REDEFINES RUN-DATE.
               10  RUN-YEAR            PIC 9(04).
               10  RUN-MONTH           PIC 9(02).
               10  RUN-DAY             PIC 9(02).
           05  FILLER                  PIC X(02).

      ** QSAM FILE
       COPY SURVRESP.

      ** QSAM FILE - DETAIL RECORD PLUS IN-MEMORY SEARCH TABLE
       COPY PSQIDTL.

      ** QSAM FILE
       COPY SURVINT.

       COPY ABENDREC.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 RECORDS-WRITTEN          PIC 9(7) COMP.
           05 RECORDS-IN-ERROR         PIC 9(7) COMP.
           05 PSQI-ROWS-LOADED         PIC 9(5) COMP.
           05 WS-AGE-YEARS             PIC S9(3) COMP.
           05 ROW-SUB                  PIC 9(02) COMP.
           05 FILLER                   PIC X(02).

       01  MISC-WS-FLDS.
           05 RETURN-CD                PIC 9(04) COMP VALUE 0.
           05 FILLER                   PIC X(02).

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-DATA VALUE "N".
           05 MORE-PSQI-ROWS-SW        PIC X(01) VALUE "Y".
               88 NO-MORE-PSQI-ROWS VALUE "N".
           05 FILLER                   PIC X(02).

      ** LINKAGE-MIRROR WORK AREAS FOR THE CALLED SUBPROGRAMS
       01  WS-SCORE-CALC-REC.
           05  WS-CALC-TYPE-SW         PIC X.
           05  WS-SCALE-CODE           PIC X(08).
           05  WS-ITEM-ANSWER OCCURS 21 TIMES
                                       PIC 9(01).
           05  WS-SIMULTANEITY-FLAG    PIC X(01).
           05  WS-IMPAIRMENT           PIC 9(01).
           05  WS-CLUSTERING-FLAG      PIC X(01).
           05  WS-CALC-TOTAL-SCORE     PIC S9(03).
           05  FILLER                  PIC X(02).

       01  WS-PSQI-SCORE-REC.
           05  WS-GOTO-SLEEP-HH        PIC 9(02).
           05  WS-GOTO-SLEEP-MM        PIC 9(02).
           05  WS-WAKEUP-HH            PIC 9(02).
           05  WS-WAKEUP-MM            PIC 9(02).
           05  WS-SLEEP-ONSET-MIN      PIC 9(03).
           05  WS-SLEEP-DURATION       PIC 9(02)V9(02).
           05  WS-DISTURB-ITEM OCCURS 10 TIMES
                                       PIC 9(01).
           05  WS-SLEEP-QUALITY        PIC 9(01).
           05  WS-SLEEP-MEDICATION     PIC 9(01).
           05  WS-DAYTIME-DYSFUNCTION  PIC 9(01).
           05  WS-DAYTIME-MOTIVATION   PIC 9(01).
           05  WS-PSQI-SUBSCORE-C1     PIC 9(01).
           05  WS-PSQI-SUBSCORE-C2     PIC 9(01).
           05  WS-PSQI-SUBSCORE-C3     PIC 9(01).
           05  WS-PSQI-SUBSCORE-C4     PIC 9(01).
           05  WS-PSQI-SUBSCORE-C5     PIC 9(01).
           05  WS-PSQI-SUBSCORE-C6     PIC 9(01).
           05  WS-PSQI-SUBSCORE-C7     PIC 9(01).
           05  WS-PSQI-TOTAL-SCORE     PIC S9(03).
           05  FILLER                  PIC X(02).

       01  WS-AGE-CALC-REC.
           05  WS-AC-RUN-YEAR          PIC 9(04).
           05  WS-AC-RUN-MONTH         PIC 9(02).
           05  WS-AC-RUN-DAY           PIC 9(02).
           05  WS-AC-BIRTH-YEAR        PIC 9(04).
           05  WS-AC-BIRTH-MONTH       PIC 9(02).
           05  WS-AC-BIRTH-DAY         PIC 9(02).
           05  WS-AC-AGE-OUT           PIC S9(03).
           05  FILLER                  PIC X(02).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB SURVEDIT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.

           READ RUN-PARM INTO WS-RUN-PARM-REC
               AT END
               MOVE "** NO RUN-PARM RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 850-LOAD-PSQI-TABLE THRU 850-EXIT
                  UNTIL NO-MORE-PSQI-ROWS.

           PERFORM 900-READ-SURVRESP THRU 900-EXIT.
           IF NO-MORE-DATA
               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       850-LOAD-PSQI-TABLE.
           READ PSQI-DETAIL INTO PSQI-DETAIL-REC
               AT END
               MOVE "N" TO MORE-PSQI-ROWS-SW
               GO TO 850-EXIT
           END-READ.
           ADD 1 TO PSQI-TABLE-COUNT.
           MOVE SURVEY-ID OF PSQI-DETAIL-REC
                                   TO SURVEY-ID-T(PSQI-TABLE-COUNT).
           MOVE GOTO-SLEEP-TIME    TO GOTO-SLEEP-TIME-T(PSQI-TABLE-COUNT).
           MOVE WAKEUP-TIME        TO WAKEUP-TIME-T(PSQI-TABLE-COUNT).
           MOVE SLEEP-ONSET-MIN    TO SLEEP-ONSET-MIN-T(PSQI-TABLE-COUNT).
           MOVE SLEEP-DURATION     TO SLEEP-DURATION-T(PSQI-TABLE-COUNT).
           MOVE DISTURB-ITEM(1)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 1).
           MOVE DISTURB-ITEM(2)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 2).
           MOVE DISTURB-ITEM(3)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 3).
           MOVE DISTURB-ITEM(4)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 4).
           MOVE DISTURB-ITEM(5)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 5).
           MOVE DISTURB-ITEM(6)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 6).
           MOVE DISTURB-ITEM(7)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 7).
           MOVE DISTURB-ITEM(8)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 8).
           MOVE DISTURB-ITEM(9)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 9).
           MOVE DISTURB-ITEM(10)   TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 10).
           MOVE SLEEP-QUALITY      TO SLEEP-QUALITY-T(PSQI-TABLE-COUNT).
           MOVE SLEEP-MEDICATION   TO SLEEP-MEDICATION-T(PSQI-TABLE-COUNT).
           MOVE DAYTIME-DYSFUNCTION
                               TO DAYTIME-DYSFUNCTION-T(PSQI-TABLE-COUNT).
           MOVE DAYTIME-MOTIVATION
                               TO DAYTIME-MOTIVATION-T(PSQI-TABLE-COUNT).
           ADD 1 TO PSQI-ROWS-LOADED.
       850-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE "N" TO DETAIL-FOUND-SW.
           INITIALIZE SURVEY-INTERIM-REC.

           PERFORM 300-EDIT-DATES THRU 300-EXIT.

           IF SCALE-IS-PSQI
               PERFORM 400-SCORE-PSQI THRU 400-EXIT
           ELSE
               PERFORM 500-SCORE-GENERIC THRU 500-EXIT.

           PERFORM 700-WRITE-SURVINT THRU 700-EXIT.
           ADD 1 TO RECORDS-WRITTEN.

           PERFORM 900-READ-SURVRESP THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-EDIT-DATES.
           MOVE "300-EDIT-DATES" TO PARA-NAME.
      *  DATE-RANGE EDIT - THE SUBMIT DATE MAY NOT BE AFTER THE RUN
      *  DATE (REQUEST 5102 - A FUTURE-DATED SURVEY IS A FEED BUG).
           IF SUBMIT-DATE > RUN-DATE
               MOVE "*** SUBMIT-DATE AFTER RUN-DATE" TO ABEND-REASON
               MOVE SUBMIT-DATE TO ACTUAL-VAL
               MOVE RUN-DATE    TO EXPECTED-VAL
               WRITE SYSOUT-REC FROM ABEND-REC
               ADD 1 TO RECORDS-IN-ERROR
               GO TO 300-EXIT.

      *  AGE IS LOGGED ONLY - SCORED-SURVEY CARRIES NO AGE FIELD.
           MOVE RUN-YEAR    TO WS-AC-RUN-YEAR.
           MOVE RUN-MONTH   TO WS-AC-RUN-MONTH.
           MOVE RUN-DAY     TO WS-AC-RUN-DAY.
           MOVE BIRTH-YEAR  TO WS-AC-BIRTH-YEAR.
           MOVE BIRTH-MONTH TO WS-AC-BIRTH-MONTH.
           MOVE BIRTH-DAY   TO WS-AC-BIRTH-DAY.
           CALL "AGECALC" USING WS-AGE-CALC-REC, RETURN-CD.
           MOVE WS-AC-AGE-OUT TO WS-AGE-YEARS.
       300-EXIT.
           EXIT.

       400-SCORE-PSQI.
           MOVE "400-SCORE-PSQI" TO PARA-NAME.
           SET PSQI-IDX TO 1.
           SEARCH ALL PSQI-TABLE
               AT END
                   MOVE "N" TO DETAIL-FOUND-SW
               WHEN SURVEY-ID-T(PSQI-IDX) = SURVEY-ID OF SURVEY-RESPONSE-REC
                   PERFORM 410-CALL-PSQISCOR THRU 410-EXIT.
       400-EXIT.
           EXIT.

       410-CALL-PSQISCOR.
           MOVE "Y" TO DETAIL-FOUND-SW.
           MOVE GOTO-SLEEP-HH-T(PSQI-IDX) TO WS-GOTO-SLEEP-HH.
           MOVE GOTO-SLEEP-MM-T(PSQI-IDX) TO WS-GOTO-SLEEP-MM.
           MOVE WAKEUP-HH-T(PSQI-IDX)     TO WS-WAKEUP-HH.
           MOVE WAKEUP-MM-T(PSQI-IDX)     TO WS-WAKEUP-MM.
           MOVE SLEEP-ONSET-MIN-T(PSQI-IDX)  TO WS-SLEEP-ONSET-MIN.
           MOVE SLEEP-DURATION-T(PSQI-IDX)   TO WS-SLEEP-DURATION.
           MOVE DISTURB-ITEM-T(PSQI-IDX, 1)  TO WS-DISTURB-ITEM(1).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 2)  TO WS-DISTURB-ITEM(2).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 3)  TO WS-DISTURB-ITEM(3).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 4)  TO WS-DISTURB-ITEM(4).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 5)  TO WS-DISTURB-ITEM(5).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 6)  TO WS-DISTURB-ITEM(6).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 7)  TO WS-DISTURB-ITEM(7).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 8)  TO WS-DISTURB-ITEM(8).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 9)  TO WS-DISTURB-ITEM(9).
           MOVE DISTURB-ITEM-T(PSQI-IDX, 10) TO WS-DISTURB-ITEM(10).
           MOVE SLEEP-QUALITY-T(PSQI-IDX)       TO WS-SLEEP-QUALITY.
           MOVE SLEEP-MEDICATION-T(PSQI-IDX)    TO WS-SLEEP-MEDICATION.
           MOVE DAYTIME-DYSFUNCTION-T(PSQI-IDX) TO WS-DAYTIME-DYSFUNCTION.
           MOVE DAYTIME-MOTIVATION-T(PSQI-IDX)  TO WS-DAYTIME-MOTIVATION.

           CALL "PSQISCOR" USING WS-PSQI-SCORE-REC, RETURN-CD.

           MOVE WS-PSQI-TOTAL-SCORE TO TOTAL-SCORE.
           MOVE WS-PSQI-SUBSCORE-C1 TO PSQI-SUBSCORE-C1.
           MOVE WS-PSQI-SUBSCORE-C2 TO PSQI-SUBSCORE-C2.
           MOVE WS-PSQI-SUBSCORE-C3 TO PSQI-SUBSCORE-C3.
           MOVE WS-PSQI-SUBSCORE-C4 TO PSQI-SUBSCORE-C4.
           MOVE WS-PSQI-SUBSCORE-C5 TO PSQI-SUBSCORE-C5.
           MOVE WS-PSQI-SUBSCORE-C6 TO PSQI-SUBSCORE-C6.
           MOVE WS-PSQI-SUBSCORE-C7 TO PSQI-SUBSCORE-C7.
       410-EXIT.
           EXIT.

       500-SCORE-GENERIC.
           MOVE "500-SCORE-GENERIC" TO PARA-NAME.
           IF SCALE-IS-KMDQ
               MOVE "K" TO WS-CALC-TYPE-SW
           ELSE
               MOVE "G" TO WS-CALC-TYPE-SW.

           MOVE SCALE-CODE         TO WS-SCALE-CODE.
           MOVE SIMULTANEITY-FLAG  TO WS-SIMULTANEITY-FLAG.
           MOVE IMPAIRMENT         TO WS-IMPAIRMENT.
           MOVE CLUSTERING-FLAG    TO WS-CLUSTERING-FLAG.
           PERFORM 510-MOVE-ONE-ANSWER THRU 510-EXIT
                  VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 21.

           CALL "SCORCALC" USING WS-SCORE-CALC-REC, RETURN-CD.

           MOVE WS-CALC-TOTAL-SCORE TO TOTAL-SCORE.
       500-EXIT.
           EXIT.

       510-MOVE-ONE-ANSWER.
           MOVE ITEM-ANSWER(ROW-SUB) TO WS-ITEM-ANSWER(ROW-SUB).
       510-EXIT.
           EXIT.

       700-WRITE-SURVINT.
           MOVE "700-WRITE-SURVINT" TO PARA-NAME.
           MOVE PATIENT-ID   TO SI-PATIENT-ID.
           MOVE SURVEY-ID OF SURVEY-RESPONSE-REC TO SI-SURVEY-ID.
           MOVE SCALE-CODE   TO SI-SCALE-CODE.
           MOVE GENDER       TO SI-GENDER.
           MOVE SUBMIT-DATE  TO SI-SUBMIT-DATE.
           MOVE SIMULTANEITY-FLAG TO SI-SIMULTANEITY-FLAG.
           WRITE SURVEY-INTERIM-REC-DATA FROM SURVEY-INTERIM-REC.
       700-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN OUTPUT SYSOUT.
           OPEN INPUT RUN-PARM.
           OPEN INPUT SURVEY-RESPONSE.
           OPEN INPUT PSQI-DETAIL.
           OPEN OUTPUT SURVEY-INTERIM.
       800-EXIT.
           EXIT.

       950-CLOSE-FILES.
           MOVE "950-CLOSE-FILES" TO PARA-NAME.
           CLOSE RUN-PARM, SURVEY-RESPONSE, PSQI-DETAIL,
                 SURVEY-INTERIM, SYSOUT.
       950-EXIT.
           EXIT.

       900-READ-SURVRESP.
           MOVE "900-READ-SURVRESP" TO PARA-NAME.
           READ SURVEY-RESPONSE INTO SURVEY-RESPONSE-REC
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD 1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "** ERROR RECORDS FOUND **".
           DISPLAY RECORDS-IN-ERROR.
           DISPLAY "** PSQI-DETAIL ROWS LOADED **".
           DISPLAY PSQI-ROWS-LOADED.

           DISPLAY "******** NORMAL END OF JOB SURVEDIT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-SURVEDIT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
