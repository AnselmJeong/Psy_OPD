       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  AGECALC.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/04/02.
       DATE-COMPILED. 03/04/02.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    AGE-AT-RUN-DATE CALCULATOR, CALLED FROM SURVEDIT SO THE
      *    ANALYTICS PASS NEVER HAS TO TOUCH A BIRTH DATE ITSELF.
      *    MODELED ON THE OLD CLCLBCST COST SWITCH.
      *
      *   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   11/19/03  RTC  BIRTH DATE AFTER RUN DATE NOW RETURNS -1
      *                   (UNKNOWN) INSTEAD OF AN ABEND
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-AGE                      PIC S9(3) COMP.

       LINKAGE SECTION.
       01  AGE-CALC-REC.
           05  RUN-YEAR                    PIC 9(04).
           05  RUN-MONTH                   PIC 9(02).
           05  RUN-DAY                     PIC 9(02).
           05  BIRTH-YEAR                  PIC 9(04).
           05  BIRTH-MONTH                 PIC 9(02).
           05  BIRTH-DAY                   PIC 9(02).
           05  AGE-OUT                     PIC S9(03).

       01  RETURN-CD                       PIC 9(4) COMP.

       PROCEDURE DIVISION USING AGE-CALC-REC, RETURN-CD.
           COMPUTE WS-AGE = RUN-YEAR - BIRTH-YEAR.

           IF RUN-MONTH < BIRTH-MONTH
               SUBTRACT 1 FROM WS-AGE
           ELSE IF RUN-MONTH = BIRTH-MONTH AND RUN-DAY < BIRTH-DAY
               SUBTRACT 1 FROM WS-AGE.

           IF WS-AGE < 0
               MOVE -1 TO AGE-OUT
           ELSE
               MOVE WS-AGE TO AGE-OUT.

           MOVE ZERO TO RETURN-CD.
           GOBACK.
