      ******************************************************************
      * SURVINT    -  SURVEDIT-TO-SURVUPDT INTERIM WORK RECORD
      *               CARRIES THE RAW TOTAL AND THE FIELDS INTRPROC/
      *               RISKPROC NEED (GENDER, SIMULTANEITY-FLAG) THAT DO
      *               NOT SURVIVE INTO THE FINAL SCORSURV LAYOUT.
      *
      *   03/11/02  JWB  ORIGINAL - SPLIT OFF SCORSURV SO SURVUPDT DOES
      *                   NOT HAVE TO RE-READ SURVEY-RESPONSE
      ******************************************************************
       01  SURVEY-INTERIM-REC.
           05  SI-PATIENT-ID               PIC X(10).
           05  SI-SURVEY-ID                PIC X(10).
           05  SI-SCALE-CODE               PIC X(08).
           05  SI-GENDER                   PIC X(01).
           05  SI-SUBMIT-DATE              PIC 9(08).
           05  TOTAL-SCORE                 PIC S9(03).
           05  SI-SIMULTANEITY-FLAG        PIC X(01).
           05  PSQI-SUBSCORE.
               10  PSQI-SUBSCORE-C1         PIC 9(01).
               10  PSQI-SUBSCORE-C2         PIC 9(01).
               10  PSQI-SUBSCORE-C3         PIC 9(01).
               10  PSQI-SUBSCORE-C4         PIC 9(01).
               10  PSQI-SUBSCORE-C5         PIC 9(01).
               10  PSQI-SUBSCORE-C6         PIC 9(01).
               10  PSQI-SUBSCORE-C7         PIC 9(01).
           05  DETAIL-FOUND-SW             PIC X(01).
               88  DETAIL-FOUND      VALUE "Y".
               88  DETAIL-NOT-FOUND  VALUE "N".
           05  FILLER                      PIC X(11).
