       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SCORCALC.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/04/02.
       DATE-COMPILED. 03/04/02.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    GENERIC RATING-SCALE SCORER - CALLED FROM SURVEDIT FOR EVERY
      *    SURVEY EXCEPT PSQI.  CALC-TYPE-SW PICKS ONE OF TWO BRANCHES -
      *    GENERIC-SCALE SUMS AND CLAMPS THE ITEM ANSWERS FOR AUDIT,
      *    BDI, BAI AND OCI-R;  KMDQ-SCALE COUNTS YES ANSWERS AND ADDS
      *    THE CLUSTERING/IMPAIRMENT FIELDS.  MODELED ON THE OLD
      *    CLCLBCST LAB/EQUIPMENT SWITCH.
      *
      *   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   11/19/03  RTC  ADDED KMDQ-SCALE BRANCH PER REQUEST 4417
      *   02/08/08  JWB  CLAMP WAS APPLIED BEFORE THE ITEM-LIMIT CUTOFF -
      *                   FIXED SO ITEMS PAST THE SCALE'S OWN COUNT ARE
      *                   IGNORED INSTEAD OF CLAMPED TO ZERO AND SUMMED
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  ITEM-MAX                    PIC 9(01) COMP.
           05  ITEM-LIMIT                  PIC 9(02) COMP.
           05  SUB                         PIC 9(02) COMP.
           05  WS-ANSWER                   PIC 9(01).

       LINKAGE SECTION.
       01  SCORE-CALC-REC.
           05  CALC-TYPE-SW                PIC X.
               88  GENERIC-SCALE     VALUE "G".
               88  KMDQ-SCALE        VALUE "K".
           05  SCALE-CODE                  PIC X(08).
           05  ITEM-ANSWER OCCURS 21 TIMES
                                           PIC 9(01).
           05  SIMULTANEITY-FLAG           PIC X(01).
           05  IMPAIRMENT                  PIC 9(01).
           05  CLUSTERING-FLAG             PIC X(01).
           05  TOTAL-SCORE                 PIC S9(03).

       01  RETURN-CD                       PIC 9(4) COMP.

       PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
           MOVE ZERO TO TOTAL-SCORE.
           IF GENERIC-SCALE
               PERFORM 100-CLAMP-GENERIC-ITEMS THRU 100-EXIT
           ELSE IF KMDQ-SCALE
               PERFORM 200-SCORE-KMDQ-ITEMS THRU 200-EXIT.

           MOVE ZERO TO RETURN-CD.
           GOBACK.

       100-CLAMP-GENERIC-ITEMS.
      *  AUDIT = 10 ITEMS, MAX 4.  BDI/BAI = 21 ITEMS, MAX 3.
      *  OCI-R = 18 ITEMS, MAX 4.  ITEMS PAST ITEM-LIMIT ARE IGNORED.
           MOVE ZERO TO ITEM-LIMIT.
           MOVE ZERO TO ITEM-MAX.
           IF SCALE-CODE = "AUDIT   "
               MOVE 10 TO ITEM-LIMIT
               MOVE 4  TO ITEM-MAX
           ELSE IF SCALE-CODE = "BDI     " OR SCALE-CODE = "BAI     "
               MOVE 21 TO ITEM-LIMIT
               MOVE 3  TO ITEM-MAX
           ELSE IF SCALE-CODE = "OCI-R   "
               MOVE 18 TO ITEM-LIMIT
               MOVE 4  TO ITEM-MAX.

           PERFORM 110-CLAMP-ONE-ITEM THRU 110-EXIT
                  VARYING SUB FROM 1 BY 1 UNTIL SUB > ITEM-LIMIT.
       100-EXIT.
           EXIT.

       110-CLAMP-ONE-ITEM.
           MOVE ITEM-ANSWER(SUB) TO WS-ANSWER.
           IF WS-ANSWER > ITEM-MAX
               MOVE ITEM-MAX TO WS-ANSWER.
           ADD WS-ANSWER TO TOTAL-SCORE.
       110-EXIT.
           EXIT.

       200-SCORE-KMDQ-ITEMS.
      *  13 YES/NO ITEMS (ANSWER OF 1 OR MORE COUNTS AS ONE YES),
      *  PLUS ONE POINT IF SYMPTOM CLUSTERING WAS PRESENT, PLUS THE
      *  FUNCTIONAL-IMPAIRMENT SCORE 0-3.
           PERFORM 210-COUNT-ONE-ITEM THRU 210-EXIT
                  VARYING SUB FROM 1 BY 1 UNTIL SUB > 13.

           IF CLUSTERING-FLAG = "Y"
               ADD 1 TO TOTAL-SCORE.

           ADD IMPAIRMENT TO TOTAL-SCORE.
       200-EXIT.
           EXIT.

       210-COUNT-ONE-ITEM.
           IF ITEM-ANSWER(SUB) NOT = ZERO
               ADD 1 TO TOTAL-SCORE.
       210-EXIT.
           EXIT.
