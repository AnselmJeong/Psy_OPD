       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SURVRPT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 03/18/02.
       DATE-COMPILED. 03/18/02.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS THE FINAL SCORED-SURVEY FILE AND
      *          PRODUCES THE CLINIC'S RATING-SCALE ANALYTICS DASHBOARD
      *          (ANALYTICS-REPORT) AND THE COMMA-DELIMITED PATIENT
      *          EXPORT (EXPORT-FILE) IN THE SAME PASS
      *
      *          THE DASHBOARD HAS FIVE SECTIONS - HEADER, PER-PATIENT
      *          DETAIL (CONTROL BREAK ON PATIENT-ID), PER-SCALE
      *          STATISTICS, MONTHLY SUBMISSION TRENDS, AND A SUMMARY/
      *          GRAND-TOTALS SECTION.  SCORED-SURVEY MUST ARRIVE
      *          SORTED BY PATIENT-ID, SUBMIT-DATE - THE SAME ORDER
      *          SURVEY-RESPONSE CAME IN ON, CARRIED THROUGH UNCHANGED
      *          BY SURVEDIT/SURVUPDT
      *
      *          PATIENT-ID IS MASKED ON THE PRINTED REPORT (FIRST 4
      *          CHARACTERS KEPT, REST STARRED) BUT APPEARS IN FULL ON
      *          THE EXPORT LINE - REQUEST 5102 SAYS THE DASHBOARD MAY
      *          BE LEFT ON A CLINIC PRINTER TRAY, THE EXPORT MAY NOT
      *
      ******************************************************************

               INPUT FILE             -   OPD0001.SCORSURV

               RUN DATE PARM FILE     -   OPD0001.RUNPARM

               DASHBOARD PRODUCED     -   OPD0001.SURVRPT (SYSOUT CLASS A)

               EXPORT FILE PRODUCED   -   OPD0001.EXPORT

               DUMP FILE              -   SYSOUT

      ******************************************************************
      *
      *   03/18/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   11/19/03  RTC  ADDED K-MDQ COLUMN TO THE MONTHLY TREND TABLE
      *                   PER REQUEST 4417
      *   06/02/99  RTC  Y2K - MONTHLY TABLE KEY WIDENED TO A FULL
      *                   9(06) YYYYMM, WAS 9(04) YYMM
      *   04/14/04  JWB  STANDARD DEVIATION NOW USES A NEWTON'S-METHOD
      *                   SQUARE ROOT LOOP - NO COMPILER ON THE FLOOR
      *                   SUPPORTS FUNCTION SQRT
      *   02/08/08  JWB  EXPORT LINE RUN THROUGH TXTCLEN SO A STRAY
      *                   COMMA IN THE CATEGORY TEXT CANNOT SPLIT THE
      *                   CSV COLUMNS
      *   09/14/10  JWB  SUMMARY SECTION NOW BREAKS OUT THE RISK
      *                   DISTRIBUTION (LOW/MODERATE/HIGH/UNKNOWN
      *                   PATIENT COUNTS) - REQUEST 6203
      *   09/14/10  JWB  PATIENT FOOTER NOW SHOWS THE AVERAGE GAP IN
      *                   DAYS BETWEEN A PATIENT'S SUBMISSIONS - SAME
      *                   360/30 APPROXIMATION AS THE RECENT-TREND
      *                   WINDOW ABOVE - REQUEST 6203
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT RUN-PARM
           ASSIGN TO UT-S-RUNPARM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RPFCODE.

           SELECT SCORED-SURVEY
           ASSIGN TO UT-S-SCORSURV
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SSFCODE.

           SELECT DASHBOARD-RPT
           ASSIGN TO UT-S-SURVRPT
             ORGANIZATION IS SEQUENTIAL.

           SELECT EXPORT-FILE
           ASSIGN TO UT-S-EXPORT
             ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-Rec.
       01  SYSOUT-REC  PIC X(130).

       FD  RUN-PARM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 8 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RUN-PARM-REC-DATA.
       01  RUN-PARM-REC-DATA PIC X(08).

       FD  SCORED-SURVEY
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-SURVEY-REC-DATA.
       01  SCORED-SURVEY-REC-DATA PIC X(80).

      ** THE 132-COLUMN DASHBOARD PRINT FILE - RPT-REC IS FLAT, THE
      ** REAL LINE LAYOUTS ARE THE WS-xxx-REC GROUPS BELOW
       FD  DASHBOARD-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(132).

      ** COMMA-DELIMITED PATIENT EXPORT - VARIABLE UP TO 120 BYTES
       FD  EXPORT-FILE
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 120 CHARACTERS
             DEPENDING ON WS-EXPORT-LEN
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EXPORT-REC.
       01  EXPORT-REC  PIC X(120).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  RPFCODE                 PIC X(2).
               88 NO-MORE-RUNPARM VALUE "10".
           05  SSFCODE                 PIC X(2).
               88 NO-MORE-SCORSURV VALUE "10".
           05  FILLER                  PIC X(04).

       01  WS-RUN-PARM-REC.
           05  RUN-DATE                PIC 9(08).
           05  RUN-DATE-X REDEFINES RUN-DATE.
               10  RUN-YEAR            PIC 9(04).
               10  RUN-MONTH           PIC 9(02).
               10  RUN-DAY             PIC 9(02).
           05  FILLER                  PIC X(02).

      ** QSAM FILE
       COPY SCORSURV.

       COPY ABENDREC.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 RECORDS-WRITTEN          PIC 9(7) COMP.
           05 RECORDS-IN-ERROR         PIC 9(7) COMP.
           05 TOTAL-PATIENTS           PIC 9(7) COMP.
           05 PAGE-NUMBER              PIC 9(3) COMP.
           05 SCL-IDX                  PIC 9(02) COMP.
           05 MTH-IDX                  PIC 9(04) COMP.
           05 SUB1                     PIC 9(02) COMP.
           05 WS-NEWTON-CNT            PIC 9(02) COMP.
           05 WS-RISK-LOW-COUNT        PIC 9(7) COMP.
           05 WS-RISK-MODERATE-COUNT   PIC 9(7) COMP.
           05 WS-RISK-HIGH-COUNT       PIC 9(7) COMP.
           05 WS-RISK-UNKNOWN-COUNT    PIC 9(7) COMP.
           05 FILLER                   PIC X(04).

       01  MISC-WS-FLDS.
           05 RETURN-CD                PIC 9(04) COMP VALUE 0.
           05 WS-EXPORT-LEN            PIC S9(4) COMP.
           05 WS-CUR-YYYYMM            PIC 9(06).
           05 WS-DAYS-SINCE            PIC S9(5) COMP-3.
           05 WS-MASKED-ID             PIC X(10).
           05 WS-SCORE-MAX             PIC S9(3).
           05 WS-SCORE-PCT             PIC S9(3)V9(1).
           05 WS-RISK-POINTS           PIC S9(3) COMP.
           05 WS-RISK-ASSESSED         PIC S9(2) COMP.
           05 WS-RISK-RATIO            PIC S9(1)V9(2) COMP-3.
           05 WS-GENERIC-RATIO         PIC S9(3)V9(2) COMP-3.
           05 WS-EDIT-RATIO-O          PIC ZZZ9.99.
           05 WS-PATIENT-SURVEY-CNT    PIC 9(5) COMP.
           05 WS-PATIENT-SCALE-CNT     PIC 9(2) COMP.
           05 WS-PATIENT-RISK          PIC X(08).
           05 FILLER                   PIC X(04).

      ** NEWTON'S-METHOD SQUARE-ROOT WORK AREA - NO FUNCTION SQRT ON
      ** THIS FLOOR'S COMPILER, SEE 04/14/04 CHANGE ABOVE
       01  WS-SQRT-WORK.
           05 WS-SQRT-X                PIC S9(9)V99 COMP-3.
           05 WS-SQRT-GUESS             PIC S9(9)V99 COMP-3.
           05 WS-SQRT-RESULT           PIC S9(9)V99 COMP-3.
           05 FILLER                   PIC X(04).

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-DATA VALUE "N".
           05 WS-FIRST-RECORD-SW       PIC X(01) VALUE "Y".
               88 FIRST-RECORD VALUE "Y".
           05 FILLER                   PIC X(01) VALUE SPACE.

      ** PREVIOUS-KEY WORK AREA FOR THE PATIENT-ID CONTROL BREAK
       01  WS-BREAK-FIELDS.
           05 WS-PREV-PATIENT-ID       PIC X(10).
           05 FILLER                  PIC X(04).

      ** PER-PATIENT SUBMISSION-INTERVAL WORK AREA - RESET AT EACH NEW
      ** PATIENT-ID (SEE 200-NEW-PATIENT).  SAME 360/30 APPROXIMATION
      ** AS THE RECENT-TREND WINDOW IN 400-ACCUM-SCALE-STATS - REQUEST
      ** 6203
       01  WS-TIMELINE-FIELDS.
           05 WS-PRIOR-SUBMIT-DATE     PIC 9(08).
           05 WS-PRIOR-SUBMIT-DATE-X REDEFINES WS-PRIOR-SUBMIT-DATE.
               10 WS-PRIOR-SUBMIT-YEAR  PIC 9(04).
               10 WS-PRIOR-SUBMIT-MONTH PIC 9(02).
               10 WS-PRIOR-SUBMIT-DAY   PIC 9(02).
           05 WS-HAVE-PRIOR-SW         PIC X(01).
               88 HAVE-PRIOR-SUBMIT-DATE VALUE "Y".
           05 WS-INTERVAL-DAYS         PIC S9(5) COMP-3.
           05 WS-INTERVAL-SUM          PIC S9(7) COMP-3.
           05 WS-INTERVAL-COUNT        PIC 9(5) COMP.
           05 WS-AVG-INTERVAL          PIC S9(3)V9(1) COMP-3.
           05 FILLER                   PIC X(02).

      ** SIX RATING SCALES - ORDER IS FIXED AND MATCHES THE COLUMN
      ** ORDER OF THE MONTHLY-TREND TABLE BELOW.  THRESHOLDS ARE ONLY
      ** POPULATED FOR THE FIVE SCALES RISKPROC ALSO SCORES - OCI-R (6)
      ** HAS NONE YET, SEE REQUEST 5102 NOTES
       01  WS-SCALE-STATS-TABLE.
           05 WS-SCALE-STATS OCCURS 6 TIMES INDEXED BY SCL-TBL-IDX.
               10 WS-SCALE-NAME         PIC X(08).
               10 WS-SCL-DISPLAY-MAX    PIC S9(3).
               10 WS-SCL-MOD-THRESH     PIC S9(3).
               10 WS-SCL-HIGH-THRESH    PIC S9(3).
               10 WS-SCL-COUNT          PIC 9(7) COMP.
               10 WS-SCL-SUM            PIC S9(7) COMP.
               10 WS-SCL-SUMSQ          PIC S9(9)V99 COMP-3.
               10 WS-SCL-MIN            PIC S9(3).
               10 WS-SCL-MAX            PIC S9(3).
               10 WS-SCL-RECENT-COUNT   PIC 9(7) COMP.
               10 WS-SCL-RECENT-SUM     PIC S9(7) COMP.
               10 WS-SCL-PATIENT-COUNT  PIC 9(7) COMP.
               10 WS-SCL-MEAN           PIC S9(5)V99 COMP-3.
               10 WS-SCL-STDDEV         PIC S9(5)V99 COMP-3.
               10 WS-SCL-RECENT-MEAN    PIC S9(5)V99 COMP-3.
               10 WS-SCL-TREND          PIC X(10).

      ** PER-PATIENT WORK TABLE - ONE ENTRY PER SCALE, RESET AT EACH
      ** NEW PATIENT-ID.  LATEST-SCORE SURVIVES BECAUSE THE FILE IS IN
      ** SUBMIT-DATE ORDER WITHIN A PATIENT SO THE LAST WRITE WINS
       01  WS-PATIENT-SCALE-TABLE.
           05 WS-PS-ENTRY OCCURS 6 TIMES.
               10 WS-PS-SEEN-SW         PIC X(01).
                   88 WS-PS-SEEN        VALUE "Y".
               10 WS-PS-LATEST-SCORE    PIC S9(3).
               10 FILLER                PIC X(02).

      ** MONTHLY-SUBMISSION TABLE - NOT SORTED ON INPUT SO IT IS BUILT
      ** BY A PLAIN SEARCH/INSERT, NOT SEARCH ALL - SEE 450-ACCUM-MONTH-
      ** STATS AND 452-INSERT-NEW-MONTH
       01  WS-MONTH-TABLE-AREA.
           05 WS-MONTH-TABLE-COUNT     PIC 9(4) COMP.
           05 WS-MONTH-STATS OCCURS 1 TO 240 TIMES
                           DEPENDING ON WS-MONTH-TABLE-COUNT
                           INDEXED BY MTH-TBL-IDX.
               10 WS-MONTH-YYYYMM       PIC 9(06).
               10 WS-MONTH-TOTAL        PIC 9(5) COMP.
               10 WS-MONTH-SCL-COUNT OCCURS 6 TIMES
                                       PIC 9(5) COMP.

      ** REPORT-LINE LAYOUTS - EACH ONE A SEPARATE NAMED RECORD, WRITTEN
      ** WITH "WRITE RPT-REC FROM WS-xxx-REC", SAME AS PATLIST
       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  FILLER                  PIC X(45) VALUE
               "OPD RATING-SCALE ANALYTICS DASHBOARD REPORT".
           05  FILLER                  PIC X(10) VALUE "RUN DATE:".
           05  HDR-RUN-DATE-O          PIC 9(08).
           05  FILLER                  PIC X(17) VALUE SPACES.
           05  FILLER                  PIC X(12)
                         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
           05  HDR-PAGE-NBR-O          PIC ZZ9.
           05  FILLER                  PIC X(36) VALUE SPACES.

       01  WS-COL-HDR-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "PATIENT-ID".
           05  FILLER                  PIC X(10) VALUE "SUBMITTED".
           05  FILLER                  PIC X(09) VALUE "SCALE".
           05  FILLER                  PIC X(18) VALUE "SCORE/MAX (PCT)".
           05  FILLER                  PIC X(22) VALUE "CATEGORY".
           05  FILLER                  PIC X(09) VALUE "RISK-BAND".
           05  FILLER                  PIC X(50) VALUE SPACES.

       01  WS-PATIENT-ID-LINE-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(09) VALUE "PATIENT:".
           05  PIL-PATIENT-ID-O        PIC X(10).
           05  FILLER                  PIC X(111) VALUE SPACES.

       01  WS-DETAIL-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE SPACES.
           05  DET-SUBMIT-DATE-O       PIC 9(08).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  DET-SCALE-CODE-O        PIC X(08).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DET-SCORE-O             PIC -(3)9.
           05  FILLER                  PIC X(01) VALUE "/".
           05  DET-MAX-O               PIC -(3)9.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DET-PCT-O               PIC ZZ9.9.
           05  FILLER                  PIC X(01) VALUE "%".
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DET-CATEGORY-O          PIC X(20).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  DET-RISK-BAND-O         PIC X(08).
           05  FILLER                  PIC X(52) VALUE SPACES.

       01  WS-FOOTER-REC.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(14) VALUE "SURVEY COUNT:".
           05  FOOT-SURVEY-CNT-O       PIC ZZ9.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(17) VALUE "DISTINCT SCALES:".
           05  FOOT-SCALE-CNT-O        PIC Z9.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(13) VALUE "PATIENT RISK:".
           05  FOOT-RISK-O             PIC X(08).
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(20) VALUE
               "AVG INTERVAL (DAYS):".
           05  FOOT-AVG-INTERVAL-O     PIC ZZ9.9.
           05  FILLER                  PIC X(34) VALUE SPACES.

       01  WS-SCALE-HDR-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(10) VALUE "SCALE".
           05  FILLER                  PIC X(08) VALUE "COUNT".
           05  FILLER                  PIC X(08) VALUE "MEAN".
           05  FILLER                  PIC X(06) VALUE "MIN".
           05  FILLER                  PIC X(06) VALUE "MAX".
           05  FILLER                  PIC X(08) VALUE "STD-DEV".
           05  FILLER                  PIC X(10) VALUE "TREND".
           05  FILLER                  PIC X(74) VALUE SPACES.

       01  WS-SCALE-DETAIL-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  SCD-SCALE-NAME-O        PIC X(10).
           05  SCD-COUNT-O             PIC ZZZZ9.
           05  FILLER                  PIC X(03) VALUE SPACES.
           05  SCD-MEAN-O              PIC Z(4)9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  SCD-MIN-O               PIC -(2)9.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  SCD-MAX-O               PIC -(2)9.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  SCD-STDDEV-O            PIC Z(4)9.99.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  SCD-TREND-O             PIC X(10).
           05  FILLER                  PIC X(76) VALUE SPACES.

       01  WS-MONTH-HDR-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(08) VALUE "MONTH".
           05  FILLER                  PIC X(08) VALUE "TOTAL".
           05  FILLER                  PIC X(08) VALUE "AUDIT".
           05  FILLER                  PIC X(08) VALUE "PSQI".
           05  FILLER                  PIC X(08) VALUE "BDI".
           05  FILLER                  PIC X(08) VALUE "BAI".
           05  FILLER                  PIC X(08) VALUE "K-MDQ".
           05  FILLER                  PIC X(08) VALUE "OCI-R".
           05  FILLER                  PIC X(66) VALUE SPACES.

       01  WS-MONTH-DETAIL-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  MTD-YYYYMM-O            PIC 9(06).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  MTD-TOTAL-O             PIC ZZZZ9.
           05  FILLER                  PIC X(03) VALUE SPACES.
           05  MTD-SCL-O OCCURS 6 TIMES PIC ZZZZ9.
           05  FILLER                  PIC X(84) VALUE SPACES.

       01  WS-SUMMARY-LABEL-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  SUM-LABEL-O             PIC X(40).
           05  SUM-VALUE-O             PIC X(40).
           05  FILLER                  PIC X(50) VALUE SPACES.

       01  WS-SECTION-TITLE-REC.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  SECTION-TITLE-O         PIC X(60).
           05  FILLER                  PIC X(70) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

      ** LINKAGE-MIRROR WORK AREA FOR TXTCLEN
       01  WS-CLEAN-TEXT-REC.
           05  WS-CT-TEXT1             PIC X(80).
           05  WS-CT-CLEAN-TEXT        PIC X(80).
           05  WS-CT-RETURN-LTH        PIC S9(4) COMP.
           05  FILLER                  PIC X(04).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 250-PATIENT-BREAK THRU 250-EXIT.
           PERFORM 700-PRINT-SCALE-STATS THRU 700-EXIT.
           PERFORM 750-PRINT-MONTH-TRENDS THRU 750-EXIT.
           PERFORM 780-PRINT-SUMMARY THRU 780-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB SURVRPT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           MOVE ZERO TO WS-MONTH-TABLE-COUNT.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.

           READ RUN-PARM INTO WS-RUN-PARM-REC
               AT END
               MOVE "** NO RUN-PARM RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 050-INIT-SCALE-TABLE THRU 050-EXIT.
           PERFORM 060-INIT-PATIENT-TABLE THRU 060-EXIT.

           ADD 1 TO PAGE-NUMBER.
           PERFORM 860-PRINT-HEADER THRU 860-EXIT.
           MOVE SPACES TO WS-PREV-PATIENT-ID.

           PERFORM 900-READ-SCORSURV THRU 900-EXIT.
           IF NO-MORE-DATA
               MOVE "EMPTY SCORED-SURVEY FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

      ** SIX SCALES, FIXED ORDER - AUDIT/PSQI/BDI/BAI/K-MDQ/OCI-R -
      ** MATCHES THE COLUMN ORDER SPECCED FOR THE MONTHLY TABLE
       050-INIT-SCALE-TABLE.
           MOVE "AUDIT   " TO WS-SCALE-NAME(1).
           MOVE 40         TO WS-SCL-DISPLAY-MAX(1).
           MOVE 8          TO WS-SCL-MOD-THRESH(1).
           MOVE 16         TO WS-SCL-HIGH-THRESH(1).

           MOVE "PSQI    " TO WS-SCALE-NAME(2).
           MOVE 21         TO WS-SCL-DISPLAY-MAX(2).
           MOVE 6          TO WS-SCL-MOD-THRESH(2).
           MOVE 12         TO WS-SCL-HIGH-THRESH(2).

           MOVE "BDI     " TO WS-SCALE-NAME(3).
           MOVE 63         TO WS-SCL-DISPLAY-MAX(3).
           MOVE 14         TO WS-SCL-MOD-THRESH(3).
           MOVE 29         TO WS-SCL-HIGH-THRESH(3).

           MOVE "BAI     " TO WS-SCALE-NAME(4).
           MOVE 63         TO WS-SCL-DISPLAY-MAX(4).
           MOVE 16         TO WS-SCL-MOD-THRESH(4).
           MOVE 26         TO WS-SCL-HIGH-THRESH(4).

           MOVE "K-MDQ   " TO WS-SCALE-NAME(5).
           MOVE 16         TO WS-SCL-DISPLAY-MAX(5).
           MOVE 7          TO WS-SCL-MOD-THRESH(5).
           MOVE 10         TO WS-SCL-HIGH-THRESH(5).

           MOVE "OCI-R   " TO WS-SCALE-NAME(6).
           MOVE 100        TO WS-SCL-DISPLAY-MAX(6).
           MOVE ZERO       TO WS-SCL-MOD-THRESH(6).
           MOVE ZERO       TO WS-SCL-HIGH-THRESH(6).

           PERFORM 051-ZERO-ONE-SCALE THRU 051-EXIT
                  VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
       050-EXIT.
           EXIT.

       051-ZERO-ONE-SCALE.
           MOVE ZERO TO WS-SCL-COUNT(SCL-IDX).
           MOVE ZERO TO WS-SCL-SUM(SCL-IDX).
           MOVE ZERO TO WS-SCL-SUMSQ(SCL-IDX).
           MOVE ZERO TO WS-SCL-MIN(SCL-IDX).
           MOVE ZERO TO WS-SCL-MAX(SCL-IDX).
           MOVE ZERO TO WS-SCL-RECENT-COUNT(SCL-IDX).
           MOVE ZERO TO WS-SCL-RECENT-SUM(SCL-IDX).
           MOVE ZERO TO WS-SCL-PATIENT-COUNT(SCL-IDX).
       051-EXIT.
           EXIT.

       060-INIT-PATIENT-TABLE.
           PERFORM 061-ZERO-ONE-PS-ENTRY THRU 061-EXIT
                  VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
       060-EXIT.
           EXIT.

       061-ZERO-ONE-PS-ENTRY.
           MOVE "N" TO WS-PS-SEEN-SW(SCL-IDX).
           MOVE ZERO TO WS-PS-LATEST-SCORE(SCL-IDX).
       061-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.

           IF PATIENT-ID NOT = WS-PREV-PATIENT-ID
               PERFORM 200-NEW-PATIENT THRU 200-EXIT.

           PERFORM 090-GET-SCALE-IDX THRU 090-EXIT.
           IF SCL-IDX = ZERO
               ADD 1 TO RECORDS-IN-ERROR
               GO TO 100-NEXT-RECORD.

           ADD 1 TO WS-PATIENT-SURVEY-CNT.
           IF NOT WS-PS-SEEN(SCL-IDX)
               MOVE "Y" TO WS-PS-SEEN-SW(SCL-IDX)
               ADD 1 TO WS-PATIENT-SCALE-CNT.
           MOVE TOTAL-SCORE TO WS-PS-LATEST-SCORE(SCL-IDX).
           PERFORM 096-CALC-INTERVAL THRU 096-EXIT.

           PERFORM 350-PRINT-DETAIL-LINE THRU 350-EXIT.
           PERFORM 400-ACCUM-SCALE-STATS THRU 400-EXIT.
           PERFORM 450-ACCUM-MONTH-STATS THRU 450-EXIT.
           PERFORM 600-WRITE-EXPORT-LINE THRU 600-EXIT.
           ADD 1 TO RECORDS-WRITTEN.

       100-NEXT-RECORD.
           PERFORM 900-READ-SCORSURV THRU 900-EXIT.
       100-EXIT.
           EXIT.

       090-GET-SCALE-IDX.
           IF SCALE-CODE = "AUDIT   "
               MOVE 1 TO SCL-IDX
           ELSE IF SCALE-CODE = "PSQI    "
               MOVE 2 TO SCL-IDX
           ELSE IF SCALE-CODE = "BDI     "
               MOVE 3 TO SCL-IDX
           ELSE IF SCALE-CODE = "BAI     "
               MOVE 4 TO SCL-IDX
           ELSE IF SCALE-CODE = "K-MDQ   "
               MOVE 5 TO SCL-IDX
           ELSE IF SCALE-CODE = "OCI-R   "
               MOVE 6 TO SCL-IDX
           ELSE
               MOVE ZERO TO SCL-IDX.
       090-EXIT.
           EXIT.

       095-MASK-PATIENT-ID.
           MOVE SPACES TO WS-MASKED-ID.
           MOVE PATIENT-ID(1:4) TO WS-MASKED-ID(1:4).
           MOVE "******" TO WS-MASKED-ID(5:6).
       095-EXIT.
           EXIT.

      *  SUBMISSION-GAP ACCUMULATOR FOR THE PER-PATIENT TIMELINE -
      *  REQUEST 6203.  FILE ARRIVES SORTED BY PATIENT-ID, SUBMIT-DATE
      *  (SEE REMARKS ABOVE) SO THE PRIOR SURVEY'S DATE IS ALWAYS THE
      *  EARLIER OF THE TWO - NO RESEQUENCING NEEDED HERE.
       096-CALC-INTERVAL.
           IF HAVE-PRIOR-SUBMIT-DATE
               COMPUTE WS-INTERVAL-DAYS =
                   (SUBMIT-YEAR - WS-PRIOR-SUBMIT-YEAR) * 360
                 + (SUBMIT-MONTH - WS-PRIOR-SUBMIT-MONTH) * 30
                 + (SUBMIT-DAY - WS-PRIOR-SUBMIT-DAY)
               ADD WS-INTERVAL-DAYS TO WS-INTERVAL-SUM
               ADD 1 TO WS-INTERVAL-COUNT.
           MOVE SUBMIT-DATE TO WS-PRIOR-SUBMIT-DATE.
           MOVE "Y" TO WS-HAVE-PRIOR-SW.
       096-EXIT.
           EXIT.

       200-NEW-PATIENT.
           MOVE "200-NEW-PATIENT" TO PARA-NAME.
           IF NOT FIRST-RECORD
               PERFORM 250-PATIENT-BREAK THRU 250-EXIT.
           MOVE "N" TO WS-FIRST-RECORD-SW.
           MOVE PATIENT-ID TO WS-PREV-PATIENT-ID.
           ADD 1 TO TOTAL-PATIENTS.
           MOVE ZERO TO WS-PATIENT-SURVEY-CNT.
           MOVE ZERO TO WS-PATIENT-SCALE-CNT.
           MOVE "N" TO WS-HAVE-PRIOR-SW.
           MOVE ZERO TO WS-INTERVAL-SUM.
           MOVE ZERO TO WS-INTERVAL-COUNT.
           PERFORM 060-INIT-PATIENT-TABLE THRU 060-EXIT.
           PERFORM 095-MASK-PATIENT-ID THRU 095-EXIT.
           MOVE WS-MASKED-ID TO PIL-PATIENT-ID-O.
           WRITE RPT-REC FROM WS-PATIENT-ID-LINE-REC.
       200-EXIT.
           EXIT.

      ** END-OF-PATIENT FOOTER - ALSO CALLED ONCE MORE AT END OF FILE
      ** TO CLOSE OUT THE LAST GROUP (SEE MAINLINE PROCEDURE DIVISION)
       250-PATIENT-BREAK.
           MOVE "250-PATIENT-BREAK" TO PARA-NAME.
           IF FIRST-RECORD
               GO TO 250-EXIT.

           PERFORM 260-CALC-PATIENT-RISK THRU 260-EXIT.
           PERFORM 265-CALC-AVG-INTERVAL THRU 265-EXIT.

           MOVE WS-PATIENT-SURVEY-CNT TO FOOT-SURVEY-CNT-O.
           MOVE WS-PATIENT-SCALE-CNT  TO FOOT-SCALE-CNT-O.
           MOVE WS-PATIENT-RISK       TO FOOT-RISK-O.
           MOVE WS-AVG-INTERVAL       TO FOOT-AVG-INTERVAL-O.
           WRITE RPT-REC FROM WS-FOOTER-REC.
           WRITE RPT-REC FROM WS-BLANK-LINE.

           PERFORM 270-TALLY-SCALE-PATIENTS THRU 270-EXIT
                  VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
       250-EXIT.
           EXIT.

       260-CALC-PATIENT-RISK.
      *  POINTS OVER THE FIVE RISK-BEARING SCALES ONLY - OCI-R (6) HAS
      *  NO THRESHOLD ROW YET, SEE REQUEST 5102 NOTES ABOVE.
           MOVE ZERO TO WS-RISK-POINTS.
           MOVE ZERO TO WS-RISK-ASSESSED.
           PERFORM 261-SCORE-ONE-RISK-SCALE THRU 261-EXIT
                  VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 5.

           IF WS-RISK-ASSESSED = ZERO
               MOVE "UNKNOWN " TO WS-PATIENT-RISK
               ADD 1 TO WS-RISK-UNKNOWN-COUNT
               GO TO 260-EXIT.

           COMPUTE WS-RISK-RATIO ROUNDED =
               WS-RISK-POINTS / (WS-RISK-ASSESSED * 2).

           IF WS-RISK-RATIO >= 0.50
               MOVE "HIGH    " TO WS-PATIENT-RISK
               ADD 1 TO WS-RISK-HIGH-COUNT
           ELSE IF WS-RISK-RATIO >= 0.25
               MOVE "MODERATE" TO WS-PATIENT-RISK
               ADD 1 TO WS-RISK-MODERATE-COUNT
           ELSE
               MOVE "LOW     " TO WS-PATIENT-RISK
               ADD 1 TO WS-RISK-LOW-COUNT.
       260-EXIT.
           EXIT.

       261-SCORE-ONE-RISK-SCALE.
           IF NOT WS-PS-SEEN(SCL-IDX)
               GO TO 261-EXIT.
           ADD 1 TO WS-RISK-ASSESSED.
           IF WS-PS-LATEST-SCORE(SCL-IDX) >= WS-SCL-HIGH-THRESH(SCL-IDX)
               ADD 2 TO WS-RISK-POINTS
           ELSE IF WS-PS-LATEST-SCORE(SCL-IDX) >=
                                       WS-SCL-MOD-THRESH(SCL-IDX)
               ADD 1 TO WS-RISK-POINTS.
       261-EXIT.
           EXIT.

       265-CALC-AVG-INTERVAL.
           IF WS-INTERVAL-COUNT = ZERO
               MOVE ZERO TO WS-AVG-INTERVAL
           ELSE
               COMPUTE WS-AVG-INTERVAL ROUNDED =
                   WS-INTERVAL-SUM / WS-INTERVAL-COUNT.
       265-EXIT.
           EXIT.

       270-TALLY-SCALE-PATIENTS.
           IF WS-PS-SEEN(SCL-IDX)
               ADD 1 TO WS-SCL-PATIENT-COUNT(SCL-IDX).
       270-EXIT.
           EXIT.

       350-PRINT-DETAIL-LINE.
           MOVE "350-PRINT-DETAIL-LINE" TO PARA-NAME.
           MOVE SUBMIT-DATE        TO DET-SUBMIT-DATE-O.
           MOVE SCALE-CODE         TO DET-SCALE-CODE-O.
           MOVE TOTAL-SCORE        TO DET-SCORE-O.
           MOVE WS-SCL-DISPLAY-MAX(SCL-IDX) TO WS-SCORE-MAX.
           MOVE WS-SCORE-MAX       TO DET-MAX-O.
           IF WS-SCORE-MAX = ZERO
               MOVE ZERO TO WS-SCORE-PCT
           ELSE
               COMPUTE WS-SCORE-PCT ROUNDED =
                   (TOTAL-SCORE / WS-SCORE-MAX) * 100.
           MOVE WS-SCORE-PCT       TO DET-PCT-O.
           MOVE CATEGORY           TO DET-CATEGORY-O.
           MOVE RISK-BAND          TO DET-RISK-BAND-O.
           WRITE RPT-REC FROM WS-DETAIL-REC.
       350-EXIT.
           EXIT.

       400-ACCUM-SCALE-STATS.
           MOVE "400-ACCUM-SCALE-STATS" TO PARA-NAME.
           ADD 1 TO WS-SCL-COUNT(SCL-IDX).
           ADD TOTAL-SCORE TO WS-SCL-SUM(SCL-IDX).
           COMPUTE WS-SCL-SUMSQ(SCL-IDX) =
               WS-SCL-SUMSQ(SCL-IDX) + (TOTAL-SCORE * TOTAL-SCORE).

           IF WS-SCL-COUNT(SCL-IDX) = 1
               MOVE TOTAL-SCORE TO WS-SCL-MIN(SCL-IDX)
               MOVE TOTAL-SCORE TO WS-SCL-MAX(SCL-IDX)
           ELSE IF TOTAL-SCORE < WS-SCL-MIN(SCL-IDX)
               MOVE TOTAL-SCORE TO WS-SCL-MIN(SCL-IDX)
           ELSE IF TOTAL-SCORE > WS-SCL-MAX(SCL-IDX)
               MOVE TOTAL-SCORE TO WS-SCL-MAX(SCL-IDX).

      *  "RECENT" IS WITHIN 180 DAYS OF THE RUN DATE - A 360-DAY-YEAR
      *  APPROXIMATION, THE SAME SHORTCUT THE OLD BILLING SYSTEM USED.
           COMPUTE WS-DAYS-SINCE =
               (RUN-YEAR - SUBMIT-YEAR) * 360
             + (RUN-MONTH - SUBMIT-MONTH) * 30
             + (RUN-DAY - SUBMIT-DAY).
           IF WS-DAYS-SINCE >= 0 AND WS-DAYS-SINCE <= 180
               ADD 1 TO WS-SCL-RECENT-COUNT(SCL-IDX)
               ADD TOTAL-SCORE TO WS-SCL-RECENT-SUM(SCL-IDX).
       400-EXIT.
           EXIT.

      *  MONTH TABLE IS NOT SORTED ON INPUT - PLAIN SEARCH (NOT SEARCH
      *  ALL) STARTING AT ENTRY 1 EVERY TIME.  TABLE IS SMALL (A FEW
      *  YEARS OF MONTHS AT MOST) SO A LINEAR SEARCH IS CHEAP ENOUGH.
       450-ACCUM-MONTH-STATS.
           MOVE "450-ACCUM-MONTH-STATS" TO PARA-NAME.
           MOVE SUBMIT-YEAR TO WS-CUR-YYYYMM(1:4).
           MOVE SUBMIT-MONTH TO WS-CUR-YYYYMM(5:2).

           SET MTH-TBL-IDX TO 1.
           SEARCH WS-MONTH-STATS
               AT END
                   PERFORM 452-INSERT-NEW-MONTH THRU 452-EXIT
               WHEN WS-MONTH-YYYYMM(MTH-TBL-IDX) = WS-CUR-YYYYMM
                   CONTINUE.

           ADD 1 TO WS-MONTH-TOTAL(MTH-TBL-IDX).
           ADD 1 TO WS-MONTH-SCL-COUNT(MTH-TBL-IDX, SCL-IDX).
       450-EXIT.
           EXIT.

       452-INSERT-NEW-MONTH.
           ADD 1 TO WS-MONTH-TABLE-COUNT.
           SET MTH-TBL-IDX TO WS-MONTH-TABLE-COUNT.
           MOVE WS-CUR-YYYYMM TO WS-MONTH-YYYYMM(MTH-TBL-IDX).
           MOVE ZERO TO WS-MONTH-TOTAL(MTH-TBL-IDX).
           PERFORM 453-ZERO-MONTH-SCALE THRU 453-EXIT
                  VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > 6.
       452-EXIT.
           EXIT.

       453-ZERO-MONTH-SCALE.
           MOVE ZERO TO WS-MONTH-SCL-COUNT(MTH-TBL-IDX, SUB1).
       453-EXIT.
           EXIT.

       600-WRITE-EXPORT-LINE.
           MOVE "600-WRITE-EXPORT-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-CT-TEXT1.
           MOVE CATEGORY TO WS-CT-TEXT1(1:20).
           CALL "TXTCLEN" USING WS-CLEAN-TEXT-REC, RETURN-CD.

           STRING
               PATIENT-ID        DELIMITED BY SIZE
               ","               DELIMITED BY SIZE
               SURVEY-ID         DELIMITED BY SIZE
               ","               DELIMITED BY SIZE
               SCALE-CODE        DELIMITED BY SIZE
               ","               DELIMITED BY SIZE
               SUBMIT-DATE       DELIMITED BY SIZE
               ","               DELIMITED BY SIZE
               TOTAL-SCORE       DELIMITED BY SIZE
               ","               DELIMITED BY SIZE
               WS-CT-CLEAN-TEXT(1:WS-CT-RETURN-LTH) DELIMITED BY SIZE
               INTO EXPORT-REC
               WITH POINTER WS-EXPORT-LEN.
           SUBTRACT 1 FROM WS-EXPORT-LEN.
           WRITE EXPORT-REC.
       600-EXIT.
           EXIT.

       700-PRINT-SCALE-STATS.
           MOVE "700-PRINT-SCALE-STATS" TO PARA-NAME.
           MOVE "PER-SCALE STATISTICS" TO SECTION-TITLE-O.
           WRITE RPT-REC FROM WS-SECTION-TITLE-REC.
           WRITE RPT-REC FROM WS-SCALE-HDR-REC.
           PERFORM 710-PRINT-ONE-SCALE THRU 710-EXIT
                  VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
           WRITE RPT-REC FROM WS-BLANK-LINE.
       700-EXIT.
           EXIT.

       710-PRINT-ONE-SCALE.
           IF WS-SCL-COUNT(SCL-IDX) = ZERO
               GO TO 710-EXIT.
           PERFORM 720-CALC-ONE-SCALE THRU 720-EXIT.
           MOVE WS-SCALE-NAME(SCL-IDX) TO SCD-SCALE-NAME-O.
           MOVE WS-SCL-COUNT(SCL-IDX)  TO SCD-COUNT-O.
           MOVE WS-SCL-MEAN(SCL-IDX)   TO SCD-MEAN-O.
           MOVE WS-SCL-MIN(SCL-IDX)    TO SCD-MIN-O.
           MOVE WS-SCL-MAX(SCL-IDX)    TO SCD-MAX-O.
           MOVE WS-SCL-STDDEV(SCL-IDX) TO SCD-STDDEV-O.
           MOVE WS-SCL-TREND(SCL-IDX)  TO SCD-TREND-O.
           WRITE RPT-REC FROM WS-SCALE-DETAIL-REC.
       710-EXIT.
           EXIT.

       720-CALC-ONE-SCALE.
           COMPUTE WS-SCL-MEAN(SCL-IDX) ROUNDED =
               WS-SCL-SUM(SCL-IDX) / WS-SCL-COUNT(SCL-IDX).

           IF WS-SCL-COUNT(SCL-IDX) < 2
               MOVE ZERO TO WS-SCL-STDDEV(SCL-IDX)
               GO TO 725-CALC-TREND.

           COMPUTE WS-SQRT-X ROUNDED =
               (WS-SCL-SUMSQ(SCL-IDX) -
                   ((WS-SCL-SUM(SCL-IDX) * WS-SCL-SUM(SCL-IDX)) /
                    WS-SCL-COUNT(SCL-IDX)))
               / (WS-SCL-COUNT(SCL-IDX) - 1).
           IF WS-SQRT-X <= 0
               MOVE ZERO TO WS-SCL-STDDEV(SCL-IDX)
               GO TO 725-CALC-TREND.

           PERFORM 730-NEWTON-SQRT THRU 730-EXIT.
           MOVE WS-SQRT-RESULT TO WS-SCL-STDDEV(SCL-IDX).

       725-CALC-TREND.
           IF WS-SCL-RECENT-COUNT(SCL-IDX) < 2
               MOVE "STABLE    " TO WS-SCL-TREND(SCL-IDX)
               GO TO 720-EXIT.

           COMPUTE WS-SCL-RECENT-MEAN(SCL-IDX) ROUNDED =
               WS-SCL-RECENT-SUM(SCL-IDX) / WS-SCL-RECENT-COUNT(SCL-IDX).

           IF WS-SCL-RECENT-MEAN(SCL-IDX) >
                                   WS-SCL-MEAN(SCL-IDX) * 1.1
               MOVE "INCREASING" TO WS-SCL-TREND(SCL-IDX)
           ELSE IF WS-SCL-RECENT-MEAN(SCL-IDX) <
                                   WS-SCL-MEAN(SCL-IDX) * 0.9
               MOVE "DECREASING" TO WS-SCL-TREND(SCL-IDX)
           ELSE
               MOVE "STABLE    " TO WS-SCL-TREND(SCL-IDX).
       720-EXIT.
           EXIT.

      ** TWENTY NEWTON'S-METHOD HALVINGS - PLENTY FOR 2-DECIMAL WORK
       730-NEWTON-SQRT.
           MOVE WS-SQRT-X TO WS-SQRT-GUESS.
           PERFORM 731-NEWTON-STEP THRU 731-EXIT
                  VARYING WS-NEWTON-CNT FROM 1 BY 1 UNTIL
                          WS-NEWTON-CNT > 20.
           MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
       730-EXIT.
           EXIT.

       731-NEWTON-STEP.
           IF WS-SQRT-GUESS = ZERO
               GO TO 731-EXIT.
           COMPUTE WS-SQRT-GUESS ROUNDED =
               (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
       731-EXIT.
           EXIT.

       750-PRINT-MONTH-TRENDS.
           MOVE "750-PRINT-MONTH-TRENDS" TO PARA-NAME.
           MOVE "MONTHLY SUBMISSION TRENDS" TO SECTION-TITLE-O.
           WRITE RPT-REC FROM WS-SECTION-TITLE-REC.
           WRITE RPT-REC FROM WS-MONTH-HDR-REC.
           PERFORM 760-PRINT-ONE-MONTH THRU 760-EXIT
                  VARYING MTH-IDX FROM 1 BY 1
                  UNTIL MTH-IDX > WS-MONTH-TABLE-COUNT.
           WRITE RPT-REC FROM WS-BLANK-LINE.
       750-EXIT.
           EXIT.

       760-PRINT-ONE-MONTH.
           MOVE WS-MONTH-YYYYMM(MTH-IDX) TO MTD-YYYYMM-O.
           MOVE WS-MONTH-TOTAL(MTH-IDX)  TO MTD-TOTAL-O.
           PERFORM 761-MOVE-ONE-MONTH-COL THRU 761-EXIT
                  VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > 6.
           WRITE RPT-REC FROM WS-MONTH-DETAIL-REC.
       760-EXIT.
           EXIT.

       761-MOVE-ONE-MONTH-COL.
           MOVE WS-MONTH-SCL-COUNT(MTH-IDX, SUB1) TO MTD-SCL-O(SUB1).
       761-EXIT.
           EXIT.

       780-PRINT-SUMMARY.
           MOVE "780-PRINT-SUMMARY" TO PARA-NAME.
           MOVE "SUMMARY AND GRAND TOTALS" TO SECTION-TITLE-O.
           WRITE RPT-REC FROM WS-SECTION-TITLE-REC.

           MOVE "TOTAL PATIENTS" TO SUM-LABEL-O.
           MOVE TOTAL-PATIENTS TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "ACTIVE PATIENTS (>= 1 SURVEY)" TO SUM-LABEL-O.
           MOVE TOTAL-PATIENTS TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "INACTIVE PATIENTS" TO SUM-LABEL-O.
           MOVE ZERO TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           PERFORM 781-PRINT-COMPLETION-RATE THRU 781-EXIT
                  VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.

           MOVE "AVERAGE SURVEYS PER PATIENT" TO SUM-LABEL-O.
           IF TOTAL-PATIENTS = ZERO
               MOVE ZERO TO SUM-VALUE-O
           ELSE
               PERFORM 782-CALC-AVG-SURVEYS THRU 782-EXIT.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "PATIENT RISK - LOW" TO SUM-LABEL-O.
           MOVE WS-RISK-LOW-COUNT TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "PATIENT RISK - MODERATE" TO SUM-LABEL-O.
           MOVE WS-RISK-MODERATE-COUNT TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "PATIENT RISK - HIGH" TO SUM-LABEL-O.
           MOVE WS-RISK-HIGH-COUNT TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "PATIENT RISK - UNKNOWN" TO SUM-LABEL-O.
           MOVE WS-RISK-UNKNOWN-COUNT TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "RECORDS READ" TO SUM-LABEL-O.
           MOVE RECORDS-READ TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "RECORDS WRITTEN" TO SUM-LABEL-O.
           MOVE RECORDS-WRITTEN TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.

           MOVE "RECORDS IN ERROR (UNKNOWN SCALE CODE)" TO SUM-LABEL-O.
           MOVE RECORDS-IN-ERROR TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
       780-EXIT.
           EXIT.

       781-PRINT-COMPLETION-RATE.
           MOVE WS-SCALE-NAME(SCL-IDX) TO SUM-LABEL-O.
           IF TOTAL-PATIENTS = ZERO
               MOVE ZERO TO SUM-VALUE-O
           ELSE
               COMPUTE WS-GENERIC-RATIO ROUNDED =
                   (WS-SCL-PATIENT-COUNT(SCL-IDX) / TOTAL-PATIENTS) * 100
               MOVE WS-GENERIC-RATIO TO WS-EDIT-RATIO-O
               MOVE WS-EDIT-RATIO-O TO SUM-VALUE-O.
           WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
       781-EXIT.
           EXIT.

       782-CALC-AVG-SURVEYS.
           COMPUTE WS-GENERIC-RATIO ROUNDED =
               RECORDS-WRITTEN / TOTAL-PATIENTS.
           MOVE WS-GENERIC-RATIO TO WS-EDIT-RATIO-O.
           MOVE WS-EDIT-RATIO-O TO SUM-VALUE-O.
       782-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN OUTPUT SYSOUT.
           OPEN INPUT RUN-PARM.
           OPEN INPUT SCORED-SURVEY.
           OPEN OUTPUT DASHBOARD-RPT.
           OPEN OUTPUT EXPORT-FILE.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE RUN-PARM, SCORED-SURVEY, DASHBOARD-RPT,
                 EXPORT-FILE, SYSOUT.
       850-EXIT.
           EXIT.

       860-PRINT-HEADER.
           MOVE "860-PRINT-HEADER" TO PARA-NAME.
           MOVE RUN-DATE TO HDR-RUN-DATE-O.
           MOVE PAGE-NUMBER TO HDR-PAGE-NBR-O.
           WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           MOVE "PER-PATIENT SURVEY DETAIL" TO SECTION-TITLE-O.
           WRITE RPT-REC FROM WS-SECTION-TITLE-REC.
           WRITE RPT-REC FROM WS-COL-HDR-REC.
       860-EXIT.
           EXIT.

       900-READ-SCORSURV.
           MOVE "900-READ-SCORSURV" TO PARA-NAME.
           READ SCORED-SURVEY INTO SCORED-SURVEY-REC
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD 1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "** RECORDS IN ERROR **".
           DISPLAY RECORDS-IN-ERROR.
           DISPLAY "** TOTAL PATIENTS **".
           DISPLAY TOTAL-PATIENTS.

           DISPLAY "******** NORMAL END OF JOB SURVRPT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-SURVRPT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
