      ******************************************************************
      * ABENDREC   -  SHARED ABEND-DIAGNOSTIC RECORD
      *               WRITTEN TO SYSOUT BY EVERY STEP IN THE OPDSCORE
      *               SUITE JUST BEFORE A FORCED S0C7 ABEND.  KEEP THIS
      *               COPYBOOK IN SYNC WITH ANY NEW 1000-ABEND-RTN.
      *
      *   01/12/94  JWB  ORIGINAL - LIFTED OUT OF DALYEDIT SO ALL THREE
      *                   STEPS SHARE ONE LAYOUT INSTEAD OF THREE
      *   06/02/99  RTC  Y2K - EXPECTED-VAL/ACTUAL-VAL WIDENED TO X(10)
      *                   SO AN 8-DIGIT DATE FITS WITHOUT TRUNCATION
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                  PIC X(31).
           05  ABEND-REASON                PIC X(40).
           05  EXPECTED-VAL                PIC X(10).
           05  ACTUAL-VAL                  PIC X(10).
           05  FILLER                      PIC X(09).

       77  ZERO-VAL                        PIC S9(1) COMP VALUE ZERO.
       77  ONE-VAL                         PIC S9(1) COMP VALUE 1.
