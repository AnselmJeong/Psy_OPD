      ******************************************************************
      * DCLGEN TABLE(OPD0001.SCORING_CRITERIA)                          *
      *        LIBRARY(OPD0001.TEST.COPYLIB(CRITERIA))                  *
      *        ACTION(REPLACE)                                          *
      *        LANGUAGE(COBOL)                                          *
      *        QUOTE                                                    *
      *        DBCSDELIM(NO)                                            *
      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS    *
      ******************************************************************
           EXEC SQL DECLARE OPD0001.SCORING_CRITERIA TABLE
           ( SCALE_CODE                     CHAR(8) NOT NULL,
             GENDER_CODE                    CHAR(1) NOT NULL,
             LOW_SCORE                      SMALLINT NOT NULL,
             HIGH_SCORE                     SMALLINT NOT NULL,
             CONDITION_CODE                 CHAR(1) NOT NULL,
             CATEGORY_TEXT                  CHAR(20) NOT NULL
           ) END-EXEC.
      ******************************************************************
      * COBOL DECLARATION FOR TABLE OPD0001.SCORING_CRITERIA            *
      ******************************************************************
       01  DCLSCORING-CRITERIA.
           10 SCALE-CODE            PIC X(8).
           10 GENDER-CODE           PIC X(1).
           10 LOW-SCORE             PIC S9(4) USAGE COMP.
           10 HIGH-SCORE            PIC S9(4) USAGE COMP.
           10 CONDITION-CODE        PIC X(1).
           10 CATEGORY-TEXT         PIC X(20).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 6        *
      ******************************************************************
      * CONDITION-CODE:  SPACE = PLAIN RANGE BAND                       *
      *                  'S'   = K-MDQ - CATEGORY-TEXT ONLY APPLIES     *
      *                          WHEN SIMULTANEITY-FLAG = 'Y', ELSE     *
      *                          INTRPROC SUBSTITUTES CONDITION NOT MET *
      ******************************************************************
