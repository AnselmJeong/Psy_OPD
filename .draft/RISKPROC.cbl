      ***************************************************
      *COBOL Stored Procedure RISKPROC
      *System Long Name:  OPDSERVOS.BATCH.OPD.COM
      *System Short Name:  Lab7
      *Data Set:  OPD0017.TEST.COBOL1(RISKPROC)
      * @param SCALECD
      * @param TOTALSCORE
      * @param RISKBANDOUT
      * @param SQLCODEOUT
      ***************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. RISKPROC.
       AUTHOR. R CHO.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 09/30/03.
       DATE-COMPILED. 09/30/03.
       SECURITY. NON-CONFIDENTIAL.
      *
      *   09/30/03  RTC  ORIGINAL FOR REQUEST 5102 (RISK-BAND LOOKUP
      *                   AGAINST RISK_THRESHOLD)
      *   04/14/04  JWB  DEFAULT TO LOW WHEN A SCALE HAS NO ROW YET
      *                   INSTEAD OF ABENDING THE SURVEDIT RUN
       ENVIRONMENT DIVISION.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01 NAM              PIC X(18) VALUE 'RISKPROC'.
       01 SCHE             PIC X(8).
       01 W-SQLCODE        PIC S9(3).
       COPY RISKTHR.
            EXEC SQL INCLUDE SQLCA END-EXEC.
       LINKAGE SECTION.
       01 SCALECD          PIC X(8).
       01 TOTALSCORE       PIC S9(4) COMP-5.
       01 RISKBANDOUT      PIC X(8).
       01 SQLCODEOUT       PIC S9(9) COMP-5.
       PROCEDURE DIVISION USING
            SCALECD
            TOTALSCORE
            RISKBANDOUT
            SQLCODEOUT.
           EXEC SQL
            SELECT MODERATE_THRESHOLD, HIGH_THRESHOLD
            INTO
             :MODERATE-THRESHOLD       ,
             :HIGH-THRESHOLD
            FROM OPD0001.RISK_THRESHOLD
            WHERE SCALE_CODE = :SCALECD
           END-EXEC.

           IF SQLCODE = +100
              MOVE 'LOW     ' TO RISKBANDOUT
           ELSE IF TOTALSCORE >= HIGH-THRESHOLD
              MOVE 'HIGH    ' TO RISKBANDOUT
           ELSE IF TOTALSCORE >= MODERATE-THRESHOLD
              MOVE 'MODERATE' TO RISKBANDOUT
           ELSE
              MOVE 'LOW     ' TO RISKBANDOUT.

           MOVE SQLCODE TO W-SQLCODE.
           MOVE W-SQLCODE TO SQLCODEOUT.
           GOBACK.
