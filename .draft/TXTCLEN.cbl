       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  TXTCLEN.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    TEXT CLEANER FOR THE EXPORT-FILE CSV LINE - TURNS EMBEDDED
      *    LINE BREAKS INTO BLANKS, COMMAS INTO SEMICOLONS (THE LINE
      *    ITSELF IS COMMA-DELIMITED) AND COLLAPSES RUNS OF BLANKS TO
      *    ONE, THEN HANDS BACK THE TRIMMED LENGTH THE WAY STRLTH DID
      *    FOR THE OLD BILLING LISTING.
      *
      *   01/01/08  JWB  ORIGINAL, BUILT FROM STRLTH FOR THE OPD
      *                   RATING-SCALE CONVERSION EXPORT LINE
      *   06/14/09  RTC  ADDED COMMA/SEMICOLON SWAP - THE 5102 EXPORT
      *                   FORMAT IS COMMA-DELIMITED AND A STRAY COMMA
      *                   IN A CATEGORY TEXT WAS SPLITTING COLUMNS
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  SUB                         PIC S9(4) COMP.
           05  OUT-SUB                     PIC S9(4) COMP.
           05  L                           PIC S9(4) COMP.
           05  WS-CHAR                     PIC X(01).
           05  WS-PREV-WAS-BLANK           PIC X(01).
               88  PREV-WAS-BLANK          VALUE "Y".
           05  TEMP-TXT                    PIC X(80).

       LINKAGE SECTION.
       01  CLEAN-TEXT-REC.
           05  TEXT1                       PIC X(80).
           05  CLEAN-TEXT                  PIC X(80).
           05  RETURN-LTH                  PIC S9(4) COMP.

       01  RETURN-CD                       PIC 9(4) COMP.

       PROCEDURE DIVISION USING CLEAN-TEXT-REC, RETURN-CD.
           MOVE SPACES TO CLEAN-TEXT.
           MOVE ZERO TO OUT-SUB.
           MOVE "Y" TO WS-PREV-WAS-BLANK.

           PERFORM 100-CLEAN-ONE-CHAR THRU 100-EXIT
                  VARYING SUB FROM 1 BY 1 UNTIL SUB > 80.

           MOVE FUNCTION REVERSE(CLEAN-TEXT) TO TEMP-TXT.
           MOVE ZERO TO L.
           INSPECT TEMP-TXT
                          TALLYING L FOR LEADING SPACES.
           COMPUTE RETURN-LTH = 80 - L.

           MOVE ZERO TO RETURN-CD.
           GOBACK.

       100-CLEAN-ONE-CHAR.
           MOVE TEXT1(SUB:1) TO WS-CHAR.
           IF WS-CHAR = X"0A" OR WS-CHAR = X"0D"
               MOVE SPACE TO WS-CHAR
           ELSE IF WS-CHAR = ","
               MOVE ";" TO WS-CHAR.

           IF WS-CHAR = SPACE AND PREV-WAS-BLANK
               GO TO 100-EXIT.

           ADD 1 TO OUT-SUB.
           MOVE WS-CHAR TO CLEAN-TEXT(OUT-SUB:1).

           IF WS-CHAR = SPACE
               MOVE "Y" TO WS-PREV-WAS-BLANK
           ELSE
               MOVE "N" TO WS-PREV-WAS-BLANK.
       100-EXIT.
           EXIT.
