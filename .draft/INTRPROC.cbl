      ***************************************************
      *COBOL Stored Procedure INTRPROC
      *System Long Name:  OPDSERVOS.BATCH.OPD.COM
      *System Short Name:  Lab7
      *Data Set:  OPD0017.TEST.COBOL1(INTRPROC)
      * @param SCALECD
      * @param GENDERCD
      * @param TOTALSCORE
      * @param SIMULFLAG
      * @param DETAILFND
      * @param CATEGORYOUT
      * @param SQLCODEOUT
      ***************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. INTRPROC.
       AUTHOR. R CHO.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 09/30/03.
       DATE-COMPILED. 09/30/03.
       SECURITY. NON-CONFIDENTIAL.
      *
      *   09/30/03  RTC  ORIGINAL FOR REQUEST 5102 (RATING-SCALE
      *                   CATEGORY LOOKUP AGAINST SCORING_CRITERIA)
      *   11/19/03  RTC  GENDER-REQUIRED SHORT-CIRCUIT ADDED FOR AUDIT
      *   04/14/04  JWB  NO-DETAIL SHORT-CIRCUIT ADDED FOR PSQI ROWS
      *                   THAT NEVER MATCHED THE PSQI-DETAIL TABLE
       ENVIRONMENT DIVISION.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01 NAM              PIC X(18) VALUE 'INTRPROC'.
       01 SCHE             PIC X(8).
       01 W-SQLCODE        PIC S9(3).
       COPY CRITERIA.
            EXEC SQL INCLUDE SQLCA END-EXEC.
       LINKAGE SECTION.
       01 SCALECD          PIC X(8).
       01 GENDERCD         PIC X(1).
       01 TOTALSCORE       PIC S9(4) COMP-5.
       01 SIMULFLAG        PIC X(1).
       01 DETAILFND        PIC X(1).
       01 CATEGORYOUT      PIC X(20).
       01 SQLCODEOUT       PIC S9(9) COMP-5.
       PROCEDURE DIVISION USING
            SCALECD
            GENDERCD
            TOTALSCORE
            SIMULFLAG
            DETAILFND
            CATEGORYOUT
            SQLCODEOUT.
      *    A MISSING PSQI-DETAIL ROW NEVER SEES THE CRITERIA TABLE -
      *    THE BATCH SHORT-CIRCUITS TO NO-DETAIL PER REQUEST 5102.
           IF DETAILFND = 'N'
              MOVE 'NO-DETAIL           ' TO CATEGORYOUT
              MOVE ZERO TO SQLCODEOUT
              GOBACK.

      *    AUDIT IS GENDER-SPLIT - NO GENDER, NO LOOKUP.
           IF SCALECD = 'AUDIT   '
              AND GENDERCD NOT = 'M' AND GENDERCD NOT = 'F'
              MOVE 'GENDER REQUIRED     ' TO CATEGORYOUT
              MOVE ZERO TO SQLCODEOUT
              GOBACK.

           EXEC SQL
            SELECT CATEGORY_TEXT, CONDITION_CODE
            INTO
             :CATEGORY-TEXT            ,
             :CONDITION-CODE
            FROM OPD0001.SCORING_CRITERIA
            WHERE SCALE_CODE = :SCALECD
              AND (GENDER_CODE = :GENDERCD OR GENDER_CODE = ' ')
              AND :TOTALSCORE BETWEEN LOW_SCORE AND HIGH_SCORE
           END-EXEC.

           IF SQLCODE = +100
              MOVE 'UNSUPPORTED         ' TO CATEGORYOUT
           ELSE IF SQLCODE NOT = +0
              MOVE 'UNSUPPORTED         ' TO CATEGORYOUT
           ELSE IF CONDITION-CODE = 'S' AND SIMULFLAG NOT = 'Y'
              MOVE 'CONDITION NOT MET   ' TO CATEGORYOUT
           ELSE
              MOVE CATEGORY-TEXT TO CATEGORYOUT.

           MOVE SQLCODE TO W-SQLCODE.
           MOVE W-SQLCODE TO SQLCODEOUT.
           GOBACK.
