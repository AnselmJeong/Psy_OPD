      ******************************************************************
      * DCLGEN TABLE(OPD0001.RISK_THRESHOLD)                            *
      *        LIBRARY(OPD0001.TEST.COPYLIB(RISKTHR))                   *
      *        ACTION(REPLACE)                                          *
      *        LANGUAGE(COBOL)                                          *
      *        QUOTE                                                    *
      *        DBCSDELIM(NO)                                            *
      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS    *
      ******************************************************************
           EXEC SQL DECLARE OPD0001.RISK_THRESHOLD TABLE
           ( SCALE_CODE                     CHAR(8) NOT NULL,
             MODERATE_THRESHOLD             SMALLINT NOT NULL,
             HIGH_THRESHOLD                 SMALLINT NOT NULL
           ) END-EXEC.
      ******************************************************************
      * COBOL DECLARATION FOR TABLE OPD0001.RISK_THRESHOLD              *
      ******************************************************************
       01  DCLRISK-THRESHOLD.
           10 SCALE-CODE            PIC X(8).
           10 MODERATE-THRESHOLD    PIC S9(4) USAGE COMP.
           10 HIGH-THRESHOLD        PIC S9(4) USAGE COMP.
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3        *
      ******************************************************************
