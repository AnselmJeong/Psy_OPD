      ******************************************************************
      * PSQIDTL    -  PSQI-DETAIL RECORD AND IN-MEMORY SEARCH TABLE
      *               INPUT IS SORTED BY SURVEY-ID.  SURVEDIT LOADS THE
      *               WHOLE FILE INTO PSQI-TABLE AT 000-HOUSEKEEPING AND
      *               SEARCHES IT WITH SEARCH ALL AGAINST EACH SURVEY AS IT
      *               COMES OFF SURVEY-RESPONSE - SEE REQUEST 5102.
      *
      *   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   09/30/03  RTC  TABLE LOAD ADDED - WAS A RANDOM VSAM LOOKUP,
      *                   SWITCHED TO SEARCH ALL PER REQUEST 5102
      ******************************************************************
       01  PSQI-DETAIL-REC.
           05  SURVEY-ID                   PIC X(10).
           05  GOTO-SLEEP-TIME             PIC 9(04).
           05  GOTO-SLEEP-TIME-X REDEFINES GOTO-SLEEP-TIME.
               10  GOTO-SLEEP-HH            PIC 9(02).
               10  GOTO-SLEEP-MM            PIC 9(02).
           05  WAKEUP-TIME                 PIC 9(04).
           05  WAKEUP-TIME-X REDEFINES WAKEUP-TIME.
               10  WAKEUP-HH                PIC 9(02).
               10  WAKEUP-MM                PIC 9(02).
           05  SLEEP-ONSET-MIN             PIC 9(03).
           05  SLEEP-DURATION              PIC 9(02)V9(02).
           05  DISTURB-DETAIL.
               10  DISTURB-A                PIC 9(01).
               10  DISTURB-B                PIC 9(01).
               10  DISTURB-C                PIC 9(01).
               10  DISTURB-D                PIC 9(01).
               10  DISTURB-E                PIC 9(01).
               10  DISTURB-F                PIC 9(01).
               10  DISTURB-G                PIC 9(01).
               10  DISTURB-H                PIC 9(01).
               10  DISTURB-I                PIC 9(01).
               10  DISTURB-J                PIC 9(01).
           05  DISTURB-TABLE REDEFINES DISTURB-DETAIL.
               10  DISTURB-ITEM             PIC 9(01) OCCURS 10 TIMES.
           05  SLEEP-QUALITY               PIC 9(01).
           05  SLEEP-MEDICATION            PIC 9(01).
           05  DAYTIME-DYSFUNCTION         PIC 9(01).
           05  DAYTIME-MOTIVATION          PIC 9(01).
           05  FILLER                      PIC X(07).

      ** TABLE BUILT FROM PSQI-DETAIL AT STARTUP - SEARCH ALL BY
      ** SURVEY-ID-T REPLACES THE OLD RANDOM PATDTL-STYLE VSAM READ
       01  PSQI-TABLE-AREA.
           05  PSQI-TABLE-COUNT            PIC 9(05) COMP.
           05  PSQI-TABLE OCCURS 1 TO 9999 TIMES
                           DEPENDING ON PSQI-TABLE-COUNT
                           ASCENDING KEY IS SURVEY-ID-T
                           INDEXED BY PSQI-IDX.
               10  SURVEY-ID-T              PIC X(10).
               10  GOTO-SLEEP-TIME-T        PIC 9(04).
               10  GOTO-SLEEP-TIME-TX REDEFINES GOTO-SLEEP-TIME-T.
                   15  GOTO-SLEEP-HH-T      PIC 9(02).
                   15  GOTO-SLEEP-MM-T      PIC 9(02).
               10  WAKEUP-TIME-T            PIC 9(04).
               10  WAKEUP-TIME-TX REDEFINES WAKEUP-TIME-T.
                   15  WAKEUP-HH-T          PIC 9(02).
                   15  WAKEUP-MM-T          PIC 9(02).
               10  SLEEP-ONSET-MIN-T        PIC 9(03).
               10  SLEEP-DURATION-T         PIC 9(02)V9(02).
               10  DISTURB-ITEM-T           PIC 9(01) OCCURS 10 TIMES.
               10  SLEEP-QUALITY-T          PIC 9(01).
               10  SLEEP-MEDICATION-T       PIC 9(01).
               10  DAYTIME-DYSFUNCTION-T    PIC 9(01).
               10  DAYTIME-MOTIVATION-T     PIC 9(01).
