      ******************************************************************
      * SCORSURV   -  SCORED-SURVEY RECORD
      *               FINAL SCORED/INTERPRETED OUTPUT OF SURVUPDT; READ
      *               BACK IN BY SURVRPT FOR THE DASHBOARD AND EXPORT.
      *
      *   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
      *   11/19/03  RTC  ADDED PSQI-SUBSCORE C1-C7 PER REQUEST 5102
      ******************************************************************
       01  SCORED-SURVEY-REC.
           05  PATIENT-ID                  PIC X(10).
           05  SURVEY-ID                   PIC X(10).
           05  SCALE-CODE                  PIC X(08).
           05  SUBMIT-DATE                 PIC 9(08).
           05  SUBMIT-DATE-X REDEFINES SUBMIT-DATE.
               10  SUBMIT-YEAR              PIC 9(04).
               10  SUBMIT-MONTH             PIC 9(02).
               10  SUBMIT-DAY               PIC 9(02).
           05  TOTAL-SCORE                 PIC S9(03).
           05  CATEGORY                    PIC X(20).
           05  RISK-BAND                   PIC X(08).
               88  RISK-IS-LOW       VALUE "LOW     ".
               88  RISK-IS-MODERATE  VALUE "MODERATE".
               88  RISK-IS-HIGH      VALUE "HIGH    ".
           05  PSQI-SUBSCORE.
               10  PSQI-SUBSCORE-C1         PIC 9(01).
               10  PSQI-SUBSCORE-C2         PIC 9(01).
               10  PSQI-SUBSCORE-C3         PIC 9(01).
               10  PSQI-SUBSCORE-C4         PIC 9(01).
               10  PSQI-SUBSCORE-C5         PIC 9(01).
               10  PSQI-SUBSCORE-C6         PIC 9(01).
               10  PSQI-SUBSCORE-C7         PIC 9(01).
           05  PSQI-SUBSCORE-TABLE REDEFINES PSQI-SUBSCORE.
               10  PSQI-SUBSCORE-ITEM       PIC 9(01) OCCURS 7 TIMES.
           05  FILLER                      PIC X(06).
