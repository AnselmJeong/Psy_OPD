000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TXTCLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    TEXT CLEANER FOR THE EXPORT-FILE CSV LINE - TURNS EMBEDDED
001200*    LINE BREAKS INTO BLANKS, COMMAS INTO SEMICOLONS (THE LINE
001300*    ITSELF IS COMMA-DELIMITED) AND COLLAPSES RUNS OF BLANKS TO
001400*    ONE, THEN HANDS BACK THE TRIMMED LENGTH THE WAY STRLTH DID
001500*    FOR THE OLD BILLING LISTING.
001600*
001700*   01/01/08  JWB  ORIGINAL, BUILT FROM STRLTH FOR THE OPD
001800*                   RATING-SCALE CONVERSION EXPORT LINE
001900*   06/14/09  RTC  ADDED COMMA/SEMICOLON SWAP - THE 5102 EXPORT
002000*                   FORMAT IS COMMA-DELIMITED AND A STRAY COMMA
002100*                   IN A CATEGORY TEXT WAS SPLITTING COLUMNS
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 INPUT-OUTPUT SECTION.
002800
002900 DATA DIVISION.
003000 FILE SECTION.
003100
003200 WORKING-STORAGE SECTION.
003300 01  MISC-FIELDS.
003400     05  SUB                         PIC S9(4) COMP.
003500     05  OUT-SUB                     PIC S9(4) COMP.
003600     05  L                           PIC S9(4) COMP.
003700     05  WS-CHAR                     PIC X(01).
003800     05  WS-PREV-WAS-BLANK           PIC X(01).
003900         88  PREV-WAS-BLANK          VALUE "Y".
004000     05  TEMP-TXT                    PIC X(80).
004100
004200 LINKAGE SECTION.
004300 01  CLEAN-TEXT-REC.
004400     05  TEXT1                       PIC X(80).
004500     05  CLEAN-TEXT                  PIC X(80).
004600     05  RETURN-LTH                  PIC S9(4) COMP.
004700
004800 01  RETURN-CD                       PIC 9(4) COMP.
004900
005000 PROCEDURE DIVISION USING CLEAN-TEXT-REC, RETURN-CD.
005100     MOVE SPACES TO CLEAN-TEXT.
005200     MOVE ZERO TO OUT-SUB.
005300     MOVE "Y" TO WS-PREV-WAS-BLANK.
005400
005500     PERFORM 100-CLEAN-ONE-CHAR THRU 100-EXIT
005600            VARYING SUB FROM 1 BY 1 UNTIL SUB > 80.
005700
005800     MOVE FUNCTION REVERSE(CLEAN-TEXT) TO TEMP-TXT.
005900     MOVE ZERO TO L.
006000     INSPECT TEMP-TXT
006100                    TALLYING L FOR LEADING SPACES.
006200     COMPUTE RETURN-LTH = 80 - L.
006300
006400     MOVE ZERO TO RETURN-CD.
006500     GOBACK.
006600
006700 100-CLEAN-ONE-CHAR.
006800     MOVE TEXT1(SUB:1) TO WS-CHAR.
006900     IF WS-CHAR = X"0A" OR WS-CHAR = X"0D"
007000         MOVE SPACE TO WS-CHAR
007100     ELSE IF WS-CHAR = ","
007200         MOVE ";" TO WS-CHAR.
007300
007400     IF WS-CHAR = SPACE AND PREV-WAS-BLANK
007500         GO TO 100-EXIT.
007600
007700     ADD 1 TO OUT-SUB.
007800     MOVE WS-CHAR TO CLEAN-TEXT(OUT-SUB:1).
007900
008000     IF WS-CHAR = SPACE
008100         MOVE "Y" TO WS-PREV-WAS-BLANK
008200     ELSE
008300         MOVE "N" TO WS-PREV-WAS-BLANK.
008400 100-EXIT.
008500     EXIT.
