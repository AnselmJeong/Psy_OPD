000100******************************************************************
000200* SCORSURV   -  SCORED-SURVEY RECORD
000300*               FINAL SCORED/INTERPRETED OUTPUT OF SURVUPDT; READ
000400*               BACK IN BY SURVRPT FOR THE DASHBOARD AND EXPORT.
000500*
000600*   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
000700*   11/19/03  RTC  ADDED PSQI-SUBSCORE C1-C7 PER REQUEST 5102
000800******************************************************************
000900 01  SCORED-SURVEY-REC.
001000     05  PATIENT-ID                  PIC X(10).
001100     05  SURVEY-ID                   PIC X(10).
001200     05  SCALE-CODE                  PIC X(08).
001300     05  SUBMIT-DATE                 PIC 9(08).
001400     05  SUBMIT-DATE-X REDEFINES SUBMIT-DATE.
001500         10  SUBMIT-YEAR              PIC 9(04).
001600         10  SUBMIT-MONTH             PIC 9(02).
001700         10  SUBMIT-DAY               PIC 9(02).
001800     05  TOTAL-SCORE                 PIC S9(03).
001900     05  CATEGORY                    PIC X(20).
002000     05  RISK-BAND                   PIC X(08).
002100         88  RISK-IS-LOW       VALUE "LOW     ".
002200         88  RISK-IS-MODERATE  VALUE "MODERATE".
002300         88  RISK-IS-HIGH      VALUE "HIGH    ".
002400     05  PSQI-SUBSCORE.
002500         10  PSQI-SUBSCORE-C1         PIC 9(01).
002600         10  PSQI-SUBSCORE-C2         PIC 9(01).
002700         10  PSQI-SUBSCORE-C3         PIC 9(01).
002800         10  PSQI-SUBSCORE-C4         PIC 9(01).
002900         10  PSQI-SUBSCORE-C5         PIC 9(01).
003000         10  PSQI-SUBSCORE-C6         PIC 9(01).
003100         10  PSQI-SUBSCORE-C7         PIC 9(01).
003200     05  PSQI-SUBSCORE-TABLE REDEFINES PSQI-SUBSCORE.
003300         10  PSQI-SUBSCORE-ITEM       PIC 9(01) OCCURS 7 TIMES.
003400     05  FILLER                      PIC X(06).
