000100***************************************************
000200*COBOL Stored Procedure RISKPROC
000300*System Long Name:  OPDSERVOS.BATCH.OPD.COM
000400*System Short Name:  Lab7
000500*Data Set:  OPD0017.TEST.COBOL1(RISKPROC)
000600* @param SCALECD
000700* @param TOTALSCORE
000800* @param RISKBANDOUT
000900* @param SQLCODEOUT
001000***************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. RISKPROC.
001300 AUTHOR. R CHO.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN. 09/30/03.
001600 DATE-COMPILED. 09/30/03.
001700 SECURITY. NON-CONFIDENTIAL.
001800*
001900*   09/30/03  RTC  ORIGINAL FOR REQUEST 5102 (RISK-BAND LOOKUP
002000*                   AGAINST RISK_THRESHOLD)
002100*   04/14/04  JWB  DEFAULT TO LOW WHEN A SCALE HAS NO ROW YET
002200*                   INSTEAD OF ABENDING THE SURVEDIT RUN
002300 ENVIRONMENT DIVISION.
002400 DATA DIVISION.
002500 WORKING-STORAGE SECTION.
002600 01 NAM              PIC X(18) VALUE 'RISKPROC'.
002700 01 SCHE             PIC X(8).
002800 01 W-SQLCODE        PIC S9(3).
002900 COPY RISKTHR.
003000      EXEC SQL INCLUDE SQLCA END-EXEC.
003100 LINKAGE SECTION.
003200 01 SCALECD          PIC X(8).
003300 01 TOTALSCORE       PIC S9(4) COMP-5.
003400 01 RISKBANDOUT      PIC X(8).
003500 01 SQLCODEOUT       PIC S9(9) COMP-5.
003600 PROCEDURE DIVISION USING
003700      SCALECD
003800      TOTALSCORE
003900      RISKBANDOUT
004000      SQLCODEOUT.
004100     EXEC SQL
004200      SELECT MODERATE_THRESHOLD, HIGH_THRESHOLD
004300      INTO
004400       :MODERATE-THRESHOLD       ,
004500       :HIGH-THRESHOLD
004600      FROM OPD0001.RISK_THRESHOLD
004700      WHERE SCALE_CODE = :SCALECD
004800     END-EXEC.
004900
005000     IF SQLCODE = +100
005100        MOVE 'LOW     ' TO RISKBANDOUT
005200     ELSE IF TOTALSCORE >= HIGH-THRESHOLD
005300        MOVE 'HIGH    ' TO RISKBANDOUT
005400     ELSE IF TOTALSCORE >= MODERATE-THRESHOLD
005500        MOVE 'MODERATE' TO RISKBANDOUT
005600     ELSE
005700        MOVE 'LOW     ' TO RISKBANDOUT.
005800
005900     MOVE SQLCODE TO W-SQLCODE.
006000     MOVE W-SQLCODE TO SQLCODEOUT.
006100     GOBACK.
