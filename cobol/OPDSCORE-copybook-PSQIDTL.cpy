000100******************************************************************
000200* PSQIDTL    -  PSQI-DETAIL RECORD AND IN-MEMORY SEARCH TABLE
000300*               INPUT IS SORTED BY SURVEY-ID.  SURVEDIT LOADS THE
000400*               WHOLE FILE INTO PSQI-TABLE AT 000-HOUSEKEEPING AND
000500*               SEARCHES IT WITH SEARCH ALL AGAINST EACH SURVEY AS IT
000600*               COMES OFF SURVEY-RESPONSE - SEE REQUEST 5102.
000700*
000800*   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
000900*   09/30/03  RTC  TABLE LOAD ADDED - WAS A RANDOM VSAM LOOKUP,
001000*                   SWITCHED TO SEARCH ALL PER REQUEST 5102
001100******************************************************************
001200 01  PSQI-DETAIL-REC.
001300     05  SURVEY-ID                   PIC X(10).
001400     05  GOTO-SLEEP-TIME             PIC 9(04).
001500     05  GOTO-SLEEP-TIME-X REDEFINES GOTO-SLEEP-TIME.
001600         10  GOTO-SLEEP-HH            PIC 9(02).
001700         10  GOTO-SLEEP-MM            PIC 9(02).
001800     05  WAKEUP-TIME                 PIC 9(04).
001900     05  WAKEUP-TIME-X REDEFINES WAKEUP-TIME.
002000         10  WAKEUP-HH                PIC 9(02).
002100         10  WAKEUP-MM                PIC 9(02).
002200     05  SLEEP-ONSET-MIN             PIC 9(03).
002300     05  SLEEP-DURATION              PIC 9(02)V9(02).
002400     05  DISTURB-DETAIL.
002500         10  DISTURB-A                PIC 9(01).
002600         10  DISTURB-B                PIC 9(01).
002700         10  DISTURB-C                PIC 9(01).
002800         10  DISTURB-D                PIC 9(01).
002900         10  DISTURB-E                PIC 9(01).
003000         10  DISTURB-F                PIC 9(01).
003100         10  DISTURB-G                PIC 9(01).
003200         10  DISTURB-H                PIC 9(01).
003300         10  DISTURB-I                PIC 9(01).
003400         10  DISTURB-J                PIC 9(01).
003500     05  DISTURB-TABLE REDEFINES DISTURB-DETAIL.
003600         10  DISTURB-ITEM             PIC 9(01) OCCURS 10 TIMES.
003700     05  SLEEP-QUALITY               PIC 9(01).
003800     05  SLEEP-MEDICATION            PIC 9(01).
003900     05  DAYTIME-DYSFUNCTION         PIC 9(01).
004000     05  DAYTIME-MOTIVATION          PIC 9(01).
004100     05  FILLER                      PIC X(07).
004200
004300** TABLE BUILT FROM PSQI-DETAIL AT STARTUP - SEARCH ALL BY
004400** SURVEY-ID-T REPLACES THE OLD RANDOM PATDTL-STYLE VSAM READ
004500 01  PSQI-TABLE-AREA.
004600     05  PSQI-TABLE-COUNT            PIC 9(05) COMP.
004700     05  PSQI-TABLE OCCURS 1 TO 9999 TIMES
004800                     DEPENDING ON PSQI-TABLE-COUNT
004900                     ASCENDING KEY IS SURVEY-ID-T
005000                     INDEXED BY PSQI-IDX.
005100         10  SURVEY-ID-T              PIC X(10).
005200         10  GOTO-SLEEP-TIME-T        PIC 9(04).
005300         10  GOTO-SLEEP-TIME-TX REDEFINES GOTO-SLEEP-TIME-T.
005400             15  GOTO-SLEEP-HH-T      PIC 9(02).
005500             15  GOTO-SLEEP-MM-T      PIC 9(02).
005600         10  WAKEUP-TIME-T            PIC 9(04).
005700         10  WAKEUP-TIME-TX REDEFINES WAKEUP-TIME-T.
005800             15  WAKEUP-HH-T          PIC 9(02).
005900             15  WAKEUP-MM-T          PIC 9(02).
006000         10  SLEEP-ONSET-MIN-T        PIC 9(03).
006100         10  SLEEP-DURATION-T         PIC 9(02)V9(02).
006200         10  DISTURB-ITEM-T           PIC 9(01) OCCURS 10 TIMES.
006300         10  SLEEP-QUALITY-T          PIC 9(01).
006400         10  SLEEP-MEDICATION-T       PIC 9(01).
006500         10  DAYTIME-DYSFUNCTION-T    PIC 9(01).
006600         10  DAYTIME-MOTIVATION-T     PIC 9(01).
