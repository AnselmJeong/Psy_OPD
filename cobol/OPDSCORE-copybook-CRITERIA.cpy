000100******************************************************************
000200* DCLGEN TABLE(OPD0001.SCORING_CRITERIA)                          *
000300*        LIBRARY(OPD0001.TEST.COPYLIB(CRITERIA))                  *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600*        QUOTE                                                    *
000700*        DBCSDELIM(NO)                                            *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS    *
000900******************************************************************
001000     EXEC SQL DECLARE OPD0001.SCORING_CRITERIA TABLE
001100     ( SCALE_CODE                     CHAR(8) NOT NULL,
001200       GENDER_CODE                    CHAR(1) NOT NULL,
001300       LOW_SCORE                      SMALLINT NOT NULL,
001400       HIGH_SCORE                     SMALLINT NOT NULL,
001500       CONDITION_CODE                 CHAR(1) NOT NULL,
001600       CATEGORY_TEXT                  CHAR(20) NOT NULL
001700     ) END-EXEC.
001800******************************************************************
001900* COBOL DECLARATION FOR TABLE OPD0001.SCORING_CRITERIA            *
002000******************************************************************
002100 01  DCLSCORING-CRITERIA.
002200     10 SCALE-CODE            PIC X(8).
002300     10 GENDER-CODE           PIC X(1).
002400     10 LOW-SCORE             PIC S9(4) USAGE COMP.
002500     10 HIGH-SCORE            PIC S9(4) USAGE COMP.
002600     10 CONDITION-CODE        PIC X(1).
002700     10 CATEGORY-TEXT         PIC X(20).
002800******************************************************************
002900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 6        *
003000******************************************************************
003100* CONDITION-CODE:  SPACE = PLAIN RANGE BAND                       *
003200*                  'S'   = K-MDQ - CATEGORY-TEXT ONLY APPLIES     *
003300*                          WHEN SIMULTANEITY-FLAG = 'Y', ELSE     *
003400*                          INTRPROC SUBSTITUTES CONDITION NOT MET *
003500******************************************************************
