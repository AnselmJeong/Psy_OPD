000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGECALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/04/02.
000700 DATE-COMPILED. 03/04/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    AGE-AT-RUN-DATE CALCULATOR, CALLED FROM SURVEDIT SO THE
001200*    ANALYTICS PASS NEVER HAS TO TOUCH A BIRTH DATE ITSELF.
001300*    MODELED ON THE OLD CLCLBCST COST SWITCH.
001400*
001500*   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
001600*   11/19/03  RTC  BIRTH DATE AFTER RUN DATE NOW RETURNS -1
001700*                   (UNKNOWN) INSTEAD OF AN ABEND
001800******************************************************************
001900 ENVIRONMENT DIVISION.
002000 CONFIGURATION SECTION.
002100 SOURCE-COMPUTER. IBM-390.
002200 OBJECT-COMPUTER. IBM-390.
002300 INPUT-OUTPUT SECTION.
002400
002500 DATA DIVISION.
002600 FILE SECTION.
002700
002800 WORKING-STORAGE SECTION.
002900 01  MISC-FIELDS.
003000     05  WS-AGE                      PIC S9(3) COMP.
003100
003200 LINKAGE SECTION.
003300 01  AGE-CALC-REC.
003400     05  RUN-YEAR                    PIC 9(04).
003500     05  RUN-MONTH                   PIC 9(02).
003600     05  RUN-DAY                     PIC 9(02).
003700     05  BIRTH-YEAR                  PIC 9(04).
003800     05  BIRTH-MONTH                 PIC 9(02).
003900     05  BIRTH-DAY                   PIC 9(02).
004000     05  AGE-OUT                     PIC S9(03).
004100
004200 01  RETURN-CD                       PIC 9(4) COMP.
004300
004400 PROCEDURE DIVISION USING AGE-CALC-REC, RETURN-CD.
004500     COMPUTE WS-AGE = RUN-YEAR - BIRTH-YEAR.
004600
004700     IF RUN-MONTH < BIRTH-MONTH
004800         SUBTRACT 1 FROM WS-AGE
004900     ELSE IF RUN-MONTH = BIRTH-MONTH AND RUN-DAY < BIRTH-DAY
005000         SUBTRACT 1 FROM WS-AGE.
005100
005200     IF WS-AGE < 0
005300         MOVE -1 TO AGE-OUT
005400     ELSE
005500         MOVE WS-AGE TO AGE-OUT.
005600
005700     MOVE ZERO TO RETURN-CD.
005800     GOBACK.
