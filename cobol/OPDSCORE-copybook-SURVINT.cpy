000100******************************************************************
000200* SURVINT    -  SURVEDIT-TO-SURVUPDT INTERIM WORK RECORD
000300*               CARRIES THE RAW TOTAL AND THE FIELDS INTRPROC/
000400*               RISKPROC NEED (GENDER, SIMULTANEITY-FLAG) THAT DO
000500*               NOT SURVIVE INTO THE FINAL SCORSURV LAYOUT.
000600*
000700*   03/11/02  JWB  ORIGINAL - SPLIT OFF SCORSURV SO SURVUPDT DOES
000800*                   NOT HAVE TO RE-READ SURVEY-RESPONSE
000900******************************************************************
001000 01  SURVEY-INTERIM-REC.
001100     05  SI-PATIENT-ID               PIC X(10).
001200     05  SI-SURVEY-ID                PIC X(10).
001300     05  SI-SCALE-CODE               PIC X(08).
001400     05  SI-GENDER                   PIC X(01).
001500     05  SI-SUBMIT-DATE              PIC 9(08).
001600     05  TOTAL-SCORE                 PIC S9(03).
001700     05  SI-SIMULTANEITY-FLAG        PIC X(01).
001800     05  PSQI-SUBSCORE.
001900         10  PSQI-SUBSCORE-C1         PIC 9(01).
002000         10  PSQI-SUBSCORE-C2         PIC 9(01).
002100         10  PSQI-SUBSCORE-C3         PIC 9(01).
002200         10  PSQI-SUBSCORE-C4         PIC 9(01).
002300         10  PSQI-SUBSCORE-C5         PIC 9(01).
002400         10  PSQI-SUBSCORE-C6         PIC 9(01).
002500         10  PSQI-SUBSCORE-C7         PIC 9(01).
002600     05  DETAIL-FOUND-SW             PIC X(01).
002700         88  DETAIL-FOUND      VALUE "Y".
002800         88  DETAIL-NOT-FOUND  VALUE "N".
002900     05  FILLER                      PIC X(11).
