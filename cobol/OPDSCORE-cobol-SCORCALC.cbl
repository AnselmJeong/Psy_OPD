000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCORCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/04/02.
000700 DATE-COMPILED. 03/04/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    GENERIC RATING-SCALE SCORER - CALLED FROM SURVEDIT FOR EVERY
001200*    SURVEY EXCEPT PSQI.  CALC-TYPE-SW PICKS ONE OF TWO BRANCHES -
001300*    GENERIC-SCALE SUMS AND CLAMPS THE ITEM ANSWERS FOR AUDIT,
001400*    BDI, BAI AND OCI-R;  KMDQ-SCALE COUNTS YES ANSWERS AND ADDS
001500*    THE CLUSTERING/IMPAIRMENT FIELDS.  MODELED ON THE OLD
001600*    CLCLBCST LAB/EQUIPMENT SWITCH.
001700*
001800*   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
001900*   11/19/03  RTC  ADDED KMDQ-SCALE BRANCH PER REQUEST 4417
002000*   02/08/08  JWB  CLAMP WAS APPLIED BEFORE THE ITEM-LIMIT CUTOFF -
002100*                   FIXED SO ITEMS PAST THE SCALE'S OWN COUNT ARE
002200*                   IGNORED INSTEAD OF CLAMPED TO ZERO AND SUMMED
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  MISC-FIELDS.
003500     05  ITEM-MAX                    PIC 9(01) COMP.
003600     05  ITEM-LIMIT                  PIC 9(02) COMP.
003700     05  SUB                         PIC 9(02) COMP.
003800     05  WS-ANSWER                   PIC 9(01).
003900
004000 LINKAGE SECTION.
004100 01  SCORE-CALC-REC.
004200     05  CALC-TYPE-SW                PIC X.
004300         88  GENERIC-SCALE     VALUE "G".
004400         88  KMDQ-SCALE        VALUE "K".
004500     05  SCALE-CODE                  PIC X(08).
004600     05  ITEM-ANSWER OCCURS 21 TIMES
004700                                     PIC 9(01).
004800     05  SIMULTANEITY-FLAG           PIC X(01).
004900     05  IMPAIRMENT                  PIC 9(01).
005000     05  CLUSTERING-FLAG             PIC X(01).
005100     05  TOTAL-SCORE                 PIC S9(03).
005200
005300 01  RETURN-CD                       PIC 9(4) COMP.
005400
005500 PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
005600     MOVE ZERO TO TOTAL-SCORE.
005700     IF GENERIC-SCALE
005800         PERFORM 100-CLAMP-GENERIC-ITEMS THRU 100-EXIT
005900     ELSE IF KMDQ-SCALE
006000         PERFORM 200-SCORE-KMDQ-ITEMS THRU 200-EXIT.
006100
006200     MOVE ZERO TO RETURN-CD.
006300     GOBACK.
006400
006500 100-CLAMP-GENERIC-ITEMS.
006600*  AUDIT = 10 ITEMS, MAX 4.  BDI/BAI = 21 ITEMS, MAX 3.
006700*  OCI-R = 18 ITEMS, MAX 4.  ITEMS PAST ITEM-LIMIT ARE IGNORED.
006800     MOVE ZERO TO ITEM-LIMIT.
006900     MOVE ZERO TO ITEM-MAX.
007000     IF SCALE-CODE = "AUDIT   "
007100         MOVE 10 TO ITEM-LIMIT
007200         MOVE 4  TO ITEM-MAX
007300     ELSE IF SCALE-CODE = "BDI     " OR SCALE-CODE = "BAI     "
007400         MOVE 21 TO ITEM-LIMIT
007500         MOVE 3  TO ITEM-MAX
007600     ELSE IF SCALE-CODE = "OCI-R   "
007700         MOVE 18 TO ITEM-LIMIT
007800         MOVE 4  TO ITEM-MAX.
007900
008000     PERFORM 110-CLAMP-ONE-ITEM THRU 110-EXIT
008100            VARYING SUB FROM 1 BY 1 UNTIL SUB > ITEM-LIMIT.
008200 100-EXIT.
008300     EXIT.
008400
008500 110-CLAMP-ONE-ITEM.
008600     MOVE ITEM-ANSWER(SUB) TO WS-ANSWER.
008700     IF WS-ANSWER > ITEM-MAX
008800         MOVE ITEM-MAX TO WS-ANSWER.
008900     ADD WS-ANSWER TO TOTAL-SCORE.
009000 110-EXIT.
009100     EXIT.
009200
009300 200-SCORE-KMDQ-ITEMS.
009400*  13 YES/NO ITEMS (ANSWER OF 1 OR MORE COUNTS AS ONE YES),
009500*  PLUS ONE POINT IF SYMPTOM CLUSTERING WAS PRESENT, PLUS THE
009600*  FUNCTIONAL-IMPAIRMENT SCORE 0-3.
009700     PERFORM 210-COUNT-ONE-ITEM THRU 210-EXIT
009800            VARYING SUB FROM 1 BY 1 UNTIL SUB > 13.
009900
010000     IF CLUSTERING-FLAG = "Y"
010100         ADD 1 TO TOTAL-SCORE.
010200
010300     ADD IMPAIRMENT TO TOTAL-SCORE.
010400 200-EXIT.
010500     EXIT.
010600
010700 210-COUNT-ONE-ITEM.
010800     IF ITEM-ANSWER(SUB) NOT = ZERO
010900         ADD 1 TO TOTAL-SCORE.
011000 210-EXIT.
011100     EXIT.
