000100******************************************************************
000200* SURVRESP   -  SURVEY-RESPONSE RECORD
000300*               ONE PER SUBMITTED RATING-SCALE SURVEY, SORTED ON
000400*               INPUT BY PATIENT-ID, SUBMIT-DATE.  ITEM-ANSWER
000500*               ARRIVES PRE-NORMALIZED (DIGITS ONLY) FROM THE
000600*               FRONT-END SCREENS - SEE SCORCALC FOR THE CLAMP.
000700*
000800*   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
000900*   11/19/03  RTC  ADDED CLUSTERING-FLAG FOR K-MDQ REQUEST 4417
001000******************************************************************
001100 01  SURVEY-RESPONSE-REC.
001200     05  PATIENT-ID                  PIC X(10).
001300     05  SURVEY-ID                   PIC X(10).
001400     05  SCALE-CODE                  PIC X(08).
001500         88  SCALE-IS-AUDIT    VALUE "AUDIT   ".
001600         88  SCALE-IS-PSQI     VALUE "PSQI    ".
001700         88  SCALE-IS-BDI      VALUE "BDI     ".
001800         88  SCALE-IS-BAI      VALUE "BAI     ".
001900         88  SCALE-IS-KMDQ     VALUE "K-MDQ   ".
002000         88  SCALE-IS-OCIR     VALUE "OCI-R   ".
002100     05  GENDER                      PIC X(01).
002200         88  GENDER-MALE       VALUE "M".
002300         88  GENDER-FEMALE     VALUE "F".
002400     05  SUBMIT-DATE                 PIC 9(08).
002500     05  SUBMIT-DATE-X REDEFINES SUBMIT-DATE.
002600         10  SUBMIT-YEAR              PIC 9(04).
002700         10  SUBMIT-MONTH             PIC 9(02).
002800         10  SUBMIT-DAY               PIC 9(02).
002900     05  BIRTH-DATE                  PIC 9(08).
003000     05  BIRTH-DATE-X REDEFINES BIRTH-DATE.
003100         10  BIRTH-YEAR               PIC 9(04).
003200         10  BIRTH-MONTH              PIC 9(02).
003300         10  BIRTH-DAY                PIC 9(02).
003400     05  ITEM-COUNT                  PIC 9(02).
003500     05  ITEM-ANSWER OCCURS 21 TIMES
003600                                     PIC 9(01).
003700     05  SIMULTANEITY-FLAG           PIC X(01).
003800         88  SIMULTANEITY-YES  VALUE "Y".
003900     05  IMPAIRMENT                  PIC 9(01).
004000     05  CLUSTERING-FLAG             PIC X(01).
004100         88  CLUSTERING-YES    VALUE "Y".
004200     05  FILLER                      PIC X(01).
