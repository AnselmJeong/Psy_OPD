000100******************************************************************
000200* DCLGEN TABLE(OPD0001.RISK_THRESHOLD)                            *
000300*        LIBRARY(OPD0001.TEST.COPYLIB(RISKTHR))                   *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600*        QUOTE                                                    *
000700*        DBCSDELIM(NO)                                            *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS    *
000900******************************************************************
001000     EXEC SQL DECLARE OPD0001.RISK_THRESHOLD TABLE
001100     ( SCALE_CODE                     CHAR(8) NOT NULL,
001200       MODERATE_THRESHOLD             SMALLINT NOT NULL,
001300       HIGH_THRESHOLD                 SMALLINT NOT NULL
001400     ) END-EXEC.
001500******************************************************************
001600* COBOL DECLARATION FOR TABLE OPD0001.RISK_THRESHOLD              *
001700******************************************************************
001800 01  DCLRISK-THRESHOLD.
001900     10 SCALE-CODE            PIC X(8).
002000     10 MODERATE-THRESHOLD    PIC S9(4) USAGE COMP.
002100     10 HIGH-THRESHOLD        PIC S9(4) USAGE COMP.
002200******************************************************************
002300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3        *
002400******************************************************************
