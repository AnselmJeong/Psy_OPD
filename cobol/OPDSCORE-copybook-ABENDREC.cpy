000100******************************************************************
000200* ABENDREC   -  SHARED ABEND-DIAGNOSTIC RECORD
000300*               WRITTEN TO SYSOUT BY EVERY STEP IN THE OPDSCORE
000400*               SUITE JUST BEFORE A FORCED S0C7 ABEND.  KEEP THIS
000500*               COPYBOOK IN SYNC WITH ANY NEW 1000-ABEND-RTN.
000600*
000700*   01/12/94  JWB  ORIGINAL - LIFTED OUT OF DALYEDIT SO ALL THREE
000800*                   STEPS SHARE ONE LAYOUT INSTEAD OF THREE
000900*   06/02/99  RTC  Y2K - EXPECTED-VAL/ACTUAL-VAL WIDENED TO X(10)
001000*                   SO AN 8-DIGIT DATE FITS WITHOUT TRUNCATION
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                  PIC X(31).
001400     05  ABEND-REASON                PIC X(40).
001500     05  EXPECTED-VAL                PIC X(10).
001600     05  ACTUAL-VAL                  PIC X(10).
001700     05  FILLER                      PIC X(09).
001800
001900 77  ZERO-VAL                        PIC S9(1) COMP VALUE ZERO.
002000 77  ONE-VAL                         PIC S9(1) COMP VALUE 1.
