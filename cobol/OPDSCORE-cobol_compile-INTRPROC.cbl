000100***************************************************
000200*COBOL Stored Procedure INTRPROC
000300*System Long Name:  OPDSERVOS.BATCH.OPD.COM
000400*System Short Name:  Lab7
000500*Data Set:  OPD0017.TEST.COBOL1(INTRPROC)
000600* @param SCALECD
000700* @param GENDERCD
000800* @param TOTALSCORE
000900* @param SIMULFLAG
001000* @param DETAILFND
001100* @param CATEGORYOUT
001200* @param SQLCODEOUT
001300***************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. INTRPROC.
001600 AUTHOR. R CHO.
001700 INSTALLATION. COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN. 09/30/03.
001900 DATE-COMPILED. 09/30/03.
002000 SECURITY. NON-CONFIDENTIAL.
002100*
002200*   09/30/03  RTC  ORIGINAL FOR REQUEST 5102 (RATING-SCALE
002300*                   CATEGORY LOOKUP AGAINST SCORING_CRITERIA)
002400*   11/19/03  RTC  GENDER-REQUIRED SHORT-CIRCUIT ADDED FOR AUDIT
002500*   04/14/04  JWB  NO-DETAIL SHORT-CIRCUIT ADDED FOR PSQI ROWS
002600*                   THAT NEVER MATCHED THE PSQI-DETAIL TABLE
002700 ENVIRONMENT DIVISION.
002800 DATA DIVISION.
002900 WORKING-STORAGE SECTION.
003000 01 NAM              PIC X(18) VALUE 'INTRPROC'.
003100 01 SCHE             PIC X(8).
003200 01 W-SQLCODE        PIC S9(3).
003300 COPY CRITERIA.
003400      EXEC SQL INCLUDE SQLCA END-EXEC.
003500 LINKAGE SECTION.
003600 01 SCALECD          PIC X(8).
003700 01 GENDERCD         PIC X(1).
003800 01 TOTALSCORE       PIC S9(4) COMP-5.
003900 01 SIMULFLAG        PIC X(1).
004000 01 DETAILFND        PIC X(1).
004100 01 CATEGORYOUT      PIC X(20).
004200 01 SQLCODEOUT       PIC S9(9) COMP-5.
004300 PROCEDURE DIVISION USING
004400      SCALECD
004500      GENDERCD
004600      TOTALSCORE
004700      SIMULFLAG
004800      DETAILFND
004900      CATEGORYOUT
005000      SQLCODEOUT.
005100*    A MISSING PSQI-DETAIL ROW NEVER SEES THE CRITERIA TABLE -
005200*    THE BATCH SHORT-CIRCUITS TO NO-DETAIL PER REQUEST 5102.
005300     IF DETAILFND = 'N'
005400        MOVE 'NO-DETAIL           ' TO CATEGORYOUT
005500        MOVE ZERO TO SQLCODEOUT
005600        GOBACK.
005700
005800*    AUDIT IS GENDER-SPLIT - NO GENDER, NO LOOKUP.
005900     IF SCALECD = 'AUDIT   '
006000        AND GENDERCD NOT = 'M' AND GENDERCD NOT = 'F'
006100        MOVE 'GENDER REQUIRED     ' TO CATEGORYOUT
006200        MOVE ZERO TO SQLCODEOUT
006300        GOBACK.
006400
006500     EXEC SQL
006600      SELECT CATEGORY_TEXT, CONDITION_CODE
006700      INTO
006800       :CATEGORY-TEXT            ,
006900       :CONDITION-CODE
007000      FROM OPD0001.SCORING_CRITERIA
007100      WHERE SCALE_CODE = :SCALECD
007200        AND (GENDER_CODE = :GENDERCD OR GENDER_CODE = ' ')
007300        AND :TOTALSCORE BETWEEN LOW_SCORE AND HIGH_SCORE
007400     END-EXEC.
007500
007600     IF SQLCODE = +100
007700        MOVE 'UNSUPPORTED         ' TO CATEGORYOUT
007800     ELSE IF SQLCODE NOT = +0
007900        MOVE 'UNSUPPORTED         ' TO CATEGORYOUT
008000     ELSE IF CONDITION-CODE = 'S' AND SIMULFLAG NOT = 'Y'
008100        MOVE 'CONDITION NOT MET   ' TO CATEGORYOUT
008200     ELSE
008300        MOVE CATEGORY-TEXT TO CATEGORYOUT.
008400
008500     MOVE SQLCODE TO W-SQLCODE.
008600     MOVE W-SQLCODE TO SQLCODEOUT.
008700     GOBACK.
