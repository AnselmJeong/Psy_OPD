000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SURVUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/02.
000600 DATE-COMPILED. 03/11/02.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE INTERIM SCORED FILE BUILT BY
001300*          SURVEDIT, LOOKS UP EACH SURVEY'S INTERPRETIVE CATEGORY
001400*          (INTRPROC, AGAINST SCORING_CRITERIA) AND RISK BAND
001500*          (RISKPROC, AGAINST RISK_THRESHOLD), AND WRITES THE
001600*          FINAL SCORED-SURVEY RECORD FOR SURVRPT
001700*
001800*          ONE SCORED-SURVEY RECORD IS WRITTEN FOR EVERY SURVEY-
001900*          INTERIM RECORD READ - A SURVEY THAT COULD NOT BE
002000*          INTERPRETED STILL GETS A RECORD, CATEGORY "UNSUPPORTED"
002100*          OR "NO-DETAIL", SO THE COUNTS IN SURVRPT TIE OUT
002200*
002300******************************************************************
002400
002500         INPUT FILE             -   OPD0001.SURVINT
002600
002700         OUTPUT FILE PRODUCED   -   OPD0001.SCORSURV
002800
002900         DUMP FILE              -   SYSOUT
003000
003100******************************************************************
003200*
003300*   03/11/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
003400*   11/19/03  RTC  CATEGORY LOOKUP NOW SHORT-CIRCUITS ON GENDER-
003500*                   REQUIRED AND NO-DETAIL - REQUEST 5102
003600*   06/02/99  RTC  Y2K - SUBMIT-DATE PASSED THROUGH TO SCORSURV
003700*                   UNCHANGED, CENTURY ALREADY CARRIED AS 9(04)
003800*   02/08/08  JWB  RISK-BAND DEFAULTS TO LOW WHEN RISKPROC FINDS
003900*                   NO THRESHOLD ROW FOR THE SCALE, NOT AN ABEND
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT SURVEY-INTERIM
005500     ASSIGN TO UT-S-SURVINT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS SIFCODE.
005800
005900     SELECT SCORED-SURVEY
006000     ASSIGN TO UT-S-SCORSURV
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS SSFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-Rec.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400 FD  SURVEY-INTERIM
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 60 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SURVEY-INTERIM-REC-DATA.
008000 01  SURVEY-INTERIM-REC-DATA PIC X(60).
008100
008200 FD  SCORED-SURVEY
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SCORED-SURVEY-REC-DATA.
008800 01  SCORED-SURVEY-REC-DATA PIC X(80).
008900
009000** QUICK PATIENT-ID PEEK WITHOUT GOING THROUGH THE SCORSURV
009100** COPYBOOK - USED BY THE 02/08/08 RISK-BAND DIAGNOSTIC DISPLAY
009200 01  SSR-QUICK-PEEK REDEFINES SCORED-SURVEY-REC-DATA.
009300     05  SSR-PATIENT-ID-CHK     PIC X(10).
009400     05  FILLER                 PIC X(70).
009500
009600 WORKING-STORAGE SECTION.
009700
009800 01  FILE-STATUS-CODES.
009900     05  SIFCODE                 PIC X(2).
010000         88 NO-MORE-DATA-SW VALUE "10".
010100     05  SSFCODE                 PIC X(2).
010200         88 CODE-WRITE    VALUE SPACES.
010300
010400** QSAM FILE
010500 COPY SURVINT.
010600
010700** QSAM FILE
010800 COPY SCORSURV.
010900
011000 COPY ABENDREC.
011100
011200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011300     05 RECORDS-READ             PIC 9(7) COMP.
011400     05 RECORDS-WRITTEN          PIC 9(7) COMP.
011500     05 RECORDS-UNSUPPORTED      PIC 9(7) COMP.
011600
011700 01  MISC-WS-FLDS.
011800     05 SQLCODEOUT               PIC S9(9) COMP-5.
011900     05 WS-RISK-BAND             PIC X(08).
012000
012100 01  FLAGS-AND-SWITCHES.
012200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
012300         88 NO-MORE-DATA VALUE "N".
012400
012500** LINKAGE-MIRROR WORK AREAS FOR THE CALLED STORED PROCEDURES
012600 01  WS-INTRPROC-REC.
012700     05  IP-SCALECD              PIC X(08).
012800     05  IP-GENDERCD             PIC X(01).
012900     05  IP-TOTALSCORE           PIC S9(4) COMP-5.
013000     05  IP-SIMULFLAG            PIC X(01).
013100     05  IP-DETAILFND            PIC X(01).
013200     05  IP-CATEGORYOUT          PIC X(20).
013300
013400 01  WS-RISKPROC-REC.
013500     05  RP-SCALECD              PIC X(08).
013600     05  RP-TOTALSCORE           PIC S9(4) COMP-5.
013700     05  RP-RISKBANDOUT          PIC X(08).
013800
013900 PROCEDURE DIVISION.
014000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014100     PERFORM 100-MAINLINE THRU 100-EXIT
014200             UNTIL NO-MORE-DATA.
014300     PERFORM 999-CLEANUP THRU 999-EXIT.
014400     MOVE +0 TO RETURN-CODE.
014500     GOBACK.
014600
014700 000-HOUSEKEEPING.
014800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014900     DISPLAY "******** BEGIN JOB SURVUPDT ********".
015000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015200     PERFORM 900-READ-SURVINT THRU 900-EXIT.
015300     IF NO-MORE-DATA
015400         MOVE "EMPTY INTERIM FILE" TO ABEND-REASON
015500         GO TO 1000-ABEND-RTN.
015600 000-EXIT.
015700     EXIT.
015800
015900 100-MAINLINE.
016000     MOVE "100-MAINLINE" TO PARA-NAME.
016100     INITIALIZE SCORED-SURVEY-REC.
016200
016300     MOVE SI-PATIENT-ID    TO PATIENT-ID.
016400     MOVE SI-SURVEY-ID     TO SURVEY-ID.
016500     MOVE SI-SCALE-CODE    TO SCALE-CODE.
016600     MOVE SI-SUBMIT-DATE   TO SUBMIT-DATE.
016700     MOVE TOTAL-SCORE OF SURVEY-INTERIM-REC
016800                           TO TOTAL-SCORE OF SCORED-SURVEY-REC.
016900     MOVE PSQI-SUBSCORE-C1 OF SURVEY-INTERIM-REC
017000                           TO PSQI-SUBSCORE-C1 OF SCORED-SURVEY-REC.
017100     MOVE PSQI-SUBSCORE-C2 OF SURVEY-INTERIM-REC
017200                           TO PSQI-SUBSCORE-C2 OF SCORED-SURVEY-REC.
017300     MOVE PSQI-SUBSCORE-C3 OF SURVEY-INTERIM-REC
017400                           TO PSQI-SUBSCORE-C3 OF SCORED-SURVEY-REC.
017500     MOVE PSQI-SUBSCORE-C4 OF SURVEY-INTERIM-REC
017600                           TO PSQI-SUBSCORE-C4 OF SCORED-SURVEY-REC.
017700     MOVE PSQI-SUBSCORE-C5 OF SURVEY-INTERIM-REC
017800                           TO PSQI-SUBSCORE-C5 OF SCORED-SURVEY-REC.
017900     MOVE PSQI-SUBSCORE-C6 OF SURVEY-INTERIM-REC
018000                           TO PSQI-SUBSCORE-C6 OF SCORED-SURVEY-REC.
018100     MOVE PSQI-SUBSCORE-C7 OF SURVEY-INTERIM-REC
018200                           TO PSQI-SUBSCORE-C7 OF SCORED-SURVEY-REC.
018300
018400     PERFORM 300-LOOKUP-CATEGORY THRU 300-EXIT.
018500     PERFORM 400-LOOKUP-RISK-BAND THRU 400-EXIT.
018600
018700     PERFORM 700-WRITE-SCORSURV THRU 700-EXIT.
018800     ADD 1 TO RECORDS-WRITTEN.
018900
019000     PERFORM 900-READ-SURVINT THRU 900-EXIT.
019100 100-EXIT.
019200     EXIT.
019300
019400 300-LOOKUP-CATEGORY.
019500     MOVE "300-LOOKUP-CATEGORY" TO PARA-NAME.
019600     MOVE SI-SCALE-CODE          TO IP-SCALECD.
019700     MOVE SI-GENDER              TO IP-GENDERCD.
019800     MOVE TOTAL-SCORE OF SURVEY-INTERIM-REC TO IP-TOTALSCORE.
019900     MOVE SI-SIMULTANEITY-FLAG   TO IP-SIMULFLAG.
020000     MOVE DETAIL-FOUND-SW        TO IP-DETAILFND.
020100
020200     CALL "INTRPROC" USING IP-SCALECD, IP-GENDERCD,
020300          IP-TOTALSCORE, IP-SIMULFLAG, IP-DETAILFND,
020400          IP-CATEGORYOUT, SQLCODEOUT.
020500
020600     MOVE IP-CATEGORYOUT TO CATEGORY.
020700     IF IP-CATEGORYOUT = "UNSUPPORTED         "
020800         ADD 1 TO RECORDS-UNSUPPORTED.
020900 300-EXIT.
021000     EXIT.
021100
021200 400-LOOKUP-RISK-BAND.
021300     MOVE "400-LOOKUP-RISK-BAND" TO PARA-NAME.
021400     MOVE SI-SCALE-CODE  TO RP-SCALECD.
021500     MOVE TOTAL-SCORE OF SURVEY-INTERIM-REC TO RP-TOTALSCORE.
021600
021700     CALL "RISKPROC" USING RP-SCALECD, RP-TOTALSCORE,
021800          RP-RISKBANDOUT, SQLCODEOUT.
021900
022000     IF SQLCODEOUT NOT = ZERO
022100         MOVE "LOW     " TO RISK-BAND
022200     ELSE
022300         MOVE RP-RISKBANDOUT TO RISK-BAND.
022400 400-EXIT.
022500     EXIT.
022600
022700 700-WRITE-SCORSURV.
022800     MOVE "700-WRITE-SCORSURV" TO PARA-NAME.
022900     WRITE SCORED-SURVEY-REC-DATA FROM SCORED-SURVEY-REC.
023000     IF SQLCODEOUT NOT = ZERO
023100         DISPLAY "NO RISK THRESHOLD ROW - DEFAULTED TO LOW - "
023200                 SSR-PATIENT-ID-CHK.
023300 700-EXIT.
023400     EXIT.
023500
023600 800-OPEN-FILES.
023700     MOVE "800-OPEN-FILES" TO PARA-NAME.
023800     OPEN OUTPUT SYSOUT.
023900     OPEN INPUT SURVEY-INTERIM.
024000     OPEN OUTPUT SCORED-SURVEY.
024100 800-EXIT.
024200     EXIT.
024300
024400 850-CLOSE-FILES.
024500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
024600     CLOSE SURVEY-INTERIM, SCORED-SURVEY, SYSOUT.
024700 850-EXIT.
024800     EXIT.
024900
025000 900-READ-SURVINT.
025100     MOVE "900-READ-SURVINT" TO PARA-NAME.
025200     READ SURVEY-INTERIM INTO SURVEY-INTERIM-REC
025300         AT END
025400         MOVE "N" TO MORE-DATA-SW
025500         GO TO 900-EXIT
025600     END-READ.
025700     ADD 1 TO RECORDS-READ.
025800 900-EXIT.
025900     EXIT.
026000
026100 999-CLEANUP.
026200     MOVE "999-CLEANUP" TO PARA-NAME.
026300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026400
026500     DISPLAY "** RECORDS READ **".
026600     DISPLAY RECORDS-READ.
026700     DISPLAY "** RECORDS WRITTEN **".
026800     DISPLAY RECORDS-WRITTEN.
026900     DISPLAY "** UNSUPPORTED CATEGORY LOOKUPS **".
027000     DISPLAY RECORDS-UNSUPPORTED.
027100
027200     DISPLAY "******** NORMAL END OF JOB SURVUPDT ********".
027300 999-EXIT.
027400     EXIT.
027500
027600 1000-ABEND-RTN.
027700     WRITE SYSOUT-REC FROM ABEND-REC.
027800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027900     DISPLAY "*** ABNORMAL END OF JOB-SURVUPDT ***" UPON CONSOLE.
028000     DIVIDE ZERO-VAL INTO ONE-VAL.
