000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SURVEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/04/02.
000600 DATE-COMPILED. 03/04/02.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND SCORES THE DAILY PATIENT RATING
001300*          SCALE SURVEY FEED PRODUCED BY THE OUTPATIENT PSYCH
001400*          CLINIC'S SCREENING SOFTWARE
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY COMPLETED SURVEY -
001700*          AUDIT, PSQI, BDI, BAI, K-MDQ OR OCI-R
001800*
001900*          THE PROGRAM EDITS EACH RECORD'S DATES AGAINST THE RUN
002000*          DATE, SCORES THE SURVEY BY SCALE (CALLING OUT TO
002100*          SCORCALC/PSQISCOR/AGECALC), AND WRITES AN INTERIM
002200*          SCORED FILE FOR SURVUPDT TO INTERPRET
002300*
002400******************************************************************
002500
002600         RUN DATE PARM FILE     -   OPD0001.RUNPARM
002700
002800         INPUT FILE             -   OPD0001.SURVRESP
002900
003000         PSQI LOOKUP FILE       -   OPD0001.PSQIDTL
003100
003200         OUTPUT FILE PRODUCED   -   OPD0001.SURVINT
003300
003400         DUMP FILE              -   SYSOUT
003500
003600******************************************************************
003700*
003800*   03/04/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
003900*   11/19/03  RTC  ADDED K-MDQ DISPATCH PER REQUEST 4417
004000*   09/30/03  RTC  PSQI NOW LOADS DETAIL INTO A TABLE AND DOES A
004100*                   SEARCH ALL INSTEAD OF A RANDOM VSAM READ -
004200*                   REQUEST 5102
004300*   04/14/04  JWB  A PSQI SURVEY WITH NO MATCHING DETAIL ROW NO
004400*                   LONGER ABENDS THE RUN - COUNTED AS AN ERROR
004500*                   RECORD AND PASSED THROUGH WITH SCORE ZERO
004600*   02/08/08  JWB  RUN DATE NOW COMES FROM RUNPARM, NOT THE
004700*                   SYSTEM CLOCK, SO REPROCESSING A PRIOR DAY'S
004800*                   FEED EDITS AGES AND DATE RANGES CORRECTLY
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT RUN-PARM
006400     ASSIGN TO UT-S-RUNPARM
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS RPFCODE.
006700
006800     SELECT SURVEY-RESPONSE
006900     ASSIGN TO UT-S-SURVRSP
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS SRFCODE.
007200
007300     SELECT PSQI-DETAIL
007400     ASSIGN TO UT-S-PSQIDTL
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS PDFCODE.
007700
007800     SELECT SURVEY-INTERIM
007900     ASSIGN TO UT-S-SURVINT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS SIFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-Rec.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300****** RUN-PARM CARRIES ONE 8-BYTE RUN DATE (YYYYMMDD) - IT
009400****** REPLACES THE SYSTEM CLOCK SO A REPROCESSED DAY'S FEED
009500****** EDITS AGAINST THE DAY THE FEED WAS ACTUALLY BUILT FOR
009600 FD  RUN-PARM
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 8 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RUN-PARM-REC-DATA.
010200 01  RUN-PARM-REC-DATA PIC X(08).
010300
010400****** THIS FILE IS PASSED IN FROM THE CLINIC SCREENING SYSTEM
010500****** IT IS SORTED BY PATIENT-ID, SUBMIT-DATE
010600 FD  SURVEY-RESPONSE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 72 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SURVEY-RESPONSE-REC-DATA.
011200 01  SURVEY-RESPONSE-REC-DATA PIC X(72).
011300
011400****** PSQI SLEEP-DIARY DETAIL - SORTED BY SURVEY-ID, LOADED
011500****** WHOLE INTO PSQI-TABLE AT HOUSEKEEPING (SEE COPY PSQIDTL)
011600 FD  PSQI-DETAIL
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 46 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS PSQI-DETAIL-REC-DATA.
012200 01  PSQI-DETAIL-REC-DATA PIC X(46).
012300
012400****** SCORED INTERIM FILE HANDED TO SURVUPDT FOR INTERPRETATION
012500 FD  SURVEY-INTERIM
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 60 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SURVEY-INTERIM-REC-DATA.
013100 01  SURVEY-INTERIM-REC-DATA PIC X(60).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  RPFCODE                 PIC X(2).
013700         88 NO-MORE-RUNPARM VALUE "10".
013800     05  SRFCODE                 PIC X(2).
013900         88 NO-MORE-SURV-RESP VALUE "10".
014000     05  PDFCODE                 PIC X(2).
014100         88 NO-MORE-PSQI-DTL VALUE "10".
014200     05  SIFCODE                 PIC X(2).
014300         88 CODE-WRITE    VALUE SPACES.
014400     05  FILLER                  PIC X(02).
014500
014600 01  WS-RUN-PARM-REC.
014700     05  RUN-DATE                PIC 9(08).
014800     05  RUN-DATE-X REDEFINES RUN-DATE.
014900         10  RUN-YEAR            PIC 9(04).
015000         10  RUN-MONTH           PIC 9(02).
015100         10  RUN-DAY             PIC 9(02).
015200     05  FILLER                  PIC X(02).
015300
015400** QSAM FILE
015500 COPY SURVRESP.
015600
015700** QSAM FILE - DETAIL RECORD PLUS IN-MEMORY SEARCH TABLE
015800 COPY PSQIDTL.
015900
016000** QSAM FILE
016100 COPY SURVINT.
016200
016300 COPY ABENDREC.
016400
016500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016600     05 RECORDS-READ             PIC 9(7) COMP.
016700     05 RECORDS-WRITTEN          PIC 9(7) COMP.
016800     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
016900     05 PSQI-ROWS-LOADED         PIC 9(5) COMP.
017000     05 WS-AGE-YEARS             PIC S9(3) COMP.
017100     05 ROW-SUB                  PIC 9(02) COMP.
017200     05 FILLER                   PIC X(02).
017300
017400 01  MISC-WS-FLDS.
017500     05 RETURN-CD                PIC 9(04) COMP VALUE 0.
017600     05 FILLER                   PIC X(02).
017700
017800 01  FLAGS-AND-SWITCHES.
017900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018000         88 NO-MORE-DATA VALUE "N".
018100     05 MORE-PSQI-ROWS-SW        PIC X(01) VALUE "Y".
018200         88 NO-MORE-PSQI-ROWS VALUE "N".
018300     05 FILLER                   PIC X(02).
018400
018500** LINKAGE-MIRROR WORK AREAS FOR THE CALLED SUBPROGRAMS
018600 01  WS-SCORE-CALC-REC.
018700     05  WS-CALC-TYPE-SW         PIC X.
018800     05  WS-SCALE-CODE           PIC X(08).
018900     05  WS-ITEM-ANSWER OCCURS 21 TIMES
019000                                 PIC 9(01).
019100     05  WS-SIMULTANEITY-FLAG    PIC X(01).
019200     05  WS-IMPAIRMENT           PIC 9(01).
019300     05  WS-CLUSTERING-FLAG      PIC X(01).
019400     05  WS-CALC-TOTAL-SCORE     PIC S9(03).
019500     05  FILLER                  PIC X(02).
019600
019700 01  WS-PSQI-SCORE-REC.
019800     05  WS-GOTO-SLEEP-HH        PIC 9(02).
019900     05  WS-GOTO-SLEEP-MM        PIC 9(02).
020000     05  WS-WAKEUP-HH            PIC 9(02).
020100     05  WS-WAKEUP-MM            PIC 9(02).
020200     05  WS-SLEEP-ONSET-MIN      PIC 9(03).
020300     05  WS-SLEEP-DURATION       PIC 9(02)V9(02).
020400     05  WS-DISTURB-ITEM OCCURS 10 TIMES
020500                                 PIC 9(01).
020600     05  WS-SLEEP-QUALITY        PIC 9(01).
020700     05  WS-SLEEP-MEDICATION     PIC 9(01).
020800     05  WS-DAYTIME-DYSFUNCTION  PIC 9(01).
020900     05  WS-DAYTIME-MOTIVATION   PIC 9(01).
021000     05  WS-PSQI-SUBSCORE-C1     PIC 9(01).
021100     05  WS-PSQI-SUBSCORE-C2     PIC 9(01).
021200     05  WS-PSQI-SUBSCORE-C3     PIC 9(01).
021300     05  WS-PSQI-SUBSCORE-C4     PIC 9(01).
021400     05  WS-PSQI-SUBSCORE-C5     PIC 9(01).
021500     05  WS-PSQI-SUBSCORE-C6     PIC 9(01).
021600     05  WS-PSQI-SUBSCORE-C7     PIC 9(01).
021700     05  WS-PSQI-TOTAL-SCORE     PIC S9(03).
021800     05  FILLER                  PIC X(02).
021900
022000 01  WS-AGE-CALC-REC.
022100     05  WS-AC-RUN-YEAR          PIC 9(04).
022200     05  WS-AC-RUN-MONTH         PIC 9(02).
022300     05  WS-AC-RUN-DAY           PIC 9(02).
022400     05  WS-AC-BIRTH-YEAR        PIC 9(04).
022500     05  WS-AC-BIRTH-MONTH       PIC 9(02).
022600     05  WS-AC-BIRTH-DAY         PIC 9(02).
022700     05  WS-AC-AGE-OUT           PIC S9(03).
022800     05  FILLER                  PIC X(02).
022900
023000 PROCEDURE DIVISION.
023100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200     PERFORM 100-MAINLINE THRU 100-EXIT
023300             UNTIL NO-MORE-DATA.
023400     PERFORM 999-CLEANUP THRU 999-EXIT.
023500     MOVE +0 TO RETURN-CODE.
023600     GOBACK.
023700
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB SURVEDIT ********".
024100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024300
024400     READ RUN-PARM INTO WS-RUN-PARM-REC
024500         AT END
024600         MOVE "** NO RUN-PARM RECORD" TO ABEND-REASON
024700         GO TO 1000-ABEND-RTN
024800     END-READ.
024900
025000     PERFORM 850-LOAD-PSQI-TABLE THRU 850-EXIT
025100            UNTIL NO-MORE-PSQI-ROWS.
025200
025300     PERFORM 900-READ-SURVRESP THRU 900-EXIT.
025400     IF NO-MORE-DATA
025500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
025600         GO TO 1000-ABEND-RTN.
025700 000-EXIT.
025800     EXIT.
025900
026000 850-LOAD-PSQI-TABLE.
026100     READ PSQI-DETAIL INTO PSQI-DETAIL-REC
026200         AT END
026300         MOVE "N" TO MORE-PSQI-ROWS-SW
026400         GO TO 850-EXIT
026500     END-READ.
026600     ADD 1 TO PSQI-TABLE-COUNT.
026700     MOVE SURVEY-ID OF PSQI-DETAIL-REC
026800                             TO SURVEY-ID-T(PSQI-TABLE-COUNT).
026900     MOVE GOTO-SLEEP-TIME    TO GOTO-SLEEP-TIME-T(PSQI-TABLE-COUNT).
027000     MOVE WAKEUP-TIME        TO WAKEUP-TIME-T(PSQI-TABLE-COUNT).
027100     MOVE SLEEP-ONSET-MIN    TO SLEEP-ONSET-MIN-T(PSQI-TABLE-COUNT).
027200     MOVE SLEEP-DURATION     TO SLEEP-DURATION-T(PSQI-TABLE-COUNT).
027300     MOVE DISTURB-ITEM(1)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 1).
027400     MOVE DISTURB-ITEM(2)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 2).
027500     MOVE DISTURB-ITEM(3)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 3).
027600     MOVE DISTURB-ITEM(4)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 4).
027700     MOVE DISTURB-ITEM(5)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 5).
027800     MOVE DISTURB-ITEM(6)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 6).
027900     MOVE DISTURB-ITEM(7)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 7).
028000     MOVE DISTURB-ITEM(8)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 8).
028100     MOVE DISTURB-ITEM(9)    TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 9).
028200     MOVE DISTURB-ITEM(10)   TO DISTURB-ITEM-T(PSQI-TABLE-COUNT, 10).
028300     MOVE SLEEP-QUALITY      TO SLEEP-QUALITY-T(PSQI-TABLE-COUNT).
028400     MOVE SLEEP-MEDICATION   TO SLEEP-MEDICATION-T(PSQI-TABLE-COUNT).
028500     MOVE DAYTIME-DYSFUNCTION
028600                         TO DAYTIME-DYSFUNCTION-T(PSQI-TABLE-COUNT).
028700     MOVE DAYTIME-MOTIVATION
028800                         TO DAYTIME-MOTIVATION-T(PSQI-TABLE-COUNT).
028900     ADD 1 TO PSQI-ROWS-LOADED.
029000 850-EXIT.
029100     EXIT.
029200
029300 100-MAINLINE.
029400     MOVE "100-MAINLINE" TO PARA-NAME.
029500     MOVE "N" TO DETAIL-FOUND-SW.
029600     INITIALIZE SURVEY-INTERIM-REC.
029700
029800     PERFORM 300-EDIT-DATES THRU 300-EXIT.
029900
030000     IF SCALE-IS-PSQI
030100         PERFORM 400-SCORE-PSQI THRU 400-EXIT
030200     ELSE
030300         PERFORM 500-SCORE-GENERIC THRU 500-EXIT.
030400
030500     PERFORM 700-WRITE-SURVINT THRU 700-EXIT.
030600     ADD 1 TO RECORDS-WRITTEN.
030700
030800     PERFORM 900-READ-SURVRESP THRU 900-EXIT.
030900 100-EXIT.
031000     EXIT.
031100
031200 300-EDIT-DATES.
031300     MOVE "300-EDIT-DATES" TO PARA-NAME.
031400*  DATE-RANGE EDIT - THE SUBMIT DATE MAY NOT BE AFTER THE RUN
031500*  DATE (REQUEST 5102 - A FUTURE-DATED SURVEY IS A FEED BUG).
031600     IF SUBMIT-DATE > RUN-DATE
031700         MOVE "*** SUBMIT-DATE AFTER RUN-DATE" TO ABEND-REASON
031800         MOVE SUBMIT-DATE TO ACTUAL-VAL
031900         MOVE RUN-DATE    TO EXPECTED-VAL
032000         WRITE SYSOUT-REC FROM ABEND-REC
032100         ADD 1 TO RECORDS-IN-ERROR
032200         GO TO 300-EXIT.
032300
032400*  AGE IS LOGGED ONLY - SCORED-SURVEY CARRIES NO AGE FIELD.
032500     MOVE RUN-YEAR    TO WS-AC-RUN-YEAR.
032600     MOVE RUN-MONTH   TO WS-AC-RUN-MONTH.
032700     MOVE RUN-DAY     TO WS-AC-RUN-DAY.
032800     MOVE BIRTH-YEAR  TO WS-AC-BIRTH-YEAR.
032900     MOVE BIRTH-MONTH TO WS-AC-BIRTH-MONTH.
033000     MOVE BIRTH-DAY   TO WS-AC-BIRTH-DAY.
033100     CALL "AGECALC" USING WS-AGE-CALC-REC, RETURN-CD.
033200     MOVE WS-AC-AGE-OUT TO WS-AGE-YEARS.
033300 300-EXIT.
033400     EXIT.
033500
033600 400-SCORE-PSQI.
033700     MOVE "400-SCORE-PSQI" TO PARA-NAME.
033800     SET PSQI-IDX TO 1.
033900     SEARCH ALL PSQI-TABLE
034000         AT END
034100             MOVE "N" TO DETAIL-FOUND-SW
034200         WHEN SURVEY-ID-T(PSQI-IDX) = SURVEY-ID OF SURVEY-RESPONSE-REC
034300             PERFORM 410-CALL-PSQISCOR THRU 410-EXIT.
034400 400-EXIT.
034500     EXIT.
034600
034700 410-CALL-PSQISCOR.
034800     MOVE "Y" TO DETAIL-FOUND-SW.
034900     MOVE GOTO-SLEEP-HH-T(PSQI-IDX) TO WS-GOTO-SLEEP-HH.
035000     MOVE GOTO-SLEEP-MM-T(PSQI-IDX) TO WS-GOTO-SLEEP-MM.
035100     MOVE WAKEUP-HH-T(PSQI-IDX)     TO WS-WAKEUP-HH.
035200     MOVE WAKEUP-MM-T(PSQI-IDX)     TO WS-WAKEUP-MM.
035300     MOVE SLEEP-ONSET-MIN-T(PSQI-IDX)  TO WS-SLEEP-ONSET-MIN.
035400     MOVE SLEEP-DURATION-T(PSQI-IDX)   TO WS-SLEEP-DURATION.
035500     MOVE DISTURB-ITEM-T(PSQI-IDX, 1)  TO WS-DISTURB-ITEM(1).
035600     MOVE DISTURB-ITEM-T(PSQI-IDX, 2)  TO WS-DISTURB-ITEM(2).
035700     MOVE DISTURB-ITEM-T(PSQI-IDX, 3)  TO WS-DISTURB-ITEM(3).
035800     MOVE DISTURB-ITEM-T(PSQI-IDX, 4)  TO WS-DISTURB-ITEM(4).
035900     MOVE DISTURB-ITEM-T(PSQI-IDX, 5)  TO WS-DISTURB-ITEM(5).
036000     MOVE DISTURB-ITEM-T(PSQI-IDX, 6)  TO WS-DISTURB-ITEM(6).
036100     MOVE DISTURB-ITEM-T(PSQI-IDX, 7)  TO WS-DISTURB-ITEM(7).
036200     MOVE DISTURB-ITEM-T(PSQI-IDX, 8)  TO WS-DISTURB-ITEM(8).
036300     MOVE DISTURB-ITEM-T(PSQI-IDX, 9)  TO WS-DISTURB-ITEM(9).
036400     MOVE DISTURB-ITEM-T(PSQI-IDX, 10) TO WS-DISTURB-ITEM(10).
036500     MOVE SLEEP-QUALITY-T(PSQI-IDX)       TO WS-SLEEP-QUALITY.
036600     MOVE SLEEP-MEDICATION-T(PSQI-IDX)    TO WS-SLEEP-MEDICATION.
036700     MOVE DAYTIME-DYSFUNCTION-T(PSQI-IDX) TO WS-DAYTIME-DYSFUNCTION.
036800     MOVE DAYTIME-MOTIVATION-T(PSQI-IDX)  TO WS-DAYTIME-MOTIVATION.
036900
037000     CALL "PSQISCOR" USING WS-PSQI-SCORE-REC, RETURN-CD.
037100
037200     MOVE WS-PSQI-TOTAL-SCORE TO TOTAL-SCORE.
037300     MOVE WS-PSQI-SUBSCORE-C1 TO PSQI-SUBSCORE-C1.
037400     MOVE WS-PSQI-SUBSCORE-C2 TO PSQI-SUBSCORE-C2.
037500     MOVE WS-PSQI-SUBSCORE-C3 TO PSQI-SUBSCORE-C3.
037600     MOVE WS-PSQI-SUBSCORE-C4 TO PSQI-SUBSCORE-C4.
037700     MOVE WS-PSQI-SUBSCORE-C5 TO PSQI-SUBSCORE-C5.
037800     MOVE WS-PSQI-SUBSCORE-C6 TO PSQI-SUBSCORE-C6.
037900     MOVE WS-PSQI-SUBSCORE-C7 TO PSQI-SUBSCORE-C7.
038000 410-EXIT.
038100     EXIT.
038200
038300 500-SCORE-GENERIC.
038400     MOVE "500-SCORE-GENERIC" TO PARA-NAME.
038500     IF SCALE-IS-KMDQ
038600         MOVE "K" TO WS-CALC-TYPE-SW
038700     ELSE
038800         MOVE "G" TO WS-CALC-TYPE-SW.
038900
039000     MOVE SCALE-CODE         TO WS-SCALE-CODE.
039100     MOVE SIMULTANEITY-FLAG  TO WS-SIMULTANEITY-FLAG.
039200     MOVE IMPAIRMENT         TO WS-IMPAIRMENT.
039300     MOVE CLUSTERING-FLAG    TO WS-CLUSTERING-FLAG.
039400     PERFORM 510-MOVE-ONE-ANSWER THRU 510-EXIT
039500            VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 21.
039600
039700     CALL "SCORCALC" USING WS-SCORE-CALC-REC, RETURN-CD.
039800
039900     MOVE WS-CALC-TOTAL-SCORE TO TOTAL-SCORE.
040000 500-EXIT.
040100     EXIT.
040200
040300 510-MOVE-ONE-ANSWER.
040400     MOVE ITEM-ANSWER(ROW-SUB) TO WS-ITEM-ANSWER(ROW-SUB).
040500 510-EXIT.
040600     EXIT.
040700
040800 700-WRITE-SURVINT.
040900     MOVE "700-WRITE-SURVINT" TO PARA-NAME.
041000     MOVE PATIENT-ID   TO SI-PATIENT-ID.
041100     MOVE SURVEY-ID OF SURVEY-RESPONSE-REC TO SI-SURVEY-ID.
041200     MOVE SCALE-CODE   TO SI-SCALE-CODE.
041300     MOVE GENDER       TO SI-GENDER.
041400     MOVE SUBMIT-DATE  TO SI-SUBMIT-DATE.
041500     MOVE SIMULTANEITY-FLAG TO SI-SIMULTANEITY-FLAG.
041600     WRITE SURVEY-INTERIM-REC-DATA FROM SURVEY-INTERIM-REC.
041700 700-EXIT.
041800     EXIT.
041900
042000 800-OPEN-FILES.
042100     MOVE "800-OPEN-FILES" TO PARA-NAME.
042200     OPEN OUTPUT SYSOUT.
042300     OPEN INPUT RUN-PARM.
042400     OPEN INPUT SURVEY-RESPONSE.
042500     OPEN INPUT PSQI-DETAIL.
042600     OPEN OUTPUT SURVEY-INTERIM.
042700 800-EXIT.
042800     EXIT.
042900
043000 950-CLOSE-FILES.
043100     MOVE "950-CLOSE-FILES" TO PARA-NAME.
043200     CLOSE RUN-PARM, SURVEY-RESPONSE, PSQI-DETAIL,
043300           SURVEY-INTERIM, SYSOUT.
043400 950-EXIT.
043500     EXIT.
043600
043700 900-READ-SURVRESP.
043800     MOVE "900-READ-SURVRESP" TO PARA-NAME.
043900     READ SURVEY-RESPONSE INTO SURVEY-RESPONSE-REC
044000         AT END
044100         MOVE "N" TO MORE-DATA-SW
044200         GO TO 900-EXIT
044300     END-READ.
044400     ADD 1 TO RECORDS-READ.
044500 900-EXIT.
044600     EXIT.
044700
044800 999-CLEANUP.
044900     MOVE "999-CLEANUP" TO PARA-NAME.
045000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
045100
045200     DISPLAY "** RECORDS READ **".
045300     DISPLAY RECORDS-READ.
045400     DISPLAY "** RECORDS WRITTEN **".
045500     DISPLAY RECORDS-WRITTEN.
045600     DISPLAY "** ERROR RECORDS FOUND **".
045700     DISPLAY RECORDS-IN-ERROR.
045800     DISPLAY "** PSQI-DETAIL ROWS LOADED **".
045900     DISPLAY PSQI-ROWS-LOADED.
046000
046100     DISPLAY "******** NORMAL END OF JOB SURVEDIT ********".
046200 999-EXIT.
046300     EXIT.
046400
046500 1000-ABEND-RTN.
046600     WRITE SYSOUT-REC FROM ABEND-REC.
046700     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
046800     DISPLAY "*** ABNORMAL END OF JOB-SURVEDIT ***" UPON CONSOLE.
046900     DIVIDE ZERO-VAL INTO ONE-VAL.
