000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SURVRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/18/02.
000600 DATE-COMPILED. 03/18/02.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE FINAL SCORED-SURVEY FILE AND
001300*          PRODUCES THE CLINIC'S RATING-SCALE ANALYTICS DASHBOARD
001400*          (ANALYTICS-REPORT) AND THE COMMA-DELIMITED PATIENT
001500*          EXPORT (EXPORT-FILE) IN THE SAME PASS
001600*
001700*          THE DASHBOARD HAS FIVE SECTIONS - HEADER, PER-PATIENT
001800*          DETAIL (CONTROL BREAK ON PATIENT-ID), PER-SCALE
001900*          STATISTICS, MONTHLY SUBMISSION TRENDS, AND A SUMMARY/
002000*          GRAND-TOTALS SECTION.  SCORED-SURVEY MUST ARRIVE
002100*          SORTED BY PATIENT-ID, SUBMIT-DATE - THE SAME ORDER
002200*          SURVEY-RESPONSE CAME IN ON, CARRIED THROUGH UNCHANGED
002300*          BY SURVEDIT/SURVUPDT
002400*
002500*          PATIENT-ID IS MASKED ON THE PRINTED REPORT (FIRST 4
002600*          CHARACTERS KEPT, REST STARRED) BUT APPEARS IN FULL ON
002700*          THE EXPORT LINE - REQUEST 5102 SAYS THE DASHBOARD MAY
002800*          BE LEFT ON A CLINIC PRINTER TRAY, THE EXPORT MAY NOT
002900*
003000******************************************************************
003100
003200         INPUT FILE             -   OPD0001.SCORSURV
003300
003400         RUN DATE PARM FILE     -   OPD0001.RUNPARM
003500
003600         DASHBOARD PRODUCED     -   OPD0001.SURVRPT (SYSOUT CLASS A)
003700
003800         EXPORT FILE PRODUCED   -   OPD0001.EXPORT
003900
004000         DUMP FILE              -   SYSOUT
004100
004200******************************************************************
004300*
004400*   03/18/02  JWB  ORIGINAL FOR THE OPD RATING-SCALE CONVERSION
004500*   11/19/03  RTC  ADDED K-MDQ COLUMN TO THE MONTHLY TREND TABLE
004600*                   PER REQUEST 4417
004700*   06/02/99  RTC  Y2K - MONTHLY TABLE KEY WIDENED TO A FULL
004800*                   9(06) YYYYMM, WAS 9(04) YYMM
004900*   04/14/04  JWB  STANDARD DEVIATION NOW USES A NEWTON'S-METHOD
005000*                   SQUARE ROOT LOOP - NO COMPILER ON THE FLOOR
005100*                   SUPPORTS FUNCTION SQRT
005200*   02/08/08  JWB  EXPORT LINE RUN THROUGH TXTCLEN SO A STRAY
005300*                   COMMA IN THE CATEGORY TEXT CANNOT SPLIT THE
005400*                   CSV COLUMNS
005500*   09/14/10  JWB  SUMMARY SECTION NOW BREAKS OUT THE RISK
005600*                   DISTRIBUTION (LOW/MODERATE/HIGH/UNKNOWN
005700*                   PATIENT COUNTS) - REQUEST 6203
005800*   09/14/10  JWB  PATIENT FOOTER NOW SHOWS THE AVERAGE GAP IN
005900*                   DAYS BETWEEN A PATIENT'S SUBMISSIONS - SAME
006000*                   360/30 APPROXIMATION AS THE RECENT-TREND
006100*                   WINDOW ABOVE - REQUEST 6203
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT RUN-PARM
007700     ASSIGN TO UT-S-RUNPARM
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RPFCODE.
008000
008100     SELECT SCORED-SURVEY
008200     ASSIGN TO UT-S-SCORSURV
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS SSFCODE.
008500
008600     SELECT DASHBOARD-RPT
008700     ASSIGN TO UT-S-SURVRPT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT EXPORT-FILE
009100     ASSIGN TO UT-S-EXPORT
009200       ORGANIZATION IS SEQUENTIAL.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-Rec.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400 FD  RUN-PARM
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 8 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RUN-PARM-REC-DATA.
011000 01  RUN-PARM-REC-DATA PIC X(08).
011100
011200 FD  SCORED-SURVEY
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 80 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SCORED-SURVEY-REC-DATA.
011800 01  SCORED-SURVEY-REC-DATA PIC X(80).
011900
012000** THE 132-COLUMN DASHBOARD PRINT FILE - RPT-REC IS FLAT, THE
012100** REAL LINE LAYOUTS ARE THE WS-xxx-REC GROUPS BELOW
012200 FD  DASHBOARD-RPT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 132 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS RPT-REC.
012800 01  RPT-REC  PIC X(132).
012900
013000** COMMA-DELIMITED PATIENT EXPORT - VARIABLE UP TO 120 BYTES
013100 FD  EXPORT-FILE
013200     RECORDING MODE IS V
013300     LABEL RECORDS ARE STANDARD
013400     RECORD IS VARYING IN SIZE FROM 1 TO 120 CHARACTERS
013500       DEPENDING ON WS-EXPORT-LEN
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS EXPORT-REC.
013800 01  EXPORT-REC  PIC X(120).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  RPFCODE                 PIC X(2).
014400         88 NO-MORE-RUNPARM VALUE "10".
014500     05  SSFCODE                 PIC X(2).
014600         88 NO-MORE-SCORSURV VALUE "10".
014700     05  FILLER                  PIC X(04).
014800
014900 01  WS-RUN-PARM-REC.
015000     05  RUN-DATE                PIC 9(08).
015100     05  RUN-DATE-X REDEFINES RUN-DATE.
015200         10  RUN-YEAR            PIC 9(04).
015300         10  RUN-MONTH           PIC 9(02).
015400         10  RUN-DAY             PIC 9(02).
015500     05  FILLER                  PIC X(02).
015600
015700** QSAM FILE
015800 COPY SCORSURV.
015900
016000 COPY ABENDREC.
016100
016200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016300     05 RECORDS-READ             PIC 9(7) COMP.
016400     05 RECORDS-WRITTEN          PIC 9(7) COMP.
016500     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
016600     05 TOTAL-PATIENTS           PIC 9(7) COMP.
016700     05 PAGE-NUMBER              PIC 9(3) COMP.
016800     05 SCL-IDX                  PIC 9(02) COMP.
016900     05 MTH-IDX                  PIC 9(04) COMP.
017000     05 SUB1                     PIC 9(02) COMP.
017100     05 WS-NEWTON-CNT            PIC 9(02) COMP.
017200     05 WS-RISK-LOW-COUNT        PIC 9(7) COMP.
017300     05 WS-RISK-MODERATE-COUNT   PIC 9(7) COMP.
017400     05 WS-RISK-HIGH-COUNT       PIC 9(7) COMP.
017500     05 WS-RISK-UNKNOWN-COUNT    PIC 9(7) COMP.
017600     05 FILLER                   PIC X(04).
017700
017800 01  MISC-WS-FLDS.
017900     05 RETURN-CD                PIC 9(04) COMP VALUE 0.
018000     05 WS-EXPORT-LEN            PIC S9(4) COMP.
018100     05 WS-CUR-YYYYMM            PIC 9(06).
018200     05 WS-DAYS-SINCE            PIC S9(5) COMP-3.
018300     05 WS-MASKED-ID             PIC X(10).
018400     05 WS-SCORE-MAX             PIC S9(3).
018500     05 WS-SCORE-PCT             PIC S9(3)V9(1).
018600     05 WS-RISK-POINTS           PIC S9(3) COMP.
018700     05 WS-RISK-ASSESSED         PIC S9(2) COMP.
018800     05 WS-RISK-RATIO            PIC S9(1)V9(2) COMP-3.
018900     05 WS-GENERIC-RATIO         PIC S9(3)V9(2) COMP-3.
019000     05 WS-EDIT-RATIO-O          PIC ZZZ9.99.
019100     05 WS-PATIENT-SURVEY-CNT    PIC 9(5) COMP.
019200     05 WS-PATIENT-SCALE-CNT     PIC 9(2) COMP.
019300     05 WS-PATIENT-RISK          PIC X(08).
019400     05 FILLER                   PIC X(04).
019500
019600** NEWTON'S-METHOD SQUARE-ROOT WORK AREA - NO FUNCTION SQRT ON
019700** THIS FLOOR'S COMPILER, SEE 04/14/04 CHANGE ABOVE
019800 01  WS-SQRT-WORK.
019900     05 WS-SQRT-X                PIC S9(9)V99 COMP-3.
020000     05 WS-SQRT-GUESS             PIC S9(9)V99 COMP-3.
020100     05 WS-SQRT-RESULT           PIC S9(9)V99 COMP-3.
020200     05 FILLER                   PIC X(04).
020300
020400 01  FLAGS-AND-SWITCHES.
020500     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
020600         88 NO-MORE-DATA VALUE "N".
020700     05 WS-FIRST-RECORD-SW       PIC X(01) VALUE "Y".
020800         88 FIRST-RECORD VALUE "Y".
020900     05 FILLER                   PIC X(01) VALUE SPACE.
021000
021100** PREVIOUS-KEY WORK AREA FOR THE PATIENT-ID CONTROL BREAK
021200 01  WS-BREAK-FIELDS.
021300     05 WS-PREV-PATIENT-ID       PIC X(10).
021400     05 FILLER                  PIC X(04).
021500
021600** PER-PATIENT SUBMISSION-INTERVAL WORK AREA - RESET AT EACH NEW
021700** PATIENT-ID (SEE 200-NEW-PATIENT).  SAME 360/30 APPROXIMATION
021800** AS THE RECENT-TREND WINDOW IN 400-ACCUM-SCALE-STATS - REQUEST
021900** 6203
022000 01  WS-TIMELINE-FIELDS.
022100     05 WS-PRIOR-SUBMIT-DATE     PIC 9(08).
022200     05 WS-PRIOR-SUBMIT-DATE-X REDEFINES WS-PRIOR-SUBMIT-DATE.
022300         10 WS-PRIOR-SUBMIT-YEAR  PIC 9(04).
022400         10 WS-PRIOR-SUBMIT-MONTH PIC 9(02).
022500         10 WS-PRIOR-SUBMIT-DAY   PIC 9(02).
022600     05 WS-HAVE-PRIOR-SW         PIC X(01).
022700         88 HAVE-PRIOR-SUBMIT-DATE VALUE "Y".
022800     05 WS-INTERVAL-DAYS         PIC S9(5) COMP-3.
022900     05 WS-INTERVAL-SUM          PIC S9(7) COMP-3.
023000     05 WS-INTERVAL-COUNT        PIC 9(5) COMP.
023100     05 WS-AVG-INTERVAL          PIC S9(3)V9(1) COMP-3.
023200     05 FILLER                   PIC X(02).
023300
023400** SIX RATING SCALES - ORDER IS FIXED AND MATCHES THE COLUMN
023500** ORDER OF THE MONTHLY-TREND TABLE BELOW.  THRESHOLDS ARE ONLY
023600** POPULATED FOR THE FIVE SCALES RISKPROC ALSO SCORES - OCI-R (6)
023700** HAS NONE YET, SEE REQUEST 5102 NOTES
023800 01  WS-SCALE-STATS-TABLE.
023900     05 WS-SCALE-STATS OCCURS 6 TIMES INDEXED BY SCL-TBL-IDX.
024000         10 WS-SCALE-NAME         PIC X(08).
024100         10 WS-SCL-DISPLAY-MAX    PIC S9(3).
024200         10 WS-SCL-MOD-THRESH     PIC S9(3).
024300         10 WS-SCL-HIGH-THRESH    PIC S9(3).
024400         10 WS-SCL-COUNT          PIC 9(7) COMP.
024500         10 WS-SCL-SUM            PIC S9(7) COMP.
024600         10 WS-SCL-SUMSQ          PIC S9(9)V99 COMP-3.
024700         10 WS-SCL-MIN            PIC S9(3).
024800         10 WS-SCL-MAX            PIC S9(3).
024900         10 WS-SCL-RECENT-COUNT   PIC 9(7) COMP.
025000         10 WS-SCL-RECENT-SUM     PIC S9(7) COMP.
025100         10 WS-SCL-PATIENT-COUNT  PIC 9(7) COMP.
025200         10 WS-SCL-MEAN           PIC S9(5)V99 COMP-3.
025300         10 WS-SCL-STDDEV         PIC S9(5)V99 COMP-3.
025400         10 WS-SCL-RECENT-MEAN    PIC S9(5)V99 COMP-3.
025500         10 WS-SCL-TREND          PIC X(10).
025600
025700** PER-PATIENT WORK TABLE - ONE ENTRY PER SCALE, RESET AT EACH
025800** NEW PATIENT-ID.  LATEST-SCORE SURVIVES BECAUSE THE FILE IS IN
025900** SUBMIT-DATE ORDER WITHIN A PATIENT SO THE LAST WRITE WINS
026000 01  WS-PATIENT-SCALE-TABLE.
026100     05 WS-PS-ENTRY OCCURS 6 TIMES.
026200         10 WS-PS-SEEN-SW         PIC X(01).
026300             88 WS-PS-SEEN        VALUE "Y".
026400         10 WS-PS-LATEST-SCORE    PIC S9(3).
026500         10 FILLER                PIC X(02).
026600
026700** MONTHLY-SUBMISSION TABLE - NOT SORTED ON INPUT SO IT IS BUILT
026800** BY A PLAIN SEARCH/INSERT, NOT SEARCH ALL - SEE 450-ACCUM-MONTH-
026900** STATS AND 452-INSERT-NEW-MONTH
027000 01  WS-MONTH-TABLE-AREA.
027100     05 WS-MONTH-TABLE-COUNT     PIC 9(4) COMP.
027200     05 WS-MONTH-STATS OCCURS 1 TO 240 TIMES
027300                     DEPENDING ON WS-MONTH-TABLE-COUNT
027400                     INDEXED BY MTH-TBL-IDX.
027500         10 WS-MONTH-YYYYMM       PIC 9(06).
027600         10 WS-MONTH-TOTAL        PIC 9(5) COMP.
027700         10 WS-MONTH-SCL-COUNT OCCURS 6 TIMES
027800                                 PIC 9(5) COMP.
027900
028000** REPORT-LINE LAYOUTS - EACH ONE A SEPARATE NAMED RECORD, WRITTEN
028100** WITH "WRITE RPT-REC FROM WS-xxx-REC", SAME AS PATLIST
028200 01  WS-HDR-REC.
028300     05  FILLER                  PIC X(01) VALUE SPACE.
028400     05  FILLER                  PIC X(45) VALUE
028500         "OPD RATING-SCALE ANALYTICS DASHBOARD REPORT".
028600     05  FILLER                  PIC X(10) VALUE "RUN DATE:".
028700     05  HDR-RUN-DATE-O          PIC 9(08).
028800     05  FILLER                  PIC X(17) VALUE SPACES.
028900     05  FILLER                  PIC X(12)
029000                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
029100     05  HDR-PAGE-NBR-O          PIC ZZ9.
029200     05  FILLER                  PIC X(36) VALUE SPACES.
029300
029400 01  WS-COL-HDR-REC.
029500     05  FILLER                  PIC X(02) VALUE SPACES.
029600     05  FILLER                  PIC X(12) VALUE "PATIENT-ID".
029700     05  FILLER                  PIC X(10) VALUE "SUBMITTED".
029800     05  FILLER                  PIC X(09) VALUE "SCALE".
029900     05  FILLER                  PIC X(18) VALUE "SCORE/MAX (PCT)".
030000     05  FILLER                  PIC X(22) VALUE "CATEGORY".
030100     05  FILLER                  PIC X(09) VALUE "RISK-BAND".
030200     05  FILLER                  PIC X(50) VALUE SPACES.
030300
030400 01  WS-PATIENT-ID-LINE-REC.
030500     05  FILLER                  PIC X(02) VALUE SPACES.
030600     05  FILLER                  PIC X(09) VALUE "PATIENT:".
030700     05  PIL-PATIENT-ID-O        PIC X(10).
030800     05  FILLER                  PIC X(111) VALUE SPACES.
030900
031000 01  WS-DETAIL-REC.
031100     05  FILLER                  PIC X(02) VALUE SPACES.
031200     05  FILLER                  PIC X(12) VALUE SPACES.
031300     05  DET-SUBMIT-DATE-O       PIC 9(08).
031400     05  FILLER                  PIC X(02) VALUE SPACES.
031500     05  DET-SCALE-CODE-O        PIC X(08).
031600     05  FILLER                  PIC X(01) VALUE SPACES.
031700     05  DET-SCORE-O             PIC -(3)9.
031800     05  FILLER                  PIC X(01) VALUE "/".
031900     05  DET-MAX-O               PIC -(3)9.
032000     05  FILLER                  PIC X(01) VALUE SPACES.
032100     05  DET-PCT-O               PIC ZZ9.9.
032200     05  FILLER                  PIC X(01) VALUE "%".
032300     05  FILLER                  PIC X(01) VALUE SPACES.
032400     05  DET-CATEGORY-O          PIC X(20).
032500     05  FILLER                  PIC X(02) VALUE SPACES.
032600     05  DET-RISK-BAND-O         PIC X(08).
032700     05  FILLER                  PIC X(52) VALUE SPACES.
032800
032900 01  WS-FOOTER-REC.
033000     05  FILLER                  PIC X(04) VALUE SPACES.
033100     05  FILLER                  PIC X(14) VALUE "SURVEY COUNT:".
033200     05  FOOT-SURVEY-CNT-O       PIC ZZ9.
033300     05  FILLER                  PIC X(04) VALUE SPACES.
033400     05  FILLER                  PIC X(17) VALUE "DISTINCT SCALES:".
033500     05  FOOT-SCALE-CNT-O        PIC Z9.
033600     05  FILLER                  PIC X(04) VALUE SPACES.
033700     05  FILLER                  PIC X(13) VALUE "PATIENT RISK:".
033800     05  FOOT-RISK-O             PIC X(08).
033900     05  FILLER                  PIC X(04) VALUE SPACES.
034000     05  FILLER                  PIC X(20) VALUE
034100         "AVG INTERVAL (DAYS):".
034200     05  FOOT-AVG-INTERVAL-O     PIC ZZ9.9.
034300     05  FILLER                  PIC X(34) VALUE SPACES.
034400
034500 01  WS-SCALE-HDR-REC.
034600     05  FILLER                  PIC X(02) VALUE SPACES.
034700     05  FILLER                  PIC X(10) VALUE "SCALE".
034800     05  FILLER                  PIC X(08) VALUE "COUNT".
034900     05  FILLER                  PIC X(08) VALUE "MEAN".
035000     05  FILLER                  PIC X(06) VALUE "MIN".
035100     05  FILLER                  PIC X(06) VALUE "MAX".
035200     05  FILLER                  PIC X(08) VALUE "STD-DEV".
035300     05  FILLER                  PIC X(10) VALUE "TREND".
035400     05  FILLER                  PIC X(74) VALUE SPACES.
035500
035600 01  WS-SCALE-DETAIL-REC.
035700     05  FILLER                  PIC X(02) VALUE SPACES.
035800     05  SCD-SCALE-NAME-O        PIC X(10).
035900     05  SCD-COUNT-O             PIC ZZZZ9.
036000     05  FILLER                  PIC X(03) VALUE SPACES.
036100     05  SCD-MEAN-O              PIC Z(4)9.99.
036200     05  FILLER                  PIC X(01) VALUE SPACES.
036300     05  SCD-MIN-O               PIC -(2)9.
036400     05  FILLER                  PIC X(01) VALUE SPACES.
036500     05  SCD-MAX-O               PIC -(2)9.
036600     05  FILLER                  PIC X(01) VALUE SPACES.
036700     05  SCD-STDDEV-O            PIC Z(4)9.99.
036800     05  FILLER                  PIC X(01) VALUE SPACES.
036900     05  SCD-TREND-O             PIC X(10).
037000     05  FILLER                  PIC X(76) VALUE SPACES.
037100
037200 01  WS-MONTH-HDR-REC.
037300     05  FILLER                  PIC X(02) VALUE SPACES.
037400     05  FILLER                  PIC X(08) VALUE "MONTH".
037500     05  FILLER                  PIC X(08) VALUE "TOTAL".
037600     05  FILLER                  PIC X(08) VALUE "AUDIT".
037700     05  FILLER                  PIC X(08) VALUE "PSQI".
037800     05  FILLER                  PIC X(08) VALUE "BDI".
037900     05  FILLER                  PIC X(08) VALUE "BAI".
038000     05  FILLER                  PIC X(08) VALUE "K-MDQ".
038100     05  FILLER                  PIC X(08) VALUE "OCI-R".
038200     05  FILLER                  PIC X(66) VALUE SPACES.
038300
038400 01  WS-MONTH-DETAIL-REC.
038500     05  FILLER                  PIC X(02) VALUE SPACES.
038600     05  MTD-YYYYMM-O            PIC 9(06).
038700     05  FILLER                  PIC X(02) VALUE SPACES.
038800     05  MTD-TOTAL-O             PIC ZZZZ9.
038900     05  FILLER                  PIC X(03) VALUE SPACES.
039000     05  MTD-SCL-O OCCURS 6 TIMES PIC ZZZZ9.
039100     05  FILLER                  PIC X(84) VALUE SPACES.
039200
039300 01  WS-SUMMARY-LABEL-REC.
039400     05  FILLER                  PIC X(02) VALUE SPACES.
039500     05  SUM-LABEL-O             PIC X(40).
039600     05  SUM-VALUE-O             PIC X(40).
039700     05  FILLER                  PIC X(50) VALUE SPACES.
039800
039900 01  WS-SECTION-TITLE-REC.
040000     05  FILLER                  PIC X(02) VALUE SPACES.
040100     05  SECTION-TITLE-O         PIC X(60).
040200     05  FILLER                  PIC X(70) VALUE SPACES.
040300
040400 01  WS-BLANK-LINE.
040500     05  FILLER                  PIC X(132) VALUE SPACES.
040600
040700** LINKAGE-MIRROR WORK AREA FOR TXTCLEN
040800 01  WS-CLEAN-TEXT-REC.
040900     05  WS-CT-TEXT1             PIC X(80).
041000     05  WS-CT-CLEAN-TEXT        PIC X(80).
041100     05  WS-CT-RETURN-LTH        PIC S9(4) COMP.
041200     05  FILLER                  PIC X(04).
041300
041400 PROCEDURE DIVISION.
041500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041600     PERFORM 100-MAINLINE THRU 100-EXIT
041700             UNTIL NO-MORE-DATA.
041800     PERFORM 250-PATIENT-BREAK THRU 250-EXIT.
041900     PERFORM 700-PRINT-SCALE-STATS THRU 700-EXIT.
042000     PERFORM 750-PRINT-MONTH-TRENDS THRU 750-EXIT.
042100     PERFORM 780-PRINT-SUMMARY THRU 780-EXIT.
042200     PERFORM 999-CLEANUP THRU 999-EXIT.
042300     MOVE +0 TO RETURN-CODE.
042400     GOBACK.
042500
042600 000-HOUSEKEEPING.
042700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042800     DISPLAY "******** BEGIN JOB SURVRPT ********".
042900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
043000     MOVE ZERO TO WS-MONTH-TABLE-COUNT.
043100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
043200
043300     READ RUN-PARM INTO WS-RUN-PARM-REC
043400         AT END
043500         MOVE "** NO RUN-PARM RECORD" TO ABEND-REASON
043600         GO TO 1000-ABEND-RTN
043700     END-READ.
043800
043900     PERFORM 050-INIT-SCALE-TABLE THRU 050-EXIT.
044000     PERFORM 060-INIT-PATIENT-TABLE THRU 060-EXIT.
044100
044200     ADD 1 TO PAGE-NUMBER.
044300     PERFORM 860-PRINT-HEADER THRU 860-EXIT.
044400     MOVE SPACES TO WS-PREV-PATIENT-ID.
044500
044600     PERFORM 900-READ-SCORSURV THRU 900-EXIT.
044700     IF NO-MORE-DATA
044800         MOVE "EMPTY SCORED-SURVEY FILE" TO ABEND-REASON
044900         GO TO 1000-ABEND-RTN.
045000 000-EXIT.
045100     EXIT.
045200
045300** SIX SCALES, FIXED ORDER - AUDIT/PSQI/BDI/BAI/K-MDQ/OCI-R -
045400** MATCHES THE COLUMN ORDER SPECCED FOR THE MONTHLY TABLE
045500 050-INIT-SCALE-TABLE.
045600     MOVE "AUDIT   " TO WS-SCALE-NAME(1).
045700     MOVE 40         TO WS-SCL-DISPLAY-MAX(1).
045800     MOVE 8          TO WS-SCL-MOD-THRESH(1).
045900     MOVE 16         TO WS-SCL-HIGH-THRESH(1).
046000
046100     MOVE "PSQI    " TO WS-SCALE-NAME(2).
046200     MOVE 21         TO WS-SCL-DISPLAY-MAX(2).
046300     MOVE 6          TO WS-SCL-MOD-THRESH(2).
046400     MOVE 12         TO WS-SCL-HIGH-THRESH(2).
046500
046600     MOVE "BDI     " TO WS-SCALE-NAME(3).
046700     MOVE 63         TO WS-SCL-DISPLAY-MAX(3).
046800     MOVE 14         TO WS-SCL-MOD-THRESH(3).
046900     MOVE 29         TO WS-SCL-HIGH-THRESH(3).
047000
047100     MOVE "BAI     " TO WS-SCALE-NAME(4).
047200     MOVE 63         TO WS-SCL-DISPLAY-MAX(4).
047300     MOVE 16         TO WS-SCL-MOD-THRESH(4).
047400     MOVE 26         TO WS-SCL-HIGH-THRESH(4).
047500
047600     MOVE "K-MDQ   " TO WS-SCALE-NAME(5).
047700     MOVE 16         TO WS-SCL-DISPLAY-MAX(5).
047800     MOVE 7          TO WS-SCL-MOD-THRESH(5).
047900     MOVE 10         TO WS-SCL-HIGH-THRESH(5).
048000
048100     MOVE "OCI-R   " TO WS-SCALE-NAME(6).
048200     MOVE 100        TO WS-SCL-DISPLAY-MAX(6).
048300     MOVE ZERO       TO WS-SCL-MOD-THRESH(6).
048400     MOVE ZERO       TO WS-SCL-HIGH-THRESH(6).
048500
048600     PERFORM 051-ZERO-ONE-SCALE THRU 051-EXIT
048700            VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
048800 050-EXIT.
048900     EXIT.
049000
049100 051-ZERO-ONE-SCALE.
049200     MOVE ZERO TO WS-SCL-COUNT(SCL-IDX).
049300     MOVE ZERO TO WS-SCL-SUM(SCL-IDX).
049400     MOVE ZERO TO WS-SCL-SUMSQ(SCL-IDX).
049500     MOVE ZERO TO WS-SCL-MIN(SCL-IDX).
049600     MOVE ZERO TO WS-SCL-MAX(SCL-IDX).
049700     MOVE ZERO TO WS-SCL-RECENT-COUNT(SCL-IDX).
049800     MOVE ZERO TO WS-SCL-RECENT-SUM(SCL-IDX).
049900     MOVE ZERO TO WS-SCL-PATIENT-COUNT(SCL-IDX).
050000 051-EXIT.
050100     EXIT.
050200
050300 060-INIT-PATIENT-TABLE.
050400     PERFORM 061-ZERO-ONE-PS-ENTRY THRU 061-EXIT
050500            VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
050600 060-EXIT.
050700     EXIT.
050800
050900 061-ZERO-ONE-PS-ENTRY.
051000     MOVE "N" TO WS-PS-SEEN-SW(SCL-IDX).
051100     MOVE ZERO TO WS-PS-LATEST-SCORE(SCL-IDX).
051200 061-EXIT.
051300     EXIT.
051400
051500 100-MAINLINE.
051600     MOVE "100-MAINLINE" TO PARA-NAME.
051700
051800     IF PATIENT-ID NOT = WS-PREV-PATIENT-ID
051900         PERFORM 200-NEW-PATIENT THRU 200-EXIT.
052000
052100     PERFORM 090-GET-SCALE-IDX THRU 090-EXIT.
052200     IF SCL-IDX = ZERO
052300         ADD 1 TO RECORDS-IN-ERROR
052400         GO TO 100-NEXT-RECORD.
052500
052600     ADD 1 TO WS-PATIENT-SURVEY-CNT.
052700     IF NOT WS-PS-SEEN(SCL-IDX)
052800         MOVE "Y" TO WS-PS-SEEN-SW(SCL-IDX)
052900         ADD 1 TO WS-PATIENT-SCALE-CNT.
053000     MOVE TOTAL-SCORE TO WS-PS-LATEST-SCORE(SCL-IDX).
053100     PERFORM 096-CALC-INTERVAL THRU 096-EXIT.
053200
053300     PERFORM 350-PRINT-DETAIL-LINE THRU 350-EXIT.
053400     PERFORM 400-ACCUM-SCALE-STATS THRU 400-EXIT.
053500     PERFORM 450-ACCUM-MONTH-STATS THRU 450-EXIT.
053600     PERFORM 600-WRITE-EXPORT-LINE THRU 600-EXIT.
053700     ADD 1 TO RECORDS-WRITTEN.
053800
053900 100-NEXT-RECORD.
054000     PERFORM 900-READ-SCORSURV THRU 900-EXIT.
054100 100-EXIT.
054200     EXIT.
054300
054400 090-GET-SCALE-IDX.
054500     IF SCALE-CODE = "AUDIT   "
054600         MOVE 1 TO SCL-IDX
054700     ELSE IF SCALE-CODE = "PSQI    "
054800         MOVE 2 TO SCL-IDX
054900     ELSE IF SCALE-CODE = "BDI     "
055000         MOVE 3 TO SCL-IDX
055100     ELSE IF SCALE-CODE = "BAI     "
055200         MOVE 4 TO SCL-IDX
055300     ELSE IF SCALE-CODE = "K-MDQ   "
055400         MOVE 5 TO SCL-IDX
055500     ELSE IF SCALE-CODE = "OCI-R   "
055600         MOVE 6 TO SCL-IDX
055700     ELSE
055800         MOVE ZERO TO SCL-IDX.
055900 090-EXIT.
056000     EXIT.
056100
056200 095-MASK-PATIENT-ID.
056300     MOVE SPACES TO WS-MASKED-ID.
056400     MOVE PATIENT-ID(1:4) TO WS-MASKED-ID(1:4).
056500     MOVE "******" TO WS-MASKED-ID(5:6).
056600 095-EXIT.
056700     EXIT.
056800
056900*  SUBMISSION-GAP ACCUMULATOR FOR THE PER-PATIENT TIMELINE -
057000*  REQUEST 6203.  FILE ARRIVES SORTED BY PATIENT-ID, SUBMIT-DATE
057100*  (SEE REMARKS ABOVE) SO THE PRIOR SURVEY'S DATE IS ALWAYS THE
057200*  EARLIER OF THE TWO - NO RESEQUENCING NEEDED HERE.
057300 096-CALC-INTERVAL.
057400     IF HAVE-PRIOR-SUBMIT-DATE
057500         COMPUTE WS-INTERVAL-DAYS =
057600             (SUBMIT-YEAR - WS-PRIOR-SUBMIT-YEAR) * 360
057700           + (SUBMIT-MONTH - WS-PRIOR-SUBMIT-MONTH) * 30
057800           + (SUBMIT-DAY - WS-PRIOR-SUBMIT-DAY)
057900         ADD WS-INTERVAL-DAYS TO WS-INTERVAL-SUM
058000         ADD 1 TO WS-INTERVAL-COUNT.
058100     MOVE SUBMIT-DATE TO WS-PRIOR-SUBMIT-DATE.
058200     MOVE "Y" TO WS-HAVE-PRIOR-SW.
058300 096-EXIT.
058400     EXIT.
058500
058600 200-NEW-PATIENT.
058700     MOVE "200-NEW-PATIENT" TO PARA-NAME.
058800     IF NOT FIRST-RECORD
058900         PERFORM 250-PATIENT-BREAK THRU 250-EXIT.
059000     MOVE "N" TO WS-FIRST-RECORD-SW.
059100     MOVE PATIENT-ID TO WS-PREV-PATIENT-ID.
059200     ADD 1 TO TOTAL-PATIENTS.
059300     MOVE ZERO TO WS-PATIENT-SURVEY-CNT.
059400     MOVE ZERO TO WS-PATIENT-SCALE-CNT.
059500     MOVE "N" TO WS-HAVE-PRIOR-SW.
059600     MOVE ZERO TO WS-INTERVAL-SUM.
059700     MOVE ZERO TO WS-INTERVAL-COUNT.
059800     PERFORM 060-INIT-PATIENT-TABLE THRU 060-EXIT.
059900     PERFORM 095-MASK-PATIENT-ID THRU 095-EXIT.
060000     MOVE WS-MASKED-ID TO PIL-PATIENT-ID-O.
060100     WRITE RPT-REC FROM WS-PATIENT-ID-LINE-REC.
060200 200-EXIT.
060300     EXIT.
060400
060500** END-OF-PATIENT FOOTER - ALSO CALLED ONCE MORE AT END OF FILE
060600** TO CLOSE OUT THE LAST GROUP (SEE MAINLINE PROCEDURE DIVISION)
060700 250-PATIENT-BREAK.
060800     MOVE "250-PATIENT-BREAK" TO PARA-NAME.
060900     IF FIRST-RECORD
061000         GO TO 250-EXIT.
061100
061200     PERFORM 260-CALC-PATIENT-RISK THRU 260-EXIT.
061300     PERFORM 265-CALC-AVG-INTERVAL THRU 265-EXIT.
061400
061500     MOVE WS-PATIENT-SURVEY-CNT TO FOOT-SURVEY-CNT-O.
061600     MOVE WS-PATIENT-SCALE-CNT  TO FOOT-SCALE-CNT-O.
061700     MOVE WS-PATIENT-RISK       TO FOOT-RISK-O.
061800     MOVE WS-AVG-INTERVAL       TO FOOT-AVG-INTERVAL-O.
061900     WRITE RPT-REC FROM WS-FOOTER-REC.
062000     WRITE RPT-REC FROM WS-BLANK-LINE.
062100
062200     PERFORM 270-TALLY-SCALE-PATIENTS THRU 270-EXIT
062300            VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
062400 250-EXIT.
062500     EXIT.
062600
062700 260-CALC-PATIENT-RISK.
062800*  POINTS OVER THE FIVE RISK-BEARING SCALES ONLY - OCI-R (6) HAS
062900*  NO THRESHOLD ROW YET, SEE REQUEST 5102 NOTES ABOVE.
063000     MOVE ZERO TO WS-RISK-POINTS.
063100     MOVE ZERO TO WS-RISK-ASSESSED.
063200     PERFORM 261-SCORE-ONE-RISK-SCALE THRU 261-EXIT
063300            VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 5.
063400
063500     IF WS-RISK-ASSESSED = ZERO
063600         MOVE "UNKNOWN " TO WS-PATIENT-RISK
063700         ADD 1 TO WS-RISK-UNKNOWN-COUNT
063800         GO TO 260-EXIT.
063900
064000     COMPUTE WS-RISK-RATIO ROUNDED =
064100         WS-RISK-POINTS / (WS-RISK-ASSESSED * 2).
064200
064300     IF WS-RISK-RATIO >= 0.50
064400         MOVE "HIGH    " TO WS-PATIENT-RISK
064500         ADD 1 TO WS-RISK-HIGH-COUNT
064600     ELSE IF WS-RISK-RATIO >= 0.25
064700         MOVE "MODERATE" TO WS-PATIENT-RISK
064800         ADD 1 TO WS-RISK-MODERATE-COUNT
064900     ELSE
065000         MOVE "LOW     " TO WS-PATIENT-RISK
065100         ADD 1 TO WS-RISK-LOW-COUNT.
065200 260-EXIT.
065300     EXIT.
065400
065500 261-SCORE-ONE-RISK-SCALE.
065600     IF NOT WS-PS-SEEN(SCL-IDX)
065700         GO TO 261-EXIT.
065800     ADD 1 TO WS-RISK-ASSESSED.
065900     IF WS-PS-LATEST-SCORE(SCL-IDX) >= WS-SCL-HIGH-THRESH(SCL-IDX)
066000         ADD 2 TO WS-RISK-POINTS
066100     ELSE IF WS-PS-LATEST-SCORE(SCL-IDX) >=
066200                                 WS-SCL-MOD-THRESH(SCL-IDX)
066300         ADD 1 TO WS-RISK-POINTS.
066400 261-EXIT.
066500     EXIT.
066600
066700 265-CALC-AVG-INTERVAL.
066800     IF WS-INTERVAL-COUNT = ZERO
066900         MOVE ZERO TO WS-AVG-INTERVAL
067000     ELSE
067100         COMPUTE WS-AVG-INTERVAL ROUNDED =
067200             WS-INTERVAL-SUM / WS-INTERVAL-COUNT.
067300 265-EXIT.
067400     EXIT.
067500
067600 270-TALLY-SCALE-PATIENTS.
067700     IF WS-PS-SEEN(SCL-IDX)
067800         ADD 1 TO WS-SCL-PATIENT-COUNT(SCL-IDX).
067900 270-EXIT.
068000     EXIT.
068100
068200 350-PRINT-DETAIL-LINE.
068300     MOVE "350-PRINT-DETAIL-LINE" TO PARA-NAME.
068400     MOVE SUBMIT-DATE        TO DET-SUBMIT-DATE-O.
068500     MOVE SCALE-CODE         TO DET-SCALE-CODE-O.
068600     MOVE TOTAL-SCORE        TO DET-SCORE-O.
068700     MOVE WS-SCL-DISPLAY-MAX(SCL-IDX) TO WS-SCORE-MAX.
068800     MOVE WS-SCORE-MAX       TO DET-MAX-O.
068900     IF WS-SCORE-MAX = ZERO
069000         MOVE ZERO TO WS-SCORE-PCT
069100     ELSE
069200         COMPUTE WS-SCORE-PCT ROUNDED =
069300             (TOTAL-SCORE / WS-SCORE-MAX) * 100.
069400     MOVE WS-SCORE-PCT       TO DET-PCT-O.
069500     MOVE CATEGORY           TO DET-CATEGORY-O.
069600     MOVE RISK-BAND          TO DET-RISK-BAND-O.
069700     WRITE RPT-REC FROM WS-DETAIL-REC.
069800 350-EXIT.
069900     EXIT.
070000
070100 400-ACCUM-SCALE-STATS.
070200     MOVE "400-ACCUM-SCALE-STATS" TO PARA-NAME.
070300     ADD 1 TO WS-SCL-COUNT(SCL-IDX).
070400     ADD TOTAL-SCORE TO WS-SCL-SUM(SCL-IDX).
070500     COMPUTE WS-SCL-SUMSQ(SCL-IDX) =
070600         WS-SCL-SUMSQ(SCL-IDX) + (TOTAL-SCORE * TOTAL-SCORE).
070700
070800     IF WS-SCL-COUNT(SCL-IDX) = 1
070900         MOVE TOTAL-SCORE TO WS-SCL-MIN(SCL-IDX)
071000         MOVE TOTAL-SCORE TO WS-SCL-MAX(SCL-IDX)
071100     ELSE IF TOTAL-SCORE < WS-SCL-MIN(SCL-IDX)
071200         MOVE TOTAL-SCORE TO WS-SCL-MIN(SCL-IDX)
071300     ELSE IF TOTAL-SCORE > WS-SCL-MAX(SCL-IDX)
071400         MOVE TOTAL-SCORE TO WS-SCL-MAX(SCL-IDX).
071500
071600*  "RECENT" IS WITHIN 180 DAYS OF THE RUN DATE - A 360-DAY-YEAR
071700*  APPROXIMATION, THE SAME SHORTCUT THE OLD BILLING SYSTEM USED.
071800     COMPUTE WS-DAYS-SINCE =
071900         (RUN-YEAR - SUBMIT-YEAR) * 360
072000       + (RUN-MONTH - SUBMIT-MONTH) * 30
072100       + (RUN-DAY - SUBMIT-DAY).
072200     IF WS-DAYS-SINCE >= 0 AND WS-DAYS-SINCE <= 180
072300         ADD 1 TO WS-SCL-RECENT-COUNT(SCL-IDX)
072400         ADD TOTAL-SCORE TO WS-SCL-RECENT-SUM(SCL-IDX).
072500 400-EXIT.
072600     EXIT.
072700
072800*  MONTH TABLE IS NOT SORTED ON INPUT - PLAIN SEARCH (NOT SEARCH
072900*  ALL) STARTING AT ENTRY 1 EVERY TIME.  TABLE IS SMALL (A FEW
073000*  YEARS OF MONTHS AT MOST) SO A LINEAR SEARCH IS CHEAP ENOUGH.
073100 450-ACCUM-MONTH-STATS.
073200     MOVE "450-ACCUM-MONTH-STATS" TO PARA-NAME.
073300     MOVE SUBMIT-YEAR TO WS-CUR-YYYYMM(1:4).
073400     MOVE SUBMIT-MONTH TO WS-CUR-YYYYMM(5:2).
073500
073600     SET MTH-TBL-IDX TO 1.
073700     SEARCH WS-MONTH-STATS
073800         AT END
073900             PERFORM 452-INSERT-NEW-MONTH THRU 452-EXIT
074000         WHEN WS-MONTH-YYYYMM(MTH-TBL-IDX) = WS-CUR-YYYYMM
074100             CONTINUE.
074200
074300     ADD 1 TO WS-MONTH-TOTAL(MTH-TBL-IDX).
074400     ADD 1 TO WS-MONTH-SCL-COUNT(MTH-TBL-IDX, SCL-IDX).
074500 450-EXIT.
074600     EXIT.
074700
074800 452-INSERT-NEW-MONTH.
074900     ADD 1 TO WS-MONTH-TABLE-COUNT.
075000     SET MTH-TBL-IDX TO WS-MONTH-TABLE-COUNT.
075100     MOVE WS-CUR-YYYYMM TO WS-MONTH-YYYYMM(MTH-TBL-IDX).
075200     MOVE ZERO TO WS-MONTH-TOTAL(MTH-TBL-IDX).
075300     PERFORM 453-ZERO-MONTH-SCALE THRU 453-EXIT
075400            VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > 6.
075500 452-EXIT.
075600     EXIT.
075700
075800 453-ZERO-MONTH-SCALE.
075900     MOVE ZERO TO WS-MONTH-SCL-COUNT(MTH-TBL-IDX, SUB1).
076000 453-EXIT.
076100     EXIT.
076200
076300 600-WRITE-EXPORT-LINE.
076400     MOVE "600-WRITE-EXPORT-LINE" TO PARA-NAME.
076500     MOVE SPACES TO WS-CT-TEXT1.
076600     MOVE CATEGORY TO WS-CT-TEXT1(1:20).
076700     CALL "TXTCLEN" USING WS-CLEAN-TEXT-REC, RETURN-CD.
076800
076900     STRING
077000         PATIENT-ID        DELIMITED BY SIZE
077100         ","               DELIMITED BY SIZE
077200         SURVEY-ID         DELIMITED BY SIZE
077300         ","               DELIMITED BY SIZE
077400         SCALE-CODE        DELIMITED BY SIZE
077500         ","               DELIMITED BY SIZE
077600         SUBMIT-DATE       DELIMITED BY SIZE
077700         ","               DELIMITED BY SIZE
077800         TOTAL-SCORE       DELIMITED BY SIZE
077900         ","               DELIMITED BY SIZE
078000         WS-CT-CLEAN-TEXT(1:WS-CT-RETURN-LTH) DELIMITED BY SIZE
078100         INTO EXPORT-REC
078200         WITH POINTER WS-EXPORT-LEN.
078300     SUBTRACT 1 FROM WS-EXPORT-LEN.
078400     WRITE EXPORT-REC.
078500 600-EXIT.
078600     EXIT.
078700
078800 700-PRINT-SCALE-STATS.
078900     MOVE "700-PRINT-SCALE-STATS" TO PARA-NAME.
079000     MOVE "PER-SCALE STATISTICS" TO SECTION-TITLE-O.
079100     WRITE RPT-REC FROM WS-SECTION-TITLE-REC.
079200     WRITE RPT-REC FROM WS-SCALE-HDR-REC.
079300     PERFORM 710-PRINT-ONE-SCALE THRU 710-EXIT
079400            VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
079500     WRITE RPT-REC FROM WS-BLANK-LINE.
079600 700-EXIT.
079700     EXIT.
079800
079900 710-PRINT-ONE-SCALE.
080000     IF WS-SCL-COUNT(SCL-IDX) = ZERO
080100         GO TO 710-EXIT.
080200     PERFORM 720-CALC-ONE-SCALE THRU 720-EXIT.
080300     MOVE WS-SCALE-NAME(SCL-IDX) TO SCD-SCALE-NAME-O.
080400     MOVE WS-SCL-COUNT(SCL-IDX)  TO SCD-COUNT-O.
080500     MOVE WS-SCL-MEAN(SCL-IDX)   TO SCD-MEAN-O.
080600     MOVE WS-SCL-MIN(SCL-IDX)    TO SCD-MIN-O.
080700     MOVE WS-SCL-MAX(SCL-IDX)    TO SCD-MAX-O.
080800     MOVE WS-SCL-STDDEV(SCL-IDX) TO SCD-STDDEV-O.
080900     MOVE WS-SCL-TREND(SCL-IDX)  TO SCD-TREND-O.
081000     WRITE RPT-REC FROM WS-SCALE-DETAIL-REC.
081100 710-EXIT.
081200     EXIT.
081300
081400 720-CALC-ONE-SCALE.
081500     COMPUTE WS-SCL-MEAN(SCL-IDX) ROUNDED =
081600         WS-SCL-SUM(SCL-IDX) / WS-SCL-COUNT(SCL-IDX).
081700
081800     IF WS-SCL-COUNT(SCL-IDX) < 2
081900         MOVE ZERO TO WS-SCL-STDDEV(SCL-IDX)
082000         GO TO 725-CALC-TREND.
082100
082200     COMPUTE WS-SQRT-X ROUNDED =
082300         (WS-SCL-SUMSQ(SCL-IDX) -
082400             ((WS-SCL-SUM(SCL-IDX) * WS-SCL-SUM(SCL-IDX)) /
082500              WS-SCL-COUNT(SCL-IDX)))
082600         / (WS-SCL-COUNT(SCL-IDX) - 1).
082700     IF WS-SQRT-X <= 0
082800         MOVE ZERO TO WS-SCL-STDDEV(SCL-IDX)
082900         GO TO 725-CALC-TREND.
083000
083100     PERFORM 730-NEWTON-SQRT THRU 730-EXIT.
083200     MOVE WS-SQRT-RESULT TO WS-SCL-STDDEV(SCL-IDX).
083300
083400 725-CALC-TREND.
083500     IF WS-SCL-RECENT-COUNT(SCL-IDX) < 2
083600         MOVE "STABLE    " TO WS-SCL-TREND(SCL-IDX)
083700         GO TO 720-EXIT.
083800
083900     COMPUTE WS-SCL-RECENT-MEAN(SCL-IDX) ROUNDED =
084000         WS-SCL-RECENT-SUM(SCL-IDX) / WS-SCL-RECENT-COUNT(SCL-IDX).
084100
084200     IF WS-SCL-RECENT-MEAN(SCL-IDX) >
084300                             WS-SCL-MEAN(SCL-IDX) * 1.1
084400         MOVE "INCREASING" TO WS-SCL-TREND(SCL-IDX)
084500     ELSE IF WS-SCL-RECENT-MEAN(SCL-IDX) <
084600                             WS-SCL-MEAN(SCL-IDX) * 0.9
084700         MOVE "DECREASING" TO WS-SCL-TREND(SCL-IDX)
084800     ELSE
084900         MOVE "STABLE    " TO WS-SCL-TREND(SCL-IDX).
085000 720-EXIT.
085100     EXIT.
085200
085300** TWENTY NEWTON'S-METHOD HALVINGS - PLENTY FOR 2-DECIMAL WORK
085400 730-NEWTON-SQRT.
085500     MOVE WS-SQRT-X TO WS-SQRT-GUESS.
085600     PERFORM 731-NEWTON-STEP THRU 731-EXIT
085700            VARYING WS-NEWTON-CNT FROM 1 BY 1 UNTIL
085800                    WS-NEWTON-CNT > 20.
085900     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
086000 730-EXIT.
086100     EXIT.
086200
086300 731-NEWTON-STEP.
086400     IF WS-SQRT-GUESS = ZERO
086500         GO TO 731-EXIT.
086600     COMPUTE WS-SQRT-GUESS ROUNDED =
086700         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
086800 731-EXIT.
086900     EXIT.
087000
087100 750-PRINT-MONTH-TRENDS.
087200     MOVE "750-PRINT-MONTH-TRENDS" TO PARA-NAME.
087300     MOVE "MONTHLY SUBMISSION TRENDS" TO SECTION-TITLE-O.
087400     WRITE RPT-REC FROM WS-SECTION-TITLE-REC.
087500     WRITE RPT-REC FROM WS-MONTH-HDR-REC.
087600     PERFORM 760-PRINT-ONE-MONTH THRU 760-EXIT
087700            VARYING MTH-IDX FROM 1 BY 1
087800            UNTIL MTH-IDX > WS-MONTH-TABLE-COUNT.
087900     WRITE RPT-REC FROM WS-BLANK-LINE.
088000 750-EXIT.
088100     EXIT.
088200
088300 760-PRINT-ONE-MONTH.
088400     MOVE WS-MONTH-YYYYMM(MTH-IDX) TO MTD-YYYYMM-O.
088500     MOVE WS-MONTH-TOTAL(MTH-IDX)  TO MTD-TOTAL-O.
088600     PERFORM 761-MOVE-ONE-MONTH-COL THRU 761-EXIT
088700            VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > 6.
088800     WRITE RPT-REC FROM WS-MONTH-DETAIL-REC.
088900 760-EXIT.
089000     EXIT.
089100
089200 761-MOVE-ONE-MONTH-COL.
089300     MOVE WS-MONTH-SCL-COUNT(MTH-IDX, SUB1) TO MTD-SCL-O(SUB1).
089400 761-EXIT.
089500     EXIT.
089600
089700 780-PRINT-SUMMARY.
089800     MOVE "780-PRINT-SUMMARY" TO PARA-NAME.
089900     MOVE "SUMMARY AND GRAND TOTALS" TO SECTION-TITLE-O.
090000     WRITE RPT-REC FROM WS-SECTION-TITLE-REC.
090100
090200     MOVE "TOTAL PATIENTS" TO SUM-LABEL-O.
090300     MOVE TOTAL-PATIENTS TO SUM-VALUE-O.
090400     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
090500
090600     MOVE "ACTIVE PATIENTS (>= 1 SURVEY)" TO SUM-LABEL-O.
090700     MOVE TOTAL-PATIENTS TO SUM-VALUE-O.
090800     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
090900
091000     MOVE "INACTIVE PATIENTS" TO SUM-LABEL-O.
091100     MOVE ZERO TO SUM-VALUE-O.
091200     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
091300
091400     PERFORM 781-PRINT-COMPLETION-RATE THRU 781-EXIT
091500            VARYING SCL-IDX FROM 1 BY 1 UNTIL SCL-IDX > 6.
091600
091700     MOVE "AVERAGE SURVEYS PER PATIENT" TO SUM-LABEL-O.
091800     IF TOTAL-PATIENTS = ZERO
091900         MOVE ZERO TO SUM-VALUE-O
092000     ELSE
092100         PERFORM 782-CALC-AVG-SURVEYS THRU 782-EXIT.
092200     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
092300
092400     MOVE "PATIENT RISK - LOW" TO SUM-LABEL-O.
092500     MOVE WS-RISK-LOW-COUNT TO SUM-VALUE-O.
092600     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
092700
092800     MOVE "PATIENT RISK - MODERATE" TO SUM-LABEL-O.
092900     MOVE WS-RISK-MODERATE-COUNT TO SUM-VALUE-O.
093000     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
093100
093200     MOVE "PATIENT RISK - HIGH" TO SUM-LABEL-O.
093300     MOVE WS-RISK-HIGH-COUNT TO SUM-VALUE-O.
093400     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
093500
093600     MOVE "PATIENT RISK - UNKNOWN" TO SUM-LABEL-O.
093700     MOVE WS-RISK-UNKNOWN-COUNT TO SUM-VALUE-O.
093800     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
093900
094000     MOVE "RECORDS READ" TO SUM-LABEL-O.
094100     MOVE RECORDS-READ TO SUM-VALUE-O.
094200     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
094300
094400     MOVE "RECORDS WRITTEN" TO SUM-LABEL-O.
094500     MOVE RECORDS-WRITTEN TO SUM-VALUE-O.
094600     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
094700
094800     MOVE "RECORDS IN ERROR (UNKNOWN SCALE CODE)" TO SUM-LABEL-O.
094900     MOVE RECORDS-IN-ERROR TO SUM-VALUE-O.
095000     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
095100 780-EXIT.
095200     EXIT.
095300
095400 781-PRINT-COMPLETION-RATE.
095500     MOVE WS-SCALE-NAME(SCL-IDX) TO SUM-LABEL-O.
095600     IF TOTAL-PATIENTS = ZERO
095700         MOVE ZERO TO SUM-VALUE-O
095800     ELSE
095900         COMPUTE WS-GENERIC-RATIO ROUNDED =
096000             (WS-SCL-PATIENT-COUNT(SCL-IDX) / TOTAL-PATIENTS) * 100
096100         MOVE WS-GENERIC-RATIO TO WS-EDIT-RATIO-O
096200         MOVE WS-EDIT-RATIO-O TO SUM-VALUE-O.
096300     WRITE RPT-REC FROM WS-SUMMARY-LABEL-REC.
096400 781-EXIT.
096500     EXIT.
096600
096700 782-CALC-AVG-SURVEYS.
096800     COMPUTE WS-GENERIC-RATIO ROUNDED =
096900         RECORDS-WRITTEN / TOTAL-PATIENTS.
097000     MOVE WS-GENERIC-RATIO TO WS-EDIT-RATIO-O.
097100     MOVE WS-EDIT-RATIO-O TO SUM-VALUE-O.
097200 782-EXIT.
097300     EXIT.
097400
097500 800-OPEN-FILES.
097600     MOVE "800-OPEN-FILES" TO PARA-NAME.
097700     OPEN OUTPUT SYSOUT.
097800     OPEN INPUT RUN-PARM.
097900     OPEN INPUT SCORED-SURVEY.
098000     OPEN OUTPUT DASHBOARD-RPT.
098100     OPEN OUTPUT EXPORT-FILE.
098200 800-EXIT.
098300     EXIT.
098400
098500 850-CLOSE-FILES.
098600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
098700     CLOSE RUN-PARM, SCORED-SURVEY, DASHBOARD-RPT,
098800           EXPORT-FILE, SYSOUT.
098900 850-EXIT.
099000     EXIT.
099100
099200 860-PRINT-HEADER.
099300     MOVE "860-PRINT-HEADER" TO PARA-NAME.
099400     MOVE RUN-DATE TO HDR-RUN-DATE-O.
099500     MOVE PAGE-NUMBER TO HDR-PAGE-NBR-O.
099600     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
099700     WRITE RPT-REC FROM WS-BLANK-LINE.
099800     MOVE "PER-PATIENT SURVEY DETAIL" TO SECTION-TITLE-O.
099900     WRITE RPT-REC FROM WS-SECTION-TITLE-REC.
100000     WRITE RPT-REC FROM WS-COL-HDR-REC.
100100 860-EXIT.
100200     EXIT.
100300
100400 900-READ-SCORSURV.
100500     MOVE "900-READ-SCORSURV" TO PARA-NAME.
100600     READ SCORED-SURVEY INTO SCORED-SURVEY-REC
100700         AT END
100800         MOVE "N" TO MORE-DATA-SW
100900         GO TO 900-EXIT
101000     END-READ.
101100     ADD 1 TO RECORDS-READ.
101200 900-EXIT.
101300     EXIT.
101400
101500 999-CLEANUP.
101600     MOVE "999-CLEANUP" TO PARA-NAME.
101700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
101800
101900     DISPLAY "** RECORDS READ **".
102000     DISPLAY RECORDS-READ.
102100     DISPLAY "** RECORDS WRITTEN **".
102200     DISPLAY RECORDS-WRITTEN.
102300     DISPLAY "** RECORDS IN ERROR **".
102400     DISPLAY RECORDS-IN-ERROR.
102500     DISPLAY "** TOTAL PATIENTS **".
102600     DISPLAY TOTAL-PATIENTS.
102700
102800     DISPLAY "******** NORMAL END OF JOB SURVRPT ********".
102900 999-EXIT.
103000     EXIT.
103100
103200 1000-ABEND-RTN.
103300     WRITE SYSOUT-REC FROM ABEND-REC.
103400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
103500     DISPLAY "*** ABNORMAL END OF JOB-SURVRPT ***" UPON CONSOLE.
103600     DIVIDE ZERO-VAL INTO ONE-VAL.
