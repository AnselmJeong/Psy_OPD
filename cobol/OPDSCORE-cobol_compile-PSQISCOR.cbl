000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PSQISCOR.
000400 AUTHOR. R CHO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/30/03.
000700 DATE-COMPILED. 09/30/03.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    PSQI SEVEN-COMPONENT SLEEP SCORER - CALLED FROM SURVEDIT
001200*    ONCE A PSQI-DETAIL ROW HAS BEEN FOUND IN THE TABLE SEARCH.
001300*    RETURNS C1-C7 (EACH 0-3) AND THE TOTAL 0-21.  THE GOOD/POOR
001400*    SLEEP CALL IS A CRITERIA-TABLE LOOKUP, NOT THIS PROGRAM'S
001500*    JOB - SEE INTRPROC.
001600*
001700*   09/30/03  RTC  ORIGINAL FOR REQUEST 5102 (PSQI ADD-ON)
001800*   04/14/04  JWB  EFFICIENCY CALC BLEW UP WHEN WAKEUP-TIME WAS
001900*                   EARLIER THAN GOTO-SLEEP-TIME (OVERNIGHT) -
002000*                   ADD 24 HOURS BEFORE DIVIDING, PER LAB NOTES
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 INPUT-OUTPUT SECTION.
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100 WORKING-STORAGE SECTION.
003200 01  MISC-FIELDS.
003300     05  SUB                         PIC 9(02) COMP.
003400     05  WS-ONSET-SCORE              PIC 9(01) COMP.
003500     05  WS-MAPPED-SUM                PIC 9(02) COMP.
003600     05  WS-DISTURB-SUM               PIC 9(02) COMP.
003700     05  WS-DAYTIME-SUM               PIC 9(01) COMP.
003800     05  WS-BED-HOURS                PIC S9(3)V99 COMP-3.
003900     05  WS-WAKE-HOURS               PIC S9(3)V99 COMP-3.
004000     05  WS-HOURS-IN-BED             PIC S9(3)V99 COMP-3.
004100     05  WS-EFFICIENCY               PIC S9(5)V99 COMP-3.
004200
004300 LINKAGE SECTION.
004400 01  PSQI-SCORE-REC.
004500     05  GOTO-SLEEP-HH                PIC 9(02).
004600     05  GOTO-SLEEP-MM                PIC 9(02).
004700     05  WAKEUP-HH                    PIC 9(02).
004800     05  WAKEUP-MM                    PIC 9(02).
004900     05  SLEEP-ONSET-MIN              PIC 9(03).
005000     05  SLEEP-DURATION               PIC 9(02)V9(02).
005100     05  DISTURB-ITEM OCCURS 10 TIMES PIC 9(01).
005200     05  SLEEP-QUALITY                PIC 9(01).
005300     05  SLEEP-MEDICATION             PIC 9(01).
005400     05  DAYTIME-DYSFUNCTION          PIC 9(01).
005500     05  DAYTIME-MOTIVATION           PIC 9(01).
005600     05  PSQI-SUBSCORE-C1             PIC 9(01).
005700     05  PSQI-SUBSCORE-C2             PIC 9(01).
005800     05  PSQI-SUBSCORE-C3             PIC 9(01).
005900     05  PSQI-SUBSCORE-C4             PIC 9(01).
006000     05  PSQI-SUBSCORE-C5             PIC 9(01).
006100     05  PSQI-SUBSCORE-C6             PIC 9(01).
006200     05  PSQI-SUBSCORE-C7             PIC 9(01).
006300     05  TOTAL-SCORE                  PIC S9(03).
006400
006500 01  RETURN-CD                        PIC 9(4) COMP.
006600
006700 PROCEDURE DIVISION USING PSQI-SCORE-REC, RETURN-CD.
006800     PERFORM 100-SCORE-C1-C2 THRU 100-EXIT.
006900     PERFORM 200-SCORE-C3    THRU 200-EXIT.
007000     PERFORM 300-SCORE-C4    THRU 300-EXIT.
007100     PERFORM 400-SCORE-C5    THRU 400-EXIT.
007200     PERFORM 500-SCORE-C6    THRU 500-EXIT.
007300     PERFORM 600-SCORE-C7    THRU 600-EXIT.
007400     PERFORM 700-SUM-TOTAL   THRU 700-EXIT.
007500
007600     MOVE ZERO TO RETURN-CD.
007700     GOBACK.
007800
007900 100-SCORE-C1-C2.
008000*  C1 - SUBJECTIVE SLEEP QUALITY, TAKEN AS GIVEN.
008100     MOVE SLEEP-QUALITY TO PSQI-SUBSCORE-C1.
008200
008300*  C2 - LATENCY.  ONSET MINUTES BANDED, DISTURB-A ADDED IN,
008400*  THEN THE COMBINED SUM IS RE-BANDED.
008500     IF SLEEP-ONSET-MIN <= 15
008600         MOVE 0 TO WS-ONSET-SCORE
008700     ELSE IF SLEEP-ONSET-MIN <= 30
008800         MOVE 1 TO WS-ONSET-SCORE
008900     ELSE IF SLEEP-ONSET-MIN <= 60
009000         MOVE 2 TO WS-ONSET-SCORE
009100     ELSE
009200         MOVE 3 TO WS-ONSET-SCORE.
009300
009400     COMPUTE WS-MAPPED-SUM = WS-ONSET-SCORE + DISTURB-ITEM(1).
009500
009600     IF WS-MAPPED-SUM = 0
009700         MOVE 0 TO PSQI-SUBSCORE-C2
009800     ELSE IF WS-MAPPED-SUM <= 2
009900         MOVE 1 TO PSQI-SUBSCORE-C2
010000     ELSE IF WS-MAPPED-SUM <= 4
010100         MOVE 2 TO PSQI-SUBSCORE-C2
010200     ELSE
010300         MOVE 3 TO PSQI-SUBSCORE-C2.
010400 100-EXIT.
010500     EXIT.
010600
010700 200-SCORE-C3.
010800*  C3 - DURATION.  SLEEP-DURATION IS ALREADY HOURS TO 2 DECIMALS.
010900     IF SLEEP-DURATION > 7.00
011000         MOVE 0 TO PSQI-SUBSCORE-C3
011100     ELSE IF SLEEP-DURATION >= 6.00
011200         MOVE 1 TO PSQI-SUBSCORE-C3
011300     ELSE IF SLEEP-DURATION >= 5.00
011400         MOVE 2 TO PSQI-SUBSCORE-C3
011500     ELSE
011600         MOVE 3 TO PSQI-SUBSCORE-C3.
011700 200-EXIT.
011800     EXIT.
011900
012000 300-SCORE-C4.
012100*  C4 - EFFICIENCY.  CONVERT BEDTIME/WAKE-TIME HHMM TO
012200*  FRACTIONAL HOURS; IF THE NIGHT CROSSES MIDNIGHT THE RESULT
012300*  GOES NEGATIVE SO ADD 24 HOURS BACK IN.
012400     COMPUTE WS-BED-HOURS  = GOTO-SLEEP-HH + (GOTO-SLEEP-MM / 60).
012500     COMPUTE WS-WAKE-HOURS = WAKEUP-HH     + (WAKEUP-MM / 60).
012600     COMPUTE WS-HOURS-IN-BED = WS-WAKE-HOURS - WS-BED-HOURS.
012700     IF WS-HOURS-IN-BED <= 0
012800         ADD 24 TO WS-HOURS-IN-BED.
012900
013000     IF WS-HOURS-IN-BED = ZERO
013100         MOVE 3 TO PSQI-SUBSCORE-C4
013200         GO TO 300-EXIT.
013300
013400     COMPUTE WS-EFFICIENCY ROUNDED =
013500         (SLEEP-DURATION / WS-HOURS-IN-BED) * 100.
013600
013700     IF WS-EFFICIENCY >= 85
013800         MOVE 0 TO PSQI-SUBSCORE-C4
013900     ELSE IF WS-EFFICIENCY >= 75
014000         MOVE 1 TO PSQI-SUBSCORE-C4
014100     ELSE IF WS-EFFICIENCY >= 65
014200         MOVE 2 TO PSQI-SUBSCORE-C4
014300     ELSE
014400         MOVE 3 TO PSQI-SUBSCORE-C4.
014500 300-EXIT.
014600     EXIT.
014700
014800 400-SCORE-C5.
014900*  C5 - DISTURBANCE.  SUM ALL TEN 5A-5J ITEMS.
015000     MOVE ZERO TO WS-DISTURB-SUM.
015100     PERFORM 410-ADD-ONE-DISTURB-ITEM THRU 410-EXIT
015200            VARYING SUB FROM 1 BY 1 UNTIL SUB > 10.
015300
015400     IF WS-DISTURB-SUM = 0
015500         MOVE 0 TO PSQI-SUBSCORE-C5
015600     ELSE IF WS-DISTURB-SUM <= 9
015700         MOVE 1 TO PSQI-SUBSCORE-C5
015800     ELSE IF WS-DISTURB-SUM <= 18
015900         MOVE 2 TO PSQI-SUBSCORE-C5
016000     ELSE
016100         MOVE 3 TO PSQI-SUBSCORE-C5.
016200 400-EXIT.
016300     EXIT.
016400
016500 410-ADD-ONE-DISTURB-ITEM.
016600     ADD DISTURB-ITEM(SUB) TO WS-DISTURB-SUM.
016700 410-EXIT.
016800     EXIT.
016900
017000 500-SCORE-C6.
017100*  C6 - USE OF SLEEP MEDICATION, TAKEN AS GIVEN.
017200     MOVE SLEEP-MEDICATION TO PSQI-SUBSCORE-C6.
017300 500-EXIT.
017400     EXIT.
017500
017600 600-SCORE-C7.
017700*  C7 - DAYTIME DYSFUNCTION.  TROUBLE STAYING AWAKE PLUS THE
017800*  ENTHUSIASM PROBLEM, BANDED.
017900     COMPUTE WS-DAYTIME-SUM =
018000         DAYTIME-DYSFUNCTION + DAYTIME-MOTIVATION.
018100
018200     IF WS-DAYTIME-SUM = 0
018300         MOVE 0 TO PSQI-SUBSCORE-C7
018400     ELSE IF WS-DAYTIME-SUM <= 2
018500         MOVE 1 TO PSQI-SUBSCORE-C7
018600     ELSE IF WS-DAYTIME-SUM <= 4
018700         MOVE 2 TO PSQI-SUBSCORE-C7
018800     ELSE
018900         MOVE 3 TO PSQI-SUBSCORE-C7.
019000 600-EXIT.
019100     EXIT.
019200
019300 700-SUM-TOTAL.
019400     COMPUTE TOTAL-SCORE =
019500         PSQI-SUBSCORE-C1 + PSQI-SUBSCORE-C2 + PSQI-SUBSCORE-C3
019600       + PSQI-SUBSCORE-C4 + PSQI-SUBSCORE-C5 + PSQI-SUBSCORE-C6
019700       + PSQI-SUBSCORE-C7.
019800 700-EXIT.
019900     EXIT.
